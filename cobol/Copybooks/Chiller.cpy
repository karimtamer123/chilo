000100******************************************************************
000200* Copybook: CHILLER.CPY
000300* Author: ANDRE RAFFUL
000400* Date: 18/04/1987
000500* Purpose: LAYOUT DO ARQUIVO MESTRE DE CHILLERS (CHMASTER)
000600*          UM REGISTRO POR MODELO DE CHILLER POR CONDICAO DE
000700*          OPERACAO (AMBIENTE / AGUA ENTRADA / AGUA SAIDA).
000800* Alteracoes:
000900*    18/04/1987 - A.RAFFUL  - VERSAO INICIAL, 14 CAMPOS.
001000*    02/11/1988 - A.RAFFUL  - INCLUIDOS IPLV E WATERFLOW PARA
001100*                             SUPORTAR RATEIO DE CARGA PARCIAL.
001200*    09/06/1990 - M.SOUZA   - INCLUIDOS CAMPOS DE GABARITO
001300*                             (LARGURA/ALTURA/COMPRIMENTO).
001400*    14/01/1993 - A.RAFFUL  - INCLUIDO REFRIGERANTE E NOTES.
001500*    27/09/1996 - J.LOPES   - INCLUIDOS FOLDER-NAME E MODEL-
001600*                             PREFIX PARA AGRUPAMENTO NA
001700*                             LISTAGEM DE ORGANIZACAO (CHP0220).
001800*    11/03/1999 - A.RAFFUL  - Y2K: CAMPOS DE DATA DO CABECALHO
001900*                             DE CARGA PASSAM A TRAZER SECULO
002000*                             (VER CHP0300); SEM IMPACTO AQUI.
002100*    30/08/2001 - M.SOUZA   - DELETE-FLAG LOGICO (D/ESPACO) NO
002200*                             LUGAR DE REGRAVACAO FISICA.
002300*    15/05/2004 - J.LOPES   - REDEFINES DE APOIO PARA A CONSULTA
002400*                             DE PASTA E PARA O RANQUEAMENTO DE
002500*                             EFICIENCIA (CHP0410/CHP0220).
002600******************************************************************
002700*
002800 01  REG-CHILLER.
002900     05  CHILLER-ID                  PIC S9(7).
003000     05  MANUFACTURER                PIC X(20).
003100     05  MODEL                       PIC X(20).
003200     05  CAPACITY-TONS               PIC S9(5)V99.
003300     05  AMBIENT-F                   PIC S9(3).
003400     05  EWT-C                       PIC S9(3)V9.
003500     05  LWT-C                       PIC S9(3)V9.
003600     05  EFF-KW-PER-TON              PIC S9(2)V999.
003700     05  IPLV-KW-PER-TON             PIC S9(2)V999.
003800     05  WATERFLOW-USGPM             PIC S9(5)V9.
003900     05  UNIT-KW                     PIC S9(5)V9.
004000     05  COMPRESSOR-KW               PIC S9(5)V9.
004100     05  FAN-KW                      PIC S9(4)V9.
004200     05  PRESS-DROP-PSI              PIC S9(3)V9.
004300     05  PRESS-DROP-FTWG             PIC S9(3)V9.
004400     05  MCA-AMPS                    PIC S9(4)V9.
004500     05  LENGTH-IN                   PIC S9(4)V9.
004600     05  WIDTH-IN                    PIC S9(4)V9.
004700     05  HEIGHT-IN                   PIC S9(4)V9.
004800     05  REFRIGERANT                 PIC X(10).
004900     05  NOTES                       PIC X(40).
005000     05  FOLDER-NAME                 PIC X(30).
005100     05  MODEL-PREFIX                PIC X(10).
005200     05  DELETE-FLAG                 PIC X(01).
005300         88  CHILLER-ATIVO               VALUE SPACE.
005400         88  CHILLER-EXCLUIDO            VALUE "D".
005500     05  FILLER                      PIC X(03).
005600*
005700*----------------------------------------------------------------
005800* REDEFINES 1 - VISAO DE PASTA (PARA LOCALIZAR/TROCAR A PASTA
005900* SEM TER QUE NOMEAR CADA CAMPO DESCRITIVO UM A UM - CHP0220,
006000* CHP0230).
006100*----------------------------------------------------------------
006200 01  REG-CHILLER-PASTA REDEFINES REG-CHILLER.
006300     05  FILLER                      PIC X(176).
006400     05  PASTA-FOLDER-NAME           PIC X(30).
006500     05  PASTA-MODEL-PREFIX          PIC X(10).
006600     05  PASTA-DELETE-FLAG           PIC X(01).
006700     05  FILLER                      PIC X(03).
006800*
006900*----------------------------------------------------------------
007000* REDEFINES 2 - VISAO DE PRESENCA DE CONDICAO DE OPERACAO. UM
007100* VALOR ZERO NESTES CAMPOS SIGNIFICA "NAO INFORMADO" (VER REGRA
007200* DE VALIDACAO DO IMPORTADOR, CHP0300, E DO RANQUEAMENTO,
007300* CHP0410).
007400*----------------------------------------------------------------
007500 01  REG-CHILLER-PRESENCA REDEFINES REG-CHILLER.
007600     05  FILLER                      PIC X(54).
007700     05  PRESENCA-AMBIENT-F          PIC S9(3).
007800         88  AMBIENTE-NAO-INFORMADO      VALUE 0.
007900     05  PRESENCA-EWT-C              PIC S9(3)V9.
008000         88  EWT-NAO-INFORMADA           VALUE 0.
008100     05  PRESENCA-LWT-C              PIC S9(3)V9.
008200         88  LWT-NAO-INFORMADA           VALUE 0.
008300     05  FILLER                      PIC X(155).
008400*
008500*----------------------------------------------------------------
008600* REDEFINES 3 - VISAO DE EFICIENCIA/VAZAO PARA O RANQUEAMENTO DE
008700* CHP0410: REGISTROS SEM EFICIENCIA OU SEM VAZAO DEVEM ORDENAR
008800* POR ULTIMO NA COMPARACAO - ZERO AQUI VALE "NAO INFORMADO".
008900*----------------------------------------------------------------
009000 01  REG-CHILLER-EFICIENCIA REDEFINES REG-CHILLER.
009100     05  FILLER                      PIC X(65).
009200     05  EFIC-KW-PER-TON             PIC S9(2)V999.
009300         88  EFICIENCIA-NAO-INFORMADA    VALUE 0.
009400     05  EFIC-IPLV-KW-PER-TON        PIC S9(2)V999.
009500         88  IPLV-NAO-INFORMADO          VALUE 0.
009600     05  EFIC-WATERFLOW-USGPM        PIC S9(5)V9.
009700         88  WATERFLOW-NAO-INFORMADA     VALUE 0.
009800     05  FILLER                      PIC X(139).
