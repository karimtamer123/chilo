000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    CHP0410.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TERMOAR ENGENHARIA LTDA.
000800 DATE-WRITTEN.  03/10/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.
001100*-----------------------------------------------------------------
001200* SELECAO E RANQUEAMENTO DE CHILLERS. PARA CADA PEDIDO DE BUSCA
001300* LIDO DO CHSEARCH, CARREGA O CHMASTER UMA VEZ EM MEMORIA (TABELA
001400* EM WORKING-STORAGE) E APLICA A ESCADA DE TOLERANCIA DE
001500* CAPACIDADE (10,0 / 12,5 / 15,0 / 17,5 / 20,0%) ATE ACHAR PELO
001600* MENOS UM CANDIDATO NA MESMA AMBIENTE, RESPEITANDO AGUA DE
001700* ENTRADA/SAIDA QUANDO O PEDIDO AS ESPECIFICA. RANQUEIA OS
001800* CANDIDATOS, SELECIONA AS 3 MELHORES OPCOES (MELHOR, MAIOR
001900* CAPACIDADE, MENOR CAPACIDADE) E EMITE O RELATORIO CHSELRPT E A
002000* EXPORTACAO COMPARATIVA CHCMPCSV. QUANDO NENHUMA AMBIENTE
002100* INFORMADA TEM CANDIDATO, FAZ UMA BUSCA DE RESERVA EM TODAS AS
002200* AMBIENTES DISPONIVEIS NO CHMASTER.
002300*-----------------------------------------------------------------
002400* ALTERACOES:
002500*    03/10/1988 - A.RAFFUL  - VERSAO INICIAL (SCMP0410, LISTA DE
002600*                             COMPRAS POR TIPO/PRODUTO).
002700*    17/02/1992 - M.SOUZA   - SORT SUBSTITUIDO POR TABELA EM
002800*                             MEMORIA, POIS O VOLUME DO CADASTRO
002900*                             DE PRODUTOS PASSOU A CABER TODO EM
003000*                             WORKING-STORAGE.
003100*    11/03/1999 - A.RAFFUL  - Y2K: SEM CAMPO DE DATA NESTE
003200*                             RELATORIO - NADA A ALTERAR.
003300*    30/08/2001 - M.SOUZA   - RENOMEADO DE SCMP0410 PARA CHP0410,
003400*                             NO PROJETO CHILLER PICKER (REQ.
003500*                             4471); TROCADA A LISTA DE COMPRAS
003600*                             PELA SELECAO/RANQUEAMENTO DE
003700*                             CHILLERS.
003800*    19/04/2002 - J.LOPES   - INCLUIDA A ESCADA DE TOLERANCIA
003900*                             PROGRESSIVA E A BUSCA DE RESERVA
004000*                             POR AMBIENTE (REQ. 4488).
004100*    15/05/2004 - J.LOPES   - INCLUIDA A EXPORTACAO COMPARATIVA
004200*                             CHCMPCSV PARA AS 3 MELHORES OPCOES
004300*                             (REQ. 4512).
004400*    06/08/2006 - M.SOUZA   - CORRIGIDO O RESUMO DA BUSCA E O
004500*                             BLOCO DE DETALHE DO CARD: VARIOS
004600*                             CAMPOS COMP DE TELA ESTAVAM SENDO
004700*                             STRINGADOS SEM EDICAO, PERDENDO O
004800*                             PONTO DECIMAL (TOLERANCIA, BANDA,
004900*                             KW, IPLV, MCA, PERDA DE PRESSAO,
005000*                             L/A/H). PASSARAM A SER MOVIDOS
005100*                             PARA CAMPOS EDITADOS ANTES DO
005200*                             STRING, NO MESMO PADRAO JA USADO
005300*                             NA EXPORTACAO CHCMPCSV (REQ. 4519).
005400*    02/09/2006 - M.SOUZA   - A BUSCA DE RESERVA (P350/P370) USAVA
005500*                             REQ-AMBIENT-F E OS CONTADORES DE
005600*                             BUSCA (WS-QTD-CAND E BANDA/TOLE-
005700*                             RANCIA) PARA TESTAR CADA AMBIENTE
005800*                             DISTINTA DO CADASTRO, SEM DEVOLVER
005900*                             A AMBIENTE E O RESULTADO ORIGINAIS
006000*                             DO PEDIDO DEPOIS. O CABECALHO
006100*                             (P500) PODIA SAIR COM A AMBIENTE
006200*                             ERRADA E COM UM RESUMO DE
006300*                             "TOLERANCE...MATCHES" FALSO QUANDO
006400*                             O PEDIDO ORIGINAL NAO TINHA ACHADO
006500*                             NADA. CRIADO WS-REQ-AMBIENT-SALVO
006600*                             PARA GUARDAR E DEVOLVER A AMBIENTE
006700*                             PEDIDA, E WS-QTD-CAND E ZERADO
006800*                             APOS A RESERVA PARA O CABECALHO
006900*                             SEMPRE IMPRIMIR "NO MATCH" QUANDO
007000*                             FOR O CASO (REQ. 4531).
007100*-----------------------------------------------------------------
007200 ENVIRONMENT DIVISION.
007300*-----------------------------------------------------------------
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     CLASS CLASSE-SINAL IS "+" "-"
007800     UPSI-0.
007900*-----------------------------------------------------------------
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*
008300     SELECT CHILLER-MASTER ASSIGN TO "CHMASTER"
008400          ORGANIZATION   IS INDEXED
008500          ACCESS         IS DYNAMIC
008600          RECORD KEY     IS CHILLER-ID
008700          FILE STATUS    IS WS-FS-CHMASTER.
008800*
008900     SELECT SEARCH-REQUEST ASSIGN TO "CHSEARCH"
009000          ORGANIZATION   IS LINE SEQUENTIAL
009100          ACCESS         IS SEQUENTIAL
009200          FILE STATUS    IS WS-FS-CHSEARCH.
009300*
009400     SELECT SELECTION-REPORT ASSIGN TO "CHSELRPT"
009500          ORGANIZATION   IS LINE SEQUENTIAL
009600          ACCESS         IS SEQUENTIAL.
009700*
009800     SELECT COMPARISON-EXPORT ASSIGN TO "CHCMPCSV"
009900          ORGANIZATION   IS LINE SEQUENTIAL
010000          ACCESS         IS SEQUENTIAL.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD CHILLER-MASTER.
010600     COPY CHILLER.
010700*
010800 FD SEARCH-REQUEST.
010900 01  FD-REG-PEDIDO                        PIC X(40).
011000*
011100 FD SELECTION-REPORT.
011200 01  FD-REG-RELATORIO                     PIC X(132).
011300*
011400 FD COMPARISON-EXPORT.
011500 01  FD-REG-CSV                           PIC X(160).
011600*
011700 WORKING-STORAGE SECTION.
011800*
011900 77  WS-FS-CHMASTER                       PIC X(02).
012000     88  WS-FS-CHM-OK                         VALUE "00".
012100*
012200 77  WS-FS-CHSEARCH                       PIC X(02).
012300     88  WS-FS-CHSRCH-OK                      VALUE "00".
012400*
012500 01  WS-FIM-CHMASTER                      PIC X(01).
012600     88  FLAG-EOF-CHMASTER                    VALUE "S".
012700*
012800 01  WS-FIM-CHSEARCH                      PIC X(01).
012900     88  FLAG-EOF-CHSEARCH                    VALUE "S".
013000*
013100 01  WS-CONTADORES.
013200     05  WS-QTD-MASTER                    PIC 9(04) COMP.
013300     05  WS-QTD-CAND                      PIC 9(04) COMP.
013400     05  WS-IDX-MASTER                    PIC 9(04) COMP.
013500     05  WS-IDX-CAND                      PIC 9(04) COMP.
013600     05  WS-IDX-TOL                       PIC 9(02) COMP.
013700     05  WS-IDX-AMBIENTE                  PIC 9(03) COMP.
013800     05  WS-QTD-AMBIENTES                 PIC 9(03) COMP.
013900     05  WS-QTD-FALLBACK-ACHADOS          PIC 9(03) COMP.
014000*-----------------------------------------------------------------
014100* TABELA-ESCADA DE TOLERANCIA - CARGA POR VALUE, VISTA DEPOIS COMO
014200* TABELA PARA A BUSCA PROGRESSIVA (P300/P310).
014300*-----------------------------------------------------------------
014400 01  WS-TAB-TOLERANCIA-VALORES.
014500     05  FILLER                  PIC 9V999   VALUE .100.
014600     05  FILLER                  PIC 9V999   VALUE .125.
014700     05  FILLER                  PIC 9V999   VALUE .150.
014800     05  FILLER                  PIC 9V999   VALUE .175.
014900     05  FILLER                  PIC 9V999   VALUE .200.
015000 01  WS-TAB-TOLERANCIA REDEFINES WS-TAB-TOLERANCIA-VALORES.
015100     05  TOL-VALOR OCCURS 5 TIMES           PIC 9V999.
015200*
015300 01  WS-TOLERANCIA-USADA                   PIC 9V999.
015400*-----------------------------------------------------------------
015500* TABELA DO CADASTRO COMPLETO, CARREGADA UMA VEZ DO CHMASTER - O
015600* VOLUME DE MODELOS CADASTRADOS CABE TODO EM WORKING-STORAGE, O
015700* QUE EVITA RELER O ARQUIVO PARA CADA NIVEL DA ESCADA DE
015800* TOLERANCIA (VER NOTA DE 17/02/1992 NO CABECALHO).
015900*-----------------------------------------------------------------
016000 01  WS-TAB-MASTER.
016100     05  TM-ENTRY OCCURS 500 TIMES.
016200         10  TM-CHILLER-ID             PIC S9(7).
016300         10  TM-MANUFACTURER           PIC X(20).
016400         10  TM-MODEL                  PIC X(20).
016500         10  TM-CAPACITY-TONS          PIC S9(5)V99.
016600         10  TM-AMBIENT-F              PIC S9(3).
016700         10  TM-EWT-C                  PIC S9(3)V9.
016800         10  TM-LWT-C                  PIC S9(3)V9.
016900         10  TM-EFF-KW-PER-TON         PIC S9(2)V999.
017000         10  TM-IPLV-KW-PER-TON        PIC S9(2)V999.
017100         10  TM-WATERFLOW-USGPM        PIC S9(5)V9.
017200         10  TM-UNIT-KW                PIC S9(5)V9.
017300         10  TM-COMPRESSOR-KW          PIC S9(5)V9.
017400         10  TM-FAN-KW                 PIC S9(4)V9.
017500         10  TM-PRESS-DROP-PSI         PIC S9(3)V9.
017600         10  TM-PRESS-DROP-FTWG        PIC S9(3)V9.
017700         10  TM-MCA-AMPS               PIC S9(4)V9.
017800         10  TM-LENGTH-IN              PIC S9(4)V9.
017900         10  TM-WIDTH-IN               PIC S9(4)V9.
018000         10  TM-HEIGHT-IN              PIC S9(4)V9.
018100         10  TM-NOTES                  PIC X(40).
018200*-----------------------------------------------------------------
018300* TABELA DOS CANDIDATOS DE UMA BUSCA - MESMOS CAMPOS DO CADASTRO
018400* MAIS OS CAMPOS CALCULADOS DE RANQUEAMENTO.
018500*-----------------------------------------------------------------
018600 01  WS-TAB-CAND.
018700     05  CD-ENTRY OCCURS 300 TIMES.
018800         10  CD-CHILLER-ID             PIC S9(7).
018900         10  CD-MANUFACTURER           PIC X(20).
019000         10  CD-MODEL                  PIC X(20).
019100         10  CD-CAPACITY-TONS          PIC S9(5)V99.
019200         10  CD-AMBIENT-F              PIC S9(3).
019300         10  CD-EWT-C                  PIC S9(3)V9.
019400         10  CD-LWT-C                  PIC S9(3)V9.
019500         10  CD-EFF-KW-PER-TON         PIC S9(2)V999.
019600         10  CD-IPLV-KW-PER-TON        PIC S9(2)V999.
019700         10  CD-WATERFLOW-USGPM        PIC S9(5)V9.
019800         10  CD-UNIT-KW                PIC S9(5)V9.
019900         10  CD-COMPRESSOR-KW          PIC S9(5)V9.
020000         10  CD-FAN-KW                 PIC S9(4)V9.
020100         10  CD-PRESS-DROP-PSI         PIC S9(3)V9.
020200         10  CD-PRESS-DROP-FTWG        PIC S9(3)V9.
020300         10  CD-MCA-AMPS               PIC S9(4)V9.
020400         10  CD-LENGTH-IN              PIC S9(4)V9.
020500         10  CD-WIDTH-IN               PIC S9(4)V9.
020600         10  CD-HEIGHT-IN              PIC S9(4)V9.
020700         10  CD-NOTES                  PIC X(40).
020800         10  CD-CAP-DELTA              PIC S9(5)V99.
020900         10  CD-TEMP-SCORE             PIC S9(3)V9.
021000         10  CD-EFF-AUSENTE            PIC X(01).
021100         10  CD-WATERFLOW-AUSENTE      PIC X(01).
021200         10  CD-RANK                   PIC 9(03) COMP.
021300*-----------------------------------------------------------------
021400* REDEFINES 1 - VISAO DE TROCA USADA PELA ORDENACAO POR SELECAO
021500* (BUBBLE-SORT SIMPLES) EM P400 - SOMENTE PARA ENXERGAR OS DOIS
021600* ELEMENTOS DO WS-TAB-CAND SENDO COMPARADOS COMO UMA UNICA AREA.
021700*-----------------------------------------------------------------
021800 01  WS-AREA-TROCA.
021900     05  WS-TROCA-REGISTRO            PIC X(160).
022000*
022100 01  WS-REQUISICAO.
022200     05  REQ-CAPACITY-TONS                PIC S9(5)V99.
022300     05  REQ-AMBIENT-F                    PIC S9(3).
022400     05  REQ-EWT-C                        PIC S9(3)V9.
022500     05  REQ-LWT-C                        PIC S9(3)V9.
022600*-----------------------------------------------------------------
022700* REDEFINES 2 - VISAO DE PRESENCA DOS LIMITES DE TEMPERATURA DO
022800* PEDIDO: ZERO SIGNIFICA "NAO ESPECIFICADO" E NAO ENTRA NO FILTRO.
022900*-----------------------------------------------------------------
023000 01  WS-REQ-PRESENCA REDEFINES WS-REQUISICAO.
023100     05  FILLER                           PIC X(08).
023200     05  REQ-PRES-EWT-C                   PIC S9(3)V9.
023300         88  REQ-EWT-NAO-ESPECIFICADA         VALUE 0.
023400     05  REQ-PRES-LWT-C                   PIC S9(3)V9.
023500         88  REQ-LWT-NAO-ESPECIFICADA         VALUE 0.
023600*-----------------------------------------------------------------
023700* REDEFINES 3 - VISAO EM TEXTO DO PEDIDO, PARA O UNSTRING DA LINHA
023800* VINDA DO CHSEARCH ("CAPACIDADE,AMBIENTE,EWT,LWT").
023900*-----------------------------------------------------------------
024000 01  WS-REQ-TEXTO REDEFINES WS-REQUISICAO.
024100     05  FILLER                           PIC X(13).
024200*-----------------------------------------------------------------
024300* GUARDA A AMBIENTE REALMENTE PEDIDA ANTES DA BUSCA DE RESERVA
024400* (P350), QUE REUTILIZA REQ-AMBIENT-F PARA TESTAR CADA AMBIENTE
024500* DISTINTA DO CADASTRO - SEM ISSO O CABECALHO DO RELATORIO SAIRIA
024600* COM A ULTIMA AMBIENTE TESTADA NA RESERVA, NAO A PEDIDA.
024700*-----------------------------------------------------------------
024800 01  WS-REQ-AMBIENT-SALVO                PIC S9(3).
024900*
025000 01  WS-LINHA-PEDIDO.
025100     05  WS-PED-TEXTO-CAP                 PIC X(10).
025200     05  WS-PED-TEXTO-AMBIENT             PIC X(06).
025300     05  WS-PED-TEXTO-EWT                 PIC X(06).
025400     05  WS-PED-TEXTO-LWT                 PIC X(06).
025500*
025600 01  WS-COERCAO-AREA.
025700     05  WS-COERCAO-TEXTO-ENTRADA         PIC X(10).
025800     05  WS-COERCAO-PARTE-INT             PIC X(07).
025900     05  WS-COERCAO-PARTE-DEC             PIC X(03).
026000     05  WS-COERCAO-VALOR-SAIDA           PIC S9(5)V99.
026100     05  WS-COERCAO-PRESENTE               PIC X(01).
026200         88  FLAG-COERCAO-PRESENTE             VALUE "S".
026300*
026400 01  WS-BANDA.
026500     05  WS-BANDA-MIN                     PIC S9(5)V99.
026600     05  WS-BANDA-MAX                      PIC S9(5)V99.
026700*-----------------------------------------------------------------
026800* CAMPOS EDITADOS DE APOIO AO RESUMO DA BUSCA (WS-LST-SUMARIO) -
026900* NUNCA STRINGAR UM CAMPO NUMERICO SEM EDICAO, O PONTO DECIMAL
027000* SE PERDE (VER NOTA DE 08/2026 NO CABECALHO).
027100*-----------------------------------------------------------------
027200 01  WS-EDICAO-SUMARIO.
027300     05  WS-EDT-TOLERANCIA-PCT            PIC ZZ9.9.
027400     05  WS-EDT-BANDA-MIN                 PIC ZZZZ9.9.
027500     05  WS-EDT-BANDA-MAX                 PIC ZZZZ9.9.
027600*
027700 01  WS-MELHOR-OPCAO                      PIC 9(03) COMP.
027800 01  WS-ALT-MAIOR-CAP                     PIC 9(03) COMP.
027900 01  WS-ALT-MENOR-CAP                     PIC 9(03) COMP.
028000*
028100 01  WS-TAB-FALLBACK.
028200     05  FB-ENTRY OCCURS 100 TIMES.
028300         10  FB-AMBIENT-F              PIC S9(3).
028400         10  FB-QTD-ACHADOS            PIC 9(04) COMP.
028500*
028600 01  WS-TAB-AMBIENTES-VISTAS.
028700     05  AV-ENTRY OCCURS 100 TIMES        PIC S9(3).
028800*
028900 01  WS-FLAG-AMBIENTE-NOVA                PIC X(01).
029000     88  FLAG-AMBIENTE-E-NOVA                 VALUE "S".
029100*
029200 01  WS-CSV-LINHA.
029300     05  WS-CSV-RANK                       PIC X(03).
029400     05  FILLER                            PIC X(01) VALUE ",".
029500     05  WS-CSV-MODEL                      PIC X(20).
029600     05  FILLER                            PIC X(01) VALUE ",".
029700     05  WS-CSV-MANUFACTURER                PIC X(20).
029800     05  FILLER                            PIC X(01) VALUE ",".
029900     05  WS-CSV-CAPACIDADE                 PIC ZZ,ZZ9.99.
030000     05  FILLER                            PIC X(01) VALUE ",".
030100     05  WS-CSV-EFICIENCIA                 PIC Z9.999.
030200     05  FILLER                            PIC X(01) VALUE ",".
030300     05  WS-CSV-VAZAO                      PIC ZZ,ZZ9.9.
030400     05  FILLER                            PIC X(01) VALUE ",".
030500     05  WS-CSV-AMBIENTE                   PIC ZZ9.
030600     05  FILLER                            PIC X(01) VALUE ",".
030700     05  WS-CSV-EWT                        PIC ZZ9.9.
030800     05  FILLER                            PIC X(01) VALUE ",".
030900     05  WS-CSV-LWT                        PIC ZZ9.9.
031000     05  FILLER                            PIC X(01) VALUE ",".
031100     05  WS-CSV-UNIT-KW                    PIC ZZ,ZZ9.9.
031200     05  FILLER                            PIC X(01) VALUE ",".
031300     05  WS-CSV-COMP-KW                    PIC ZZ,ZZ9.9.
031400     05  FILLER                            PIC X(01) VALUE ",".
031500     05  WS-CSV-FAN-KW                     PIC Z,ZZ9.9.
031600     05  FILLER                            PIC X(01) VALUE ",".
031700     05  WS-CSV-IPLV                       PIC Z9.999.
031800     05  FILLER                            PIC X(01) VALUE ",".
031900     05  WS-CSV-MCA                        PIC Z,ZZ9.9.
032000     05  FILLER                            PIC X(01) VALUE ",".
032100     05  WS-CSV-PRESSAO-PSI                PIC ZZ9.9.
032200     05  FILLER                            PIC X(01) VALUE ",".
032300     05  WS-CSV-PRESSAO-FTWG               PIC ZZ9.9.
032400     05  FILLER                            PIC X(01) VALUE ",".
032500     05  WS-CSV-COMPRIMENTO                PIC Z,ZZ9.9.
032600     05  FILLER                            PIC X(01) VALUE ",".
032700     05  WS-CSV-LARGURA                    PIC Z,ZZ9.9.
032800     05  FILLER                            PIC X(01) VALUE ",".
032900     05  WS-CSV-ALTURA                     PIC Z,ZZ9.9.
033000     05  FILLER                            PIC X(01) VALUE ",".
033100     05  WS-CSV-DELTA                      PIC ZZ9.99.
033200*-----------------------------------------------------------------
033300* CAMPOS EDITADOS DE APOIO AO BLOCO DE DETALHE DO CARD (WS-LST-
033400* CARD-DETALHE) - MESMA REGRA DA NOTA ACIMA, OS VALORES DA TABELA
033500* DE CANDIDATOS SAO COMP DE TELA (S9(N)V9/V999) E NAO PODEM IR
033600* DIRETO PARA UM STRING.
033700*-----------------------------------------------------------------
033800 01  WS-EDICAO-DETALHE.
033900     05  WS-EDT-UNIT-KW                   PIC ZZZZ9.9.
034000     05  WS-EDT-COMPRESSOR-KW              PIC ZZZZ9.9.
034100     05  WS-EDT-FAN-KW                    PIC ZZZ9.9.
034200     05  WS-EDT-IPLV                       PIC Z9.999.
034300     05  WS-EDT-MCA-AMPS                  PIC ZZZ9.9.
034400     05  WS-EDT-PRESSAO-PSI                PIC ZZ9.9.
034500     05  WS-EDT-PRESSAO-FTWG              PIC ZZ9.9.
034600     05  WS-EDT-COMPRIMENTO                PIC ZZZ9.9.
034700     05  WS-EDT-LARGURA                   PIC ZZZ9.9.
034800     05  WS-EDT-ALTURA                    PIC ZZZ9.9.
034900*
035000 01  WS-RELATORIO.
035100     03  WS-LST-CAB-1.
035200         05  FILLER   PIC X(01) VALUE SPACES.
035300         05  FILLER   PIC X(130) VALUE ALL "=".
035400*
035500     03  WS-LST-CAB-2.
035600         05  FILLER   PIC X(01) VALUE SPACES.
035700         05  FILLER   PIC X(28) VALUE
035800                       "CHP0410 - SELECAO DE CHILLER".
035900         05  FILLER   PIC X(101) VALUE SPACES.
036000*
036100     03  WS-LST-PEDIDO.
036200         05  FILLER   PIC X(01) VALUE SPACES.
036300         05  FILLER   PIC X(20) VALUE "CAPACIDADE PEDIDA...: ".
036400         05  WS-LPD-CAPACIDADE            PIC ZZZ9.9.
036500         05  FILLER   PIC X(15) VALUE " TONS  AMBIENTE: ".
036600         05  WS-LPD-AMBIENTE               PIC ZZ9.
036700         05  FILLER   PIC X(02) VALUE "F ".
036800         05  FILLER   PIC X(60) VALUE SPACES.
036900*
037000     03  WS-LST-SUMARIO.
037100         05  FILLER   PIC X(01) VALUE SPACES.
037200         05  WS-LSM-TEXTO                 PIC X(130) VALUE SPACES.
037300*
037400     03  WS-LST-CARD-TITULO.
037500         05  FILLER   PIC X(01) VALUE SPACES.
037600         05  WS-LCT-ROTULO                PIC X(20) VALUE SPACES.
037700         05  FILLER   PIC X(111) VALUE SPACES.
037800*
037900     03  WS-LST-CARD-MODELO.
038000         05  FILLER   PIC X(03) VALUE SPACES.
038100         05  WS-LCM-MODELO                PIC X(20) VALUE SPACES.
038200         05  FILLER   PIC X(02) VALUE SPACES.
038300         05  WS-LCM-FABRICANTE            PIC X(20) VALUE SPACES.
038400         05  FILLER   PIC X(85) VALUE SPACES.
038500*
038600     03  WS-LST-CARD-VALORES.
038700         05  FILLER   PIC X(03) VALUE SPACES.
038800         05  FILLER   PIC X(05) VALUE "CAP: ".
038900         05  WS-LCV-CAPACIDADE            PIC ZZZ9.9.
039000         05  FILLER   PIC X(06) VALUE " TONS ".
039100         05  FILLER   PIC X(05) VALUE "EFF: ".
039200         05  WS-LCV-EFICIENCIA            PIC Z9.999.
039300         05  FILLER   PIC X(09) VALUE " KW/TON  ".
039400         05  FILLER   PIC X(10) VALUE "WATERFLOW:".
039500         05  WS-LCV-VAZAO                 PIC ZZZZ9.9.
039600         05  FILLER   PIC X(62) VALUE SPACES.
039700*
039800     03  WS-LST-CARD-DETALHE.
039900         05  FILLER   PIC X(03) VALUE SPACES.
040000         05  WS-LCD-TEXTO                 PIC X(126) VALUE SPACES.
040100*
040200     03  WS-LST-LINHA.
040300         05  FILLER   PIC X(01) VALUE SPACES.
040400         05  FILLER   PIC X(130) VALUE ALL "-".
040500*
040600     03  WS-LST-TODOS-CAB.
040700         05  FILLER   PIC X(01) VALUE SPACES.
040800         05  FILLER   PIC X(05) VALUE "RANK ".
040900         05  FILLER   PIC X(21) VALUE "MODEL                ".
041000         05  FILLER   PIC X(10) VALUE "CAPACIDADE".
041100         05  FILLER   PIC X(02) VALUE SPACES.
041200         05  FILLER   PIC X(10) VALUE "EFICIENCIA".
041300         05  FILLER   PIC X(02) VALUE SPACES.
041400         05  FILLER   PIC X(09) VALUE "WATERFLOW".
041500         05  FILLER   PIC X(02) VALUE SPACES.
041600         05  FILLER   PIC X(08) VALUE "AMBIENTE".
041700         05  FILLER   PIC X(02) VALUE SPACES.
041800         05  FILLER   PIC X(09) VALUE "CAP-DELTA".
041900         05  FILLER   PIC X(49) VALUE SPACES.
042000*
042100     03  WS-LST-TODOS-LINHA.
042200         05  FILLER   PIC X(01) VALUE SPACES.
042300         05  WS-LTL-RANK                  PIC ZZ9.
042400         05  FILLER   PIC X(03) VALUE SPACES.
042500         05  WS-LTL-MODEL                 PIC X(20).
042600         05  FILLER   PIC X(01) VALUE SPACES.
042700         05  WS-LTL-CAPACIDADE            PIC ZZZ9.9.
042800         05  FILLER   PIC X(08) VALUE SPACES.
042900         05  WS-LTL-EFICIENCIA            PIC Z9.999.
043000         05  FILLER   PIC X(07) VALUE SPACES.
043100         05  WS-LTL-VAZAO                 PIC ZZZZ9.9.
043200         05  FILLER   PIC X(06) VALUE SPACES.
043300         05  WS-LTL-AMBIENTE               PIC ZZ9.
043400         05  FILLER   PIC X(08) VALUE SPACES.
043500         05  WS-LTL-DELTA                 PIC ZZ9.99.
043600         05  FILLER   PIC X(45) VALUE SPACES.
043700*
043800     03  WS-LST-FALLBACK-LINHA.
043900         05  FILLER   PIC X(03) VALUE SPACES.
044000         05  FILLER   PIC X(02) VALUE "- ".
044100         05  WS-LFB-AMBIENTE               PIC ZZ9.
044200         05  FILLER   PIC X(09) VALUE "F (".
044300         05  WS-LFB-QTD                    PIC ZZZ9.
044400         05  FILLER   PIC X(10) VALUE " chillers)".
044500         05  FILLER   PIC X(100) VALUE SPACES.
044600*
044700     03  WS-LST-SEM-MATCH.
044800         05  FILLER   PIC X(03) VALUE SPACES.
044900         05  FILLER   PIC X(39) VALUE
045000                 "NO CHILLER MATCHES THIS SPECIFICATION.".
045100         05  FILLER   PIC X(90) VALUE SPACES.
045200*
045300 LINKAGE SECTION.
045400*-----------------------------------------------------------------
045500 PROCEDURE DIVISION.
045600*-----------------------------------------------------------------
045700 MAIN-CHP0410.
045800
045900     PERFORM P100-INICIALIZA   THRU P100-FIM.
046000
046100     PERFORM P200-PROCESSA-PEDIDO THRU P200-FIM
046200             UNTIL FLAG-EOF-CHSEARCH.
046300
046400     PERFORM P900-FIM.
046500*
046600 P100-INICIALIZA.
046700*
046800     MOVE SPACES              TO WS-FIM-CHMASTER
046900                                  WS-FIM-CHSEARCH.
047000     MOVE ZERO                TO WS-QTD-MASTER.
047100
047200     OPEN INPUT CHILLER-MASTER.
047300     IF NOT WS-FS-CHM-OK
047400         DISPLAY "CHP0410 - ERRO NA ABERTURA DO CHMASTER. FS: "
047500                 WS-FS-CHMASTER
047600         PERFORM P900-FIM
047700     END-IF.
047800
047900     OPEN INPUT SEARCH-REQUEST.
048000     IF NOT WS-FS-CHSRCH-OK
048100         DISPLAY "CHP0410 - ERRO NA ABERTURA DO CHSEARCH. FS: "
048200                 WS-FS-CHSEARCH
048300         PERFORM P900-FIM
048400     END-IF.
048500
048600     OPEN OUTPUT SELECTION-REPORT.
048700     OPEN OUTPUT COMPARISON-EXPORT.
048800
048900     STRING "RANK,MODEL,MANUFACTURER,CAPACITY,EFFICIENCY,"
049000            "WATERFLOW,AMBIENT,EWT,LWT,UNIT-KW,COMPRESSOR-KW,"
049100            "FAN-KW,IPLV,MCA,PRESS-PSI,PRESS-FTWG,LENGTH,WIDTH,"
049200            "HEIGHT,CAP-DELTA"
049300            DELIMITED BY SIZE INTO FD-REG-CSV.
049400     WRITE FD-REG-CSV.
049500
049600     PERFORM P150-CARREGA-MASTER THRU P150-FIM.
049700*
049800 P100-FIM.
049900*
050000 P150-CARREGA-MASTER.
050100*
050200     PERFORM P160-LE-MASTER THRU P160-FIM
050300             UNTIL FLAG-EOF-CHMASTER.
050400*
050500 P150-FIM.
050600*
050700 P160-LE-MASTER.
050800*
050900     READ CHILLER-MASTER NEXT RECORD
051000        AT END
051100            SET FLAG-EOF-CHMASTER TO TRUE
051200        NOT AT END
051300            IF CHILLER-ATIVO AND WS-QTD-MASTER < 500
051400                ADD 1 TO WS-QTD-MASTER
051500                MOVE CHILLER-ID TO
051600                    TM-CHILLER-ID (WS-QTD-MASTER)
051700                MOVE MANUFACTURER TO
051800                    TM-MANUFACTURER (WS-QTD-MASTER)
051900                MOVE MODEL TO
052000                    TM-MODEL (WS-QTD-MASTER)
052100                MOVE CAPACITY-TONS TO
052200                    TM-CAPACITY-TONS (WS-QTD-MASTER)
052300                MOVE AMBIENT-F TO
052400                    TM-AMBIENT-F (WS-QTD-MASTER)
052500                MOVE EWT-C TO
052600                    TM-EWT-C (WS-QTD-MASTER)
052700                MOVE LWT-C TO
052800                    TM-LWT-C (WS-QTD-MASTER)
052900                MOVE EFF-KW-PER-TON TO
053000                    TM-EFF-KW-PER-TON (WS-QTD-MASTER)
053100                MOVE IPLV-KW-PER-TON TO
053200                    TM-IPLV-KW-PER-TON (WS-QTD-MASTER)
053300                MOVE WATERFLOW-USGPM TO
053400                    TM-WATERFLOW-USGPM (WS-QTD-MASTER)
053500                MOVE UNIT-KW TO
053600                    TM-UNIT-KW (WS-QTD-MASTER)
053700                MOVE COMPRESSOR-KW TO
053800                    TM-COMPRESSOR-KW (WS-QTD-MASTER)
053900                MOVE FAN-KW TO
054000                    TM-FAN-KW (WS-QTD-MASTER)
054100                MOVE PRESS-DROP-PSI TO
054200                    TM-PRESS-DROP-PSI (WS-QTD-MASTER)
054300                MOVE PRESS-DROP-FTWG TO
054400                    TM-PRESS-DROP-FTWG (WS-QTD-MASTER)
054500                MOVE MCA-AMPS TO
054600                    TM-MCA-AMPS (WS-QTD-MASTER)
054700                MOVE LENGTH-IN TO
054800                    TM-LENGTH-IN (WS-QTD-MASTER)
054900                MOVE WIDTH-IN TO
055000                    TM-WIDTH-IN (WS-QTD-MASTER)
055100                MOVE HEIGHT-IN TO
055200                    TM-HEIGHT-IN (WS-QTD-MASTER)
055300                MOVE NOTES TO
055400                    TM-NOTES (WS-QTD-MASTER)
055500            END-IF
055600    END-READ.
055700*
055800 P160-FIM.
055900*
056000 P200-PROCESSA-PEDIDO.
056100*
056200     READ SEARCH-REQUEST INTO FD-REG-PEDIDO
056300         AT END
056400             SET FLAG-EOF-CHSEARCH TO TRUE
056500         NOT AT END
056600             PERFORM P210-LE-PEDIDO       THRU P210-FIM
056700             PERFORM P300-BUSCA-PROGRESSIVA THRU P300-FIM
056800
056900             IF WS-QTD-CAND = ZERO
057000                 MOVE REQ-AMBIENT-F     TO WS-REQ-AMBIENT-SALVO
057100                 PERFORM P350-BUSCA-FALLBACK THRU P350-FIM
057200                 MOVE WS-REQ-AMBIENT-SALVO TO REQ-AMBIENT-F
057300                 MOVE ZERO              TO WS-QTD-CAND
057400                 PERFORM P500-IMPRIME-CABECALHO THRU P500-FIM
057500                 PERFORM P560-IMPRIME-SEM-RESULTADO THRU P560-FIM
057600             ELSE
057700                 PERFORM P400-RANQUEIA-CANDIDATOS THRU P400-FIM
057800                 PERFORM P450-SELECIONA-MELHORES-3 THRU P450-FIM
057900                 PERFORM P500-IMPRIME-CABECALHO THRU P500-FIM
058000                 PERFORM P520-IMPRIME-MELHORES-3 THRU P520-FIM
058100                 PERFORM P540-IMPRIME-TODOS      THRU P540-FIM
058200                 PERFORM P700-GRAVA-CSV           THRU P700-FIM
058300             END-IF
058400     END-READ.
058500*
058600 P200-FIM.
058700*
058800 P210-LE-PEDIDO.
058900*
059000     MOVE ZERO                 TO WS-REQUISICAO.
059100
059200     UNSTRING FD-REG-PEDIDO DELIMITED BY ","
059300         INTO WS-PED-TEXTO-CAP
059400              WS-PED-TEXTO-AMBIENT
059500              WS-PED-TEXTO-EWT
059600              WS-PED-TEXTO-LWT
059700     END-UNSTRING.
059800
059900     MOVE WS-PED-TEXTO-CAP     TO WS-COERCAO-TEXTO-ENTRADA.
060000     PERFORM P220-COERCAO-NUMERICA THRU P220-FIM.
060100     MOVE WS-COERCAO-VALOR-SAIDA TO REQ-CAPACITY-TONS.
060200
060300     MOVE WS-PED-TEXTO-AMBIENT TO WS-COERCAO-TEXTO-ENTRADA.
060400     PERFORM P220-COERCAO-NUMERICA THRU P220-FIM.
060500     MOVE WS-COERCAO-VALOR-SAIDA TO REQ-AMBIENT-F.
060600
060700     MOVE WS-PED-TEXTO-EWT     TO WS-COERCAO-TEXTO-ENTRADA.
060800     PERFORM P220-COERCAO-NUMERICA THRU P220-FIM.
060900     MOVE WS-COERCAO-VALOR-SAIDA TO REQ-EWT-C.
061000
061100     MOVE WS-PED-TEXTO-LWT     TO WS-COERCAO-TEXTO-ENTRADA.
061200     PERFORM P220-COERCAO-NUMERICA THRU P220-FIM.
061300     MOVE WS-COERCAO-VALOR-SAIDA TO REQ-LWT-C.
061400*
061500 P210-FIM.
061600*
061700 P220-COERCAO-NUMERICA.
061800*
061900     MOVE ZERO                 TO WS-COERCAO-VALOR-SAIDA.
062000
062100     IF WS-COERCAO-TEXTO-ENTRADA NOT = SPACES AND
062200        WS-COERCAO-TEXTO-ENTRADA NOT = "N/A"
062300
062400         MOVE SPACES           TO WS-COERCAO-PARTE-INT
062500                                   WS-COERCAO-PARTE-DEC
062600
062700         UNSTRING WS-COERCAO-TEXTO-ENTRADA DELIMITED BY "."
062800             INTO WS-COERCAO-PARTE-INT WS-COERCAO-PARTE-DEC
062900         END-UNSTRING
063000
063100         IF WS-COERCAO-PARTE-INT IS NUMERIC AND
063200            WS-COERCAO-PARTE-INT NOT = SPACES
063300             IF WS-COERCAO-PARTE-DEC IS NUMERIC AND
063400                WS-COERCAO-PARTE-DEC NOT = SPACES
063500                 COMPUTE WS-COERCAO-VALOR-SAIDA ROUNDED =
063600                         WS-COERCAO-PARTE-INT +
063700                         (WS-COERCAO-PARTE-DEC (1:2) / 100)
063800             ELSE
063900                 COMPUTE WS-COERCAO-VALOR-SAIDA =
064000                         WS-COERCAO-PARTE-INT
064100             END-IF
064200         END-IF
064300     END-IF.
064400*
064500 P220-FIM.
064600*-----------------------------------------------------------------
064700* BUSCA PROGRESSIVA (REGRA 1 DA UNIDADE DE SELECAO): TENTA CADA
064800* NIVEL DA ESCADA DE TOLERANCIA, NA MESMA AMBIENTE DO PEDIDO, ATE
064900* ACHAR PELO MENOS 1 CANDIDATO.
065000*-----------------------------------------------------------------
065100 P300-BUSCA-PROGRESSIVA.
065200*
065300     MOVE ZERO                 TO WS-QTD-CAND.
065400     MOVE ZERO                 TO WS-TOLERANCIA-USADA.
065500
065600     PERFORM P310-TENTA-TOLERANCIA THRU P310-FIM
065700             VARYING WS-IDX-TOL FROM 1 BY 1
065800             UNTIL WS-IDX-TOL > 5 OR WS-QTD-CAND > ZERO.
065900*
066000 P300-FIM.
066100*
066200 P310-TENTA-TOLERANCIA.
066300*
066400     MOVE ZERO                 TO WS-QTD-CAND.
066500     MOVE TOL-VALOR (WS-IDX-TOL) TO WS-TOLERANCIA-USADA.
066600
066700     COMPUTE WS-BANDA-MIN ROUNDED =
066800             REQ-CAPACITY-TONS * (1 - WS-TOLERANCIA-USADA).
066900     COMPUTE WS-BANDA-MAX ROUNDED =
067000             REQ-CAPACITY-TONS * (1 + WS-TOLERANCIA-USADA).
067100
067200     PERFORM P320-FILTRA-REGISTRO THRU P320-FIM
067300             VARYING WS-IDX-MASTER FROM 1 BY 1
067400             UNTIL WS-IDX-MASTER > WS-QTD-MASTER
067500                OR WS-QTD-CAND >= 300.
067600*
067700 P310-FIM.
067800*
067900 P320-FILTRA-REGISTRO.
068000*
068100     IF TM-AMBIENT-F (WS-IDX-MASTER) = REQ-AMBIENT-F
068200        AND TM-CAPACITY-TONS (WS-IDX-MASTER) >= WS-BANDA-MIN
068300        AND TM-CAPACITY-TONS (WS-IDX-MASTER) <= WS-BANDA-MAX
068400        AND (REQ-EWT-NAO-ESPECIFICADA OR
068500             TM-EWT-C (WS-IDX-MASTER) = REQ-EWT-C)
068600        AND (REQ-LWT-NAO-ESPECIFICADA OR
068700             TM-LWT-C (WS-IDX-MASTER) = REQ-LWT-C)
068800         PERFORM P330-COPIA-CANDIDATO THRU P330-FIM
068900     END-IF.
069000*
069100 P320-FIM.
069200*
069300 P330-COPIA-CANDIDATO.
069400*
069500     ADD 1                     TO WS-QTD-CAND.
069600     MOVE TM-CHILLER-ID (WS-IDX-MASTER) TO
069700                             CD-CHILLER-ID (WS-QTD-CAND).
069800     MOVE TM-MANUFACTURER (WS-IDX-MASTER) TO
069900                             CD-MANUFACTURER (WS-QTD-CAND).
070000     MOVE TM-MODEL (WS-IDX-MASTER) TO CD-MODEL (WS-QTD-CAND).
070100     MOVE TM-CAPACITY-TONS (WS-IDX-MASTER) TO
070200                             CD-CAPACITY-TONS (WS-QTD-CAND).
070300     MOVE TM-AMBIENT-F (WS-IDX-MASTER) TO
070400                             CD-AMBIENT-F (WS-QTD-CAND).
070500     MOVE TM-EWT-C (WS-IDX-MASTER) TO CD-EWT-C (WS-QTD-CAND).
070600     MOVE TM-LWT-C (WS-IDX-MASTER) TO CD-LWT-C (WS-QTD-CAND).
070700     MOVE TM-EFF-KW-PER-TON (WS-IDX-MASTER) TO
070800                             CD-EFF-KW-PER-TON (WS-QTD-CAND).
070900     MOVE TM-IPLV-KW-PER-TON (WS-IDX-MASTER) TO
071000                             CD-IPLV-KW-PER-TON (WS-QTD-CAND).
071100     MOVE TM-WATERFLOW-USGPM (WS-IDX-MASTER) TO
071200                             CD-WATERFLOW-USGPM (WS-QTD-CAND).
071300     MOVE TM-UNIT-KW (WS-IDX-MASTER) TO CD-UNIT-KW (WS-QTD-CAND).
071400     MOVE TM-COMPRESSOR-KW (WS-IDX-MASTER) TO
071500                             CD-COMPRESSOR-KW (WS-QTD-CAND).
071600     MOVE TM-FAN-KW (WS-IDX-MASTER) TO CD-FAN-KW (WS-QTD-CAND).
071700     MOVE TM-PRESS-DROP-PSI (WS-IDX-MASTER) TO
071800                             CD-PRESS-DROP-PSI (WS-QTD-CAND).
071900     MOVE TM-PRESS-DROP-FTWG (WS-IDX-MASTER) TO
072000                             CD-PRESS-DROP-FTWG (WS-QTD-CAND).
072100     MOVE TM-MCA-AMPS (WS-IDX-MASTER) TO
072200                             CD-MCA-AMPS (WS-QTD-CAND).
072300     MOVE TM-LENGTH-IN (WS-IDX-MASTER) TO
072400                             CD-LENGTH-IN (WS-QTD-CAND).
072500     MOVE TM-WIDTH-IN (WS-IDX-MASTER) TO
072600                             CD-WIDTH-IN (WS-QTD-CAND).
072700     MOVE TM-HEIGHT-IN (WS-IDX-MASTER) TO
072800                             CD-HEIGHT-IN (WS-QTD-CAND).
072900     MOVE TM-NOTES (WS-IDX-MASTER) TO CD-NOTES (WS-QTD-CAND).
073000
073100     MOVE SPACES                TO CD-EFF-AUSENTE (WS-QTD-CAND)
073200                                    CD-WATERFLOW-AUSENTE
073300                                                 (WS-QTD-CAND).
073400     IF TM-EFF-KW-PER-TON (WS-IDX-MASTER) = ZERO
073500         MOVE "S"               TO CD-EFF-AUSENTE (WS-QTD-CAND)
073600     END-IF.
073700     IF TM-WATERFLOW-USGPM (WS-IDX-MASTER) = ZERO
073800         MOVE "S"               TO
073900                         CD-WATERFLOW-AUSENTE (WS-QTD-CAND)
074000     END-IF.
074100
074200     IF TM-CAPACITY-TONS (WS-IDX-MASTER) >= REQ-CAPACITY-TONS
074300         COMPUTE CD-CAP-DELTA (WS-QTD-CAND) ROUNDED =
074400                 TM-CAPACITY-TONS (WS-IDX-MASTER) -
074500                 REQ-CAPACITY-TONS
074600     ELSE
074700         COMPUTE CD-CAP-DELTA (WS-QTD-CAND) ROUNDED =
074800                 REQ-CAPACITY-TONS -
074900                 TM-CAPACITY-TONS (WS-IDX-MASTER)
075000     END-IF.
075100*
075200 P330-FIM.
075300*-----------------------------------------------------------------
075400* BUSCA DE RESERVA (REGRA 2): SO EXECUTA QUANDO A BUSCA PROGRES-
075500* SIVA NAO ACHOU NENHUM CANDIDATO NA AMBIENTE DO PEDIDO, MESMO NO
075600* MAIOR NIVEL DA ESCADA. VARRE TODAS AS AMBIENTES DISTINTAS DO
075700* CADASTRO, EM ORDEM CRESCENTE, E REPETE A ESCADA PARA CADA UMA.
075800*-----------------------------------------------------------------
075900 P350-BUSCA-FALLBACK.
076000*
076100     MOVE ZERO                 TO WS-QTD-AMBIENTES
076200                                   WS-QTD-FALLBACK-ACHADOS.
076300
076400     PERFORM P355-COLETA-AMBIENTE THRU P355-FIM
076500             VARYING WS-IDX-MASTER FROM 1 BY 1
076600             UNTIL WS-IDX-MASTER > WS-QTD-MASTER.
076700
076800     PERFORM P360-ORDENA-AMBIENTES THRU P360-FIM.
076900
077000     PERFORM P370-TESTA-AMBIENTE THRU P370-FIM
077100             VARYING WS-IDX-AMBIENTE FROM 1 BY 1
077200             UNTIL WS-IDX-AMBIENTE > WS-QTD-AMBIENTES.
077300*
077400 P350-FIM.
077500*
077600 P355-COLETA-AMBIENTE.
077700*
077800     SET FLAG-AMBIENTE-E-NOVA   TO TRUE.
077900     PERFORM P356-TESTA-DUPLICADA THRU P356-FIM
078000             VARYING WS-IDX-AMBIENTE FROM 1 BY 1
078100             UNTIL WS-IDX-AMBIENTE > WS-QTD-AMBIENTES
078200                OR NOT FLAG-AMBIENTE-E-NOVA.
078300
078400     IF FLAG-AMBIENTE-E-NOVA AND WS-QTD-AMBIENTES < 100
078500         ADD 1                  TO WS-QTD-AMBIENTES
078600         MOVE TM-AMBIENT-F (WS-IDX-MASTER) TO
078700                         AV-ENTRY (WS-QTD-AMBIENTES)
078800     END-IF.
078900*
079000 P355-FIM.
079100*
079200 P356-TESTA-DUPLICADA.
079300*
079400     IF AV-ENTRY (WS-IDX-AMBIENTE) = TM-AMBIENT-F (WS-IDX-MASTER)
079500         SET WS-FLAG-AMBIENTE-NOVA TO "N"
079600     END-IF.
079700*
079800 P356-FIM.
079900*-----------------------------------------------------------------
080000* ORDENACAO POR SELECAO (SELECTION SORT) DAS AMBIENTES DISTINTAS,
080100* EM ORDEM CRESCENTE - TABELA PEQUENA, DISPENSA SORT.
080200*-----------------------------------------------------------------
080300 P360-ORDENA-AMBIENTES.
080400*
080500     PERFORM P361-PASSO-EXTERNO THRU P361-FIM
080600             VARYING WS-IDX-AMBIENTE FROM 1 BY 1
080700             UNTIL WS-IDX-AMBIENTE >= WS-QTD-AMBIENTES.
080800*
080900 P360-FIM.
081000*
081100 P361-PASSO-EXTERNO.
081200*
081300     PERFORM P362-PASSO-INTERNO THRU P362-FIM
081400             VARYING WS-IDX-MASTER FROM WS-IDX-AMBIENTE BY 1
081500             UNTIL WS-IDX-MASTER > WS-QTD-AMBIENTES.
081600*
081700 P361-FIM.
081800*
081900 P362-PASSO-INTERNO.
082000*
082100     IF AV-ENTRY (WS-IDX-MASTER) < AV-ENTRY (WS-IDX-AMBIENTE)
082200         MOVE AV-ENTRY (WS-IDX-AMBIENTE) TO
082300                 WS-TROCA-REGISTRO (1:3)
082400         MOVE AV-ENTRY (WS-IDX-MASTER)   TO
082500                                  AV-ENTRY (WS-IDX-AMBIENTE)
082600         MOVE WS-TROCA-REGISTRO (1:3)    TO
082700                                  AV-ENTRY (WS-IDX-MASTER)
082800     END-IF.
082900*
083000 P362-FIM.
083100*
083200 P370-TESTA-AMBIENTE.
083300*
083400     MOVE AV-ENTRY (WS-IDX-AMBIENTE) TO REQ-AMBIENT-F.
083500     PERFORM P300-BUSCA-PROGRESSIVA THRU P300-FIM.
083600
083700     IF WS-QTD-CAND > ZERO
083800         ADD 1                  TO WS-QTD-FALLBACK-ACHADOS
083900         MOVE AV-ENTRY (WS-IDX-AMBIENTE) TO
084000                         FB-AMBIENT-F (WS-QTD-FALLBACK-ACHADOS)
084100         MOVE WS-QTD-CAND       TO
084200                    FB-QTD-ACHADOS (WS-QTD-FALLBACK-ACHADOS)
084300     END-IF.
084400*
084500 P370-FIM.
084600*-----------------------------------------------------------------
084700* RANQUEAMENTO (REGRA 3): ORDENACAO POR SELECAO PELA CHAVE COMPOS-
084800* TA (DELTA DE CAPACIDADE, ESCORE DE TEMPERATURA, EFICIENCIA COM
084900* AUSENTES POR ULTIMO, VAZAO DECRESCENTE COM AUSENTES POR ULTIMO).
085000*-----------------------------------------------------------------
085100 P400-RANQUEIA-CANDIDATOS.
085200*
085300     PERFORM P405-CALCULA-ESCORE-TEMP THRU P405-FIM
085400             VARYING WS-IDX-CAND FROM 1 BY 1
085500             UNTIL WS-IDX-CAND > WS-QTD-CAND.
085600
085700     PERFORM P410-PASSO-EXTERNO THRU P410-FIM
085800             VARYING WS-IDX-CAND FROM 1 BY 1
085900             UNTIL WS-IDX-CAND >= WS-QTD-CAND.
086000
086100     PERFORM P430-NUMERA-RANK THRU P430-FIM
086200             VARYING WS-IDX-CAND FROM 1 BY 1
086300             UNTIL WS-IDX-CAND > WS-QTD-CAND.
086400*
086500 P400-FIM.
086600*
086700 P405-CALCULA-ESCORE-TEMP.
086800*
086900     MOVE ZERO                 TO CD-TEMP-SCORE (WS-IDX-CAND).
087000     IF NOT REQ-EWT-NAO-ESPECIFICADA AND
087100        CD-EWT-C (WS-IDX-CAND) NOT = ZERO
087200         IF CD-EWT-C (WS-IDX-CAND) >= REQ-EWT-C
087300             COMPUTE CD-TEMP-SCORE (WS-IDX-CAND) =
087400                     CD-TEMP-SCORE (WS-IDX-CAND) +
087500                     CD-EWT-C (WS-IDX-CAND) - REQ-EWT-C
087600         ELSE
087700             COMPUTE CD-TEMP-SCORE (WS-IDX-CAND) =
087800                     CD-TEMP-SCORE (WS-IDX-CAND) +
087900                     REQ-EWT-C - CD-EWT-C (WS-IDX-CAND)
088000         END-IF
088100     END-IF.
088200     IF NOT REQ-LWT-NAO-ESPECIFICADA AND
088300        CD-LWT-C (WS-IDX-CAND) NOT = ZERO
088400         IF CD-LWT-C (WS-IDX-CAND) >= REQ-LWT-C
088500             COMPUTE CD-TEMP-SCORE (WS-IDX-CAND) =
088600                     CD-TEMP-SCORE (WS-IDX-CAND) +
088700                     CD-LWT-C (WS-IDX-CAND) - REQ-LWT-C
088800         ELSE
088900             COMPUTE CD-TEMP-SCORE (WS-IDX-CAND) =
089000                     CD-TEMP-SCORE (WS-IDX-CAND) +
089100                     REQ-LWT-C - CD-LWT-C (WS-IDX-CAND)
089200         END-IF
089300     END-IF.
089400*
089500 P405-FIM.
089600*
089700 P410-PASSO-EXTERNO.
089800*
089900     PERFORM P420-PASSO-INTERNO THRU P420-FIM
090000             VARYING WS-IDX-MASTER FROM WS-IDX-CAND BY 1
090100             UNTIL WS-IDX-MASTER > WS-QTD-CAND.
090200*
090300 P410-FIM.
090400*-----------------------------------------------------------------
090500* P420 COMPARA O CANDIDATO WS-IDX-MASTER (REUTILIZADO AQUI COMO UM
090600* SEGUNDO INDICE DE WS-TAB-CAND) CONTRA O CANDIDATO WS-IDX-CAND E
090700* TROCA QUANDO O SEGUNDO DEVE VIR ANTES, PELA CHAVE COMPOSTA.
090800*-----------------------------------------------------------------
090900 P420-PASSO-INTERNO.
091000*
091100     IF CD-CAP-DELTA (WS-IDX-MASTER) < CD-CAP-DELTA (WS-IDX-CAND)
091200         PERFORM P425-TROCA-CANDIDATOS THRU P425-FIM
091300     ELSE
091400       IF CD-CAP-DELTA (WS-IDX-MASTER) =
091500          CD-CAP-DELTA (WS-IDX-CAND)
091600         IF CD-TEMP-SCORE (WS-IDX-MASTER) <
091700            CD-TEMP-SCORE (WS-IDX-CAND)
091800             PERFORM P425-TROCA-CANDIDATOS THRU P425-FIM
091900         ELSE
092000           IF CD-TEMP-SCORE (WS-IDX-MASTER) =
092100              CD-TEMP-SCORE (WS-IDX-CAND)
092200             IF CD-EFF-AUSENTE (WS-IDX-MASTER) = "N" AND
092300                (CD-EFF-AUSENTE (WS-IDX-CAND) = "S" OR
092400                 CD-EFF-KW-PER-TON (WS-IDX-MASTER) <
092500                 CD-EFF-KW-PER-TON (WS-IDX-CAND))
092600                 PERFORM P425-TROCA-CANDIDATOS THRU P425-FIM
092700             ELSE
092800               IF CD-EFF-AUSENTE (WS-IDX-MASTER) =
092900                  CD-EFF-AUSENTE (WS-IDX-CAND)
093000                 AND CD-EFF-KW-PER-TON (WS-IDX-MASTER) =
093100                     CD-EFF-KW-PER-TON (WS-IDX-CAND)
093200                 IF CD-WATERFLOW-AUSENTE (WS-IDX-MASTER) = "N" AND
093300                    (CD-WATERFLOW-AUSENTE (WS-IDX-CAND) = "S" OR
093400                     CD-WATERFLOW-USGPM (WS-IDX-MASTER) >
093500                     CD-WATERFLOW-USGPM (WS-IDX-CAND))
093600                     PERFORM P425-TROCA-CANDIDATOS THRU P425-FIM
093700                 END-IF
093800               END-IF
093900             END-IF
094000           END-IF
094100         END-IF
094200       END-IF
094300     END-IF.
094400*
094500 P420-FIM.
094600*
094700 P425-TROCA-CANDIDATOS.
094800*
094900     MOVE CD-ENTRY (WS-IDX-MASTER) TO WS-TROCA-REGISTRO.
095000     MOVE CD-ENTRY (WS-IDX-CAND)   TO CD-ENTRY (WS-IDX-MASTER).
095100     MOVE WS-TROCA-REGISTRO        TO CD-ENTRY (WS-IDX-CAND).
095200*
095300 P425-FIM.
095400*
095500 P430-NUMERA-RANK.
095600*
095700     MOVE WS-IDX-CAND           TO CD-RANK (WS-IDX-CAND).
095800*
095900 P430-FIM.
096000*-----------------------------------------------------------------
096100* SELECAO DAS 3 MELHORES OPCOES (REGRA 4): MELHOR = RANK 1; AS
096200* ALTERNATIVAS SAO O PRIMEIRO CANDIDATO EM ORDEM DE RANK COM
096300* CAPACIDADE ESTRITAMENTE MAIOR E O PRIMEIRO COM ESTRITAMENTE
096400* MENOR QUE A DO RANK 1.
096500*-----------------------------------------------------------------
096600 P450-SELECIONA-MELHORES-3.
096700*
096800     MOVE 1                     TO WS-MELHOR-OPCAO.
096900     MOVE ZERO                  TO WS-ALT-MAIOR-CAP
097000                                    WS-ALT-MENOR-CAP.
097100
097200     PERFORM P460-TESTA-ALTERNATIVA THRU P460-FIM
097300             VARYING WS-IDX-CAND FROM 2 BY 1
097400             UNTIL WS-IDX-CAND > WS-QTD-CAND.
097500*
097600 P450-FIM.
097700*
097800 P460-TESTA-ALTERNATIVA.
097900*
098000     IF WS-ALT-MAIOR-CAP = ZERO AND
098100        CD-CAPACITY-TONS (WS-IDX-CAND) >
098200        CD-CAPACITY-TONS (WS-MELHOR-OPCAO)
098300         MOVE WS-IDX-CAND       TO WS-ALT-MAIOR-CAP
098400     END-IF.
098500     IF WS-ALT-MENOR-CAP = ZERO AND
098600        CD-CAPACITY-TONS (WS-IDX-CAND) <
098700        CD-CAPACITY-TONS (WS-MELHOR-OPCAO)
098800         MOVE WS-IDX-CAND       TO WS-ALT-MENOR-CAP
098900     END-IF.
099000*
099100 P460-FIM.
099200*-----------------------------------------------------------------
099300* IMPRESSAO DO RELATORIO CHSELRPT.
099400*-----------------------------------------------------------------
099500 P500-IMPRIME-CABECALHO.
099600*
099700     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.
099800     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-2.
099900     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.
100000
100100     MOVE REQ-CAPACITY-TONS    TO WS-LPD-CAPACIDADE.
100200     MOVE REQ-AMBIENT-F        TO WS-LPD-AMBIENTE.
100300     WRITE FD-REG-RELATORIO    FROM WS-LST-PEDIDO.
100400
100500     MOVE SPACES               TO WS-LSM-TEXTO.
100600     IF WS-QTD-CAND > ZERO
100700         COMPUTE WS-EDT-TOLERANCIA-PCT ROUNDED =
100800                 WS-TOLERANCIA-USADA * 100
100900         MOVE WS-BANDA-MIN      TO WS-EDT-BANDA-MIN
101000         MOVE WS-BANDA-MAX      TO WS-EDT-BANDA-MAX
101100         STRING "TOLERANCE " WS-EDT-TOLERANCIA-PCT "% "
101200                "BAND " WS-EDT-BANDA-MIN "-" WS-EDT-BANDA-MAX
101300                " TONS " "MATCHES " WS-QTD-CAND
101400                         DELIMITED BY SIZE INTO WS-LSM-TEXTO
101500     ELSE
101600         MOVE "NO MATCH AT ANY TOLERANCE LEVEL." TO WS-LSM-TEXTO
101700     END-IF.
101800     WRITE FD-REG-RELATORIO    FROM WS-LST-SUMARIO.
101900     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.
102000*
102100 P500-FIM.
102200*
102300 P520-IMPRIME-MELHORES-3.
102400*
102500     MOVE "BEST MATCH"         TO WS-LCT-ROTULO.
102600     PERFORM P530-IMPRIME-CARD THRU P530-FIM
102700             VARYING WS-IDX-CAND FROM WS-MELHOR-OPCAO BY 1
102800             UNTIL WS-IDX-CAND > WS-MELHOR-OPCAO.
102900
103000     IF WS-ALT-MAIOR-CAP > ZERO
103100         MOVE "HIGHER CAPACITY"   TO WS-LCT-ROTULO
103200         MOVE WS-ALT-MAIOR-CAP    TO WS-IDX-CAND
103300         PERFORM P530-IMPRIME-CARD THRU P530-FIM
103400     END-IF.
103500
103600     IF WS-ALT-MENOR-CAP > ZERO
103700         MOVE "LOWER CAPACITY"    TO WS-LCT-ROTULO
103800         MOVE WS-ALT-MENOR-CAP    TO WS-IDX-CAND
103900         PERFORM P530-IMPRIME-CARD THRU P530-FIM
104000     END-IF.
104100
104200     WRITE FD-REG-RELATORIO    FROM WS-LST-LINHA.
104300*
104400 P520-FIM.
104500*
104600 P530-IMPRIME-CARD.
104700*
104800     WRITE FD-REG-RELATORIO    FROM WS-LST-CARD-TITULO.
104900
105000     MOVE CD-MODEL (WS-IDX-CAND)        TO WS-LCM-MODELO.
105100     MOVE CD-MANUFACTURER (WS-IDX-CAND) TO WS-LCM-FABRICANTE.
105200     WRITE FD-REG-RELATORIO    FROM WS-LST-CARD-MODELO.
105300
105400     MOVE CD-CAPACITY-TONS (WS-IDX-CAND) TO WS-LCV-CAPACIDADE.
105500     IF CD-EFF-AUSENTE (WS-IDX-CAND) = "S"
105600         MOVE ZERO              TO WS-LCV-EFICIENCIA
105700     ELSE
105800         MOVE CD-EFF-KW-PER-TON (WS-IDX-CAND) TO WS-LCV-EFICIENCIA
105900     END-IF.
106000     MOVE CD-WATERFLOW-USGPM (WS-IDX-CAND) TO WS-LCV-VAZAO.
106100     WRITE FD-REG-RELATORIO    FROM WS-LST-CARD-VALORES.
106200
106300     MOVE CD-UNIT-KW (WS-IDX-CAND)        TO WS-EDT-UNIT-KW.
106400     MOVE CD-COMPRESSOR-KW (WS-IDX-CAND)  TO WS-EDT-COMPRESSOR-KW.
106500     MOVE CD-FAN-KW (WS-IDX-CAND)         TO WS-EDT-FAN-KW.
106600     MOVE CD-IPLV-KW-PER-TON (WS-IDX-CAND) TO WS-EDT-IPLV.
106700     STRING "UNIT " WS-EDT-UNIT-KW        " KW  "
106800            "COMP " WS-EDT-COMPRESSOR-KW  " KW  "
106900            "FAN "  WS-EDT-FAN-KW         " KW  "
107000            "IPLV " WS-EDT-IPLV
107100                DELIMITED BY SIZE INTO WS-LCD-TEXTO.
107200     WRITE FD-REG-RELATORIO    FROM WS-LST-CARD-DETALHE.
107300
107400     MOVE CD-MCA-AMPS (WS-IDX-CAND)        TO WS-EDT-MCA-AMPS.
107500     MOVE CD-PRESS-DROP-PSI (WS-IDX-CAND)  TO WS-EDT-PRESSAO-PSI.
107600     MOVE CD-PRESS-DROP-FTWG (WS-IDX-CAND) TO WS-EDT-PRESSAO-FTWG.
107700     MOVE CD-LENGTH-IN (WS-IDX-CAND)       TO WS-EDT-COMPRIMENTO.
107800     MOVE CD-WIDTH-IN (WS-IDX-CAND)        TO WS-EDT-LARGURA.
107900     MOVE CD-HEIGHT-IN (WS-IDX-CAND)       TO WS-EDT-ALTURA.
108000     STRING "MCA " WS-EDT-MCA-AMPS         " A  "
108100            "PRESS-DROP " WS-EDT-PRESSAO-PSI
108200            " PSI / "
108300            WS-EDT-PRESSAO-FTWG            " FT.W.G  "
108400            "LWH " WS-EDT-COMPRIMENTO      "/"
108500            WS-EDT-LARGURA                 "/"
108600            WS-EDT-ALTURA
108700                DELIMITED BY SIZE INTO WS-LCD-TEXTO.
108800     WRITE FD-REG-RELATORIO    FROM WS-LST-CARD-DETALHE.
108900
109000     IF CD-NOTES (WS-IDX-CAND) NOT = SPACES
109100         MOVE CD-NOTES (WS-IDX-CAND) TO WS-LCD-TEXTO
109200         WRITE FD-REG-RELATORIO FROM WS-LST-CARD-DETALHE
109300     END-IF.
109400*
109500 P530-FIM.
109600*
109700 P540-IMPRIME-TODOS.
109800*
109900     WRITE FD-REG-RELATORIO    FROM WS-LST-TODOS-CAB.
110000
110100     PERFORM P550-IMPRIME-LINHA-TODOS THRU P550-FIM
110200             VARYING WS-IDX-CAND FROM 1 BY 1
110300             UNTIL WS-IDX-CAND > WS-QTD-CAND.
110400*
110500 P540-FIM.
110600*
110700 P550-IMPRIME-LINHA-TODOS.
110800*
110900     MOVE CD-RANK (WS-IDX-CAND)         TO WS-LTL-RANK.
111000     MOVE CD-MODEL (WS-IDX-CAND)        TO WS-LTL-MODEL.
111100     MOVE CD-CAPACITY-TONS (WS-IDX-CAND) TO WS-LTL-CAPACIDADE.
111200     IF CD-EFF-AUSENTE (WS-IDX-CAND) = "S"
111300         MOVE ZERO              TO WS-LTL-EFICIENCIA
111400     ELSE
111500         MOVE CD-EFF-KW-PER-TON (WS-IDX-CAND) TO WS-LTL-EFICIENCIA
111600     END-IF.
111700     MOVE CD-WATERFLOW-USGPM (WS-IDX-CAND) TO WS-LTL-VAZAO.
111800     MOVE CD-AMBIENT-F (WS-IDX-CAND)        TO WS-LTL-AMBIENTE.
111900     MOVE CD-CAP-DELTA (WS-IDX-CAND)        TO WS-LTL-DELTA.
112000     WRITE FD-REG-RELATORIO    FROM WS-LST-TODOS-LINHA.
112100*
112200 P550-FIM.
112300*
112400 P560-IMPRIME-SEM-RESULTADO.
112500*
112600     IF WS-QTD-FALLBACK-ACHADOS > ZERO
112700         PERFORM P570-IMPRIME-FALLBACK THRU P570-FIM
112800                 VARYING WS-IDX-AMBIENTE FROM 1 BY 1
112900                 UNTIL WS-IDX-AMBIENTE > WS-QTD-FALLBACK-ACHADOS
113000     ELSE
113100         WRITE FD-REG-RELATORIO FROM WS-LST-SEM-MATCH
113200     END-IF.
113300*
113400 P560-FIM.
113500*
113600 P570-IMPRIME-FALLBACK.
113700*
113800     MOVE FB-AMBIENT-F (WS-IDX-AMBIENTE)   TO WS-LFB-AMBIENTE.
113900     MOVE FB-QTD-ACHADOS (WS-IDX-AMBIENTE) TO WS-LFB-QTD.
114000     WRITE FD-REG-RELATORIO    FROM WS-LST-FALLBACK-LINHA.
114100*
114200 P570-FIM.
114300*-----------------------------------------------------------------
114400* EXPORTACAO COMPARATIVA (CHCMPCSV) - UMA LINHA POR UMA DAS ATE 3
114500* MELHORES OPCOES.
114600*-----------------------------------------------------------------
114700 P700-GRAVA-CSV.
114800*
114900     MOVE WS-MELHOR-OPCAO       TO WS-IDX-CAND.
115000     PERFORM P710-GRAVA-LINHA-CSV THRU P710-FIM.
115100
115200     IF WS-ALT-MAIOR-CAP > ZERO
115300         MOVE WS-ALT-MAIOR-CAP  TO WS-IDX-CAND
115400         PERFORM P710-GRAVA-LINHA-CSV THRU P710-FIM
115500     END-IF.
115600
115700     IF WS-ALT-MENOR-CAP > ZERO
115800         MOVE WS-ALT-MENOR-CAP  TO WS-IDX-CAND
115900         PERFORM P710-GRAVA-LINHA-CSV THRU P710-FIM
116000     END-IF.
116100*
116200 P700-FIM.
116300*
116400 P710-GRAVA-LINHA-CSV.
116500*
116600     MOVE CD-RANK (WS-IDX-CAND)            TO WS-CSV-RANK.
116700     MOVE CD-MODEL (WS-IDX-CAND)           TO WS-CSV-MODEL.
116800     MOVE CD-MANUFACTURER (WS-IDX-CAND)    TO WS-CSV-MANUFACTURER.
116900     MOVE CD-CAPACITY-TONS (WS-IDX-CAND)   TO WS-CSV-CAPACIDADE.
117000     IF CD-EFF-AUSENTE (WS-IDX-CAND) = "S"
117100         MOVE ZERO                         TO WS-CSV-EFICIENCIA
117200     ELSE
117300         MOVE CD-EFF-KW-PER-TON (WS-IDX-CAND) TO WS-CSV-EFICIENCIA
117400     END-IF.
117500     MOVE CD-WATERFLOW-USGPM (WS-IDX-CAND) TO WS-CSV-VAZAO.
117600     MOVE CD-AMBIENT-F (WS-IDX-CAND)       TO WS-CSV-AMBIENTE.
117700     MOVE CD-EWT-C (WS-IDX-CAND)           TO WS-CSV-EWT.
117800     MOVE CD-LWT-C (WS-IDX-CAND)           TO WS-CSV-LWT.
117900     MOVE CD-UNIT-KW (WS-IDX-CAND)         TO WS-CSV-UNIT-KW.
118000     MOVE CD-COMPRESSOR-KW (WS-IDX-CAND)   TO WS-CSV-COMP-KW.
118100     MOVE CD-FAN-KW (WS-IDX-CAND)          TO WS-CSV-FAN-KW.
118200     MOVE CD-IPLV-KW-PER-TON (WS-IDX-CAND) TO WS-CSV-IPLV.
118300     MOVE CD-MCA-AMPS (WS-IDX-CAND)        TO WS-CSV-MCA.
118400     MOVE CD-PRESS-DROP-PSI (WS-IDX-CAND)  TO WS-CSV-PRESSAO-PSI.
118500     MOVE CD-PRESS-DROP-FTWG (WS-IDX-CAND) TO WS-CSV-PRESSAO-FTWG.
118600     MOVE CD-LENGTH-IN (WS-IDX-CAND)       TO WS-CSV-COMPRIMENTO.
118700     MOVE CD-WIDTH-IN (WS-IDX-CAND)        TO WS-CSV-LARGURA.
118800     MOVE CD-HEIGHT-IN (WS-IDX-CAND)       TO WS-CSV-ALTURA.
118900     MOVE CD-CAP-DELTA (WS-IDX-CAND)       TO WS-CSV-DELTA.
119000
119100     WRITE FD-REG-CSV          FROM WS-CSV-LINHA.
119200*
119300 P710-FIM.
119400*
119500 P900-FIM.
119600*
119700     CLOSE   CHILLER-MASTER
119800             SEARCH-REQUEST
119900             SELECTION-REPORT
120000             COMPARISON-EXPORT.
120100     GOBACK.
120200*
120300 END PROGRAM CHP0410.
