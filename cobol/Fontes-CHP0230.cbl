000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    CHP0230.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TERMOAR ENGENHARIA LTDA.
000800 DATE-WRITTEN.  12/04/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.
001100*-----------------------------------------------------------------
001200* MANUTENCAO DO CADASTRO DE CHILLERS (CHMASTER), EM LOTE, A PARTIR
001300* DE UM ARQUIVO DE TRANSACOES (CHMNTREQ). CADA TRANSACAO E UMA DAS
001400* TRES OPERACOES A SEGUIR:
001500*   D - EXCLUI UM CHILLER PELO SEU CODIGO (CHILLER-ID), COM
001600*       CONFERENCIA OPCIONAL DE PASTA (PREFIXO/FOLDER-NAME).
001700*   N - RENOMEIA A PASTA DE TODOS OS CHILLERS DE UM GRUPO
001800*       (PREFIXO/FOLDER-NAME) PARA UM NOVO NOME.
001900*   X - EXCLUI TODOS OS CHILLERS DE UM GRUPO (PREFIXO/PASTA).
002000* A EXCLUSAO E SEMPRE LOGICA (DELETE-FLAG = "D"). O RESULTADO DE
002100* CADA TRANSACAO E GRAVADO NO CHMNTLOG.
002200*-----------------------------------------------------------------
002300* ALTERACOES:
002400*    12/04/1989 - A.RAFFUL  - VERSAO INICIAL (SCMP0230, MANUTENCAO
002500*                             INTERATIVA DE PRODUTO POR TELA).
002600*    19/02/1994 - M.SOUZA   - INCLUIDA A VALIDACAO CRUZADA CONTRA
002700*                             O CADASTRO DE TIPO DE PRODUTO ANTES
002800*                             DE CONFIRMAR A ALTERACAO.
002900*    11/03/1999 - A.RAFFUL  - Y2K: SEM CAMPO DE DATA NESTE
003000*                             PROGRAMA - NADA A ALTERAR.
003100*    02/09/2001 - M.SOUZA   - RENOMEADO DE SCMP0230 PARA CHP0230,
003200*                             NO PROJETO CHILLER PICKER (REQ.
003300*                             4471); TROCADA A TELA DE ALTERACAO
003400*                             PELAS TRES OPERACOES DE MANUTENCAO
003500*                             DO CADASTRO DE CHILLERS, EM LOTE,
003600*                             A PARTIR DO ARQUIVO CHMNTREQ.
003700*    22/05/2004 - J.LOPES   - INCLUIDA A CONFERENCIA DE PASTA NA
003800*                             EXCLUSAO POR CODIGO (REQ. 4512).
003900*    02/09/2006 - M.SOUZA   - WS-QTD-ATUALIZADOS E WS-QTD-
004000*                             EXCLUIDOS ERAM ZERADOS NO INICIO
004100*                             DE CADA P420/P430, MAS TAMBEM
004200*                             SERVIAM DE TOTAL GERAL NO RODAPE
004300*                             (P900-FIM): NUM LOTE COM MAIS DE
004400*                             UMA TRANSACAO "N" OU "X" O RODAPE
004500*                             SO MOSTRAVA A ULTIMA TRANSACAO, NAO
004600*                             O TOTAL DO LOTE. CRIADOS OS CONTA-
004700*                             DORES WS-QTD-ATUALIZADOS-TRANS E
004800*                             WS-QTD-EXCLUIDOS-TRANS, PROPRIOS DE
004900*                             CADA TRANSACAO, FICANDO WS-QTD-
005000*                             ATUALIZADOS/EXCLUIDOS SO COMO TOTAL
005100*                             GERAL, ZERADO UMA UNICA VEZ EM
005200*                             P100-INICIALIZA (REQ. 4538).
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS CLASSE-SINAL IS "+" "-"
006000     UPSI-0.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT CHILLER-MASTER ASSIGN TO "CHMASTER"
006600          ORGANIZATION   IS INDEXED
006700          ACCESS         IS DYNAMIC
006800          RECORD KEY     IS CHILLER-ID
006900          FILE STATUS    IS WS-FS-CHMASTER.
007000*
007100     SELECT MAINT-REQUEST ASSIGN TO "CHMNTREQ"
007200          ORGANIZATION   IS LINE SEQUENTIAL
007300          ACCESS         IS SEQUENTIAL
007400          FILE STATUS    IS WS-FS-MNTREQ.
007500*
007600     SELECT MAINT-LOG ASSIGN TO "CHMNTLOG"
007700          ORGANIZATION   IS LINE SEQUENTIAL
007800          ACCESS         IS SEQUENTIAL.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD CHILLER-MASTER.
008400     COPY CHILLER.
008500*
008600 FD MAINT-REQUEST.
008700 01  FD-REG-MANUTENCAO.
008800     05  FD-TRANS-TIPO                PIC X(01).
008900     05  FD-TRANS-CHILLER-ID          PIC 9(07).
009000     05  FD-TRANS-MODEL-PREFIX        PIC X(10).
009100     05  FD-TRANS-FOLDER-NAME          PIC X(30).
009200     05  FD-TRANS-NOVA-PASTA           PIC X(30).
009300     05  FILLER                        PIC X(02).
009400*
009500 FD MAINT-LOG.
009600 01  FD-REG-LOG                       PIC X(132).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 77  WS-FS-CHMASTER                       PIC X(02).
010100     88  WS-FS-CHM-OK                         VALUE "00".
010200*
010300 77  WS-FS-MNTREQ                         PIC X(02).
010400     88  WS-FS-MNT-OK                         VALUE "00".
010500*
010600 01  WS-FIM-TRANSACOES                    PIC X(01).
010700     88  FLAG-EOF-TRANSACOES                  VALUE "S".
010800*
010900 01  WS-FIM-VARREDURA                     PIC X(01).
011000     88  FLAG-FIM-DA-VARREDURA                VALUE "S".
011100*
011200 01  WS-CONTADORES.
011300     05  WS-QTD-TRANSACOES                PIC 9(05) COMP.
011400     05  WS-QTD-ATUALIZADOS                PIC 9(05) COMP.
011500     05  WS-QTD-EXCLUIDOS                   PIC 9(05) COMP.
011600*-----------------------------------------------------------------
011700* CONTADORES DA TRANSACAO CORRENTE (RENAME/DELETE DE PASTA) -
011800* ZERADOS NO INICIO DE CADA P420/P430, AO CONTRARIO DE WS-QTD-
011900* ATUALIZADOS/WS-QTD-EXCLUIDOS ACIMA, QUE SAO TOTAIS DO LOTE E
012000* SO PODEM SER ZERADOS UMA VEZ, EM P100-INICIALIZA (REQ. 4538).
012100*-----------------------------------------------------------------
012200 01  WS-CONTADORES-TRANS.
012300     05  WS-QTD-ATUALIZADOS-TRANS          PIC 9(05) COMP.
012400     05  WS-QTD-EXCLUIDOS-TRANS            PIC 9(05) COMP.
012500*-----------------------------------------------------------------
012600* COPIA DE TRABALHO DA TRANSACAO LIDA (READ ... INTO, NO MOLDE DO
012700* SCMP0230 ORIGINAL QUE LIA O PRODUTO PARA WS-REG-PRODUTO).
012800*-----------------------------------------------------------------
012900 01  WS-REG-TRANSACAO.
013000     05  WS-TRANS-TIPO                 PIC X(01).
013100         88  TRANS-E-EXCLUSAO-POR-ID        VALUE "D".
013200         88  TRANS-E-RENOMEIA-PASTA          VALUE "N".
013300         88  TRANS-E-EXCLUSAO-DE-PASTA       VALUE "X".
013400     05  WS-TRANS-CHILLER-ID           PIC 9(07).
013500     05  WS-TRANS-MODEL-PREFIX         PIC X(10).
013600     05  WS-TRANS-FOLDER-NAME           PIC X(30).
013700     05  WS-TRANS-NOVA-PASTA            PIC X(30).
013800     05  FILLER                         PIC X(02).
013900*-----------------------------------------------------------------
014000* REDEFINES 1 - VISAO NUMERICA DO CODIGO DO CHILLER NA TRANSACAO,
014100* USADA PARA MOVER DIRETO PARA A CHAVE DE ACESSO ALEATORIO (A
014200* CHAVE DO CHMASTER E SINALIZADA, A DA TRANSACAO NAO).
014300*-----------------------------------------------------------------
014400 01  WS-TRANS-ID-SINALIZADO REDEFINES WS-REG-TRANSACAO.
014500     05  FILLER                         PIC X(01).
014600     05  WS-TRANS-ID-S9                 PIC S9(07).
014700     05  FILLER                         PIC X(70).
014800*-----------------------------------------------------------------
014900* REDEFINES 2 - VISAO DE TEXTO PURO DA TRANSACAO, MANTIDA PARA
015000* DIAGNOSTICO (DISPLAY DE DEPURACAO) QUANDO O TIPO E INVALIDO.
015100*-----------------------------------------------------------------
015200 01  WS-TRANS-TEXTO-ALT REDEFINES WS-REG-TRANSACAO PIC X(80).
015300*
015400 01  WS-MENSAGEM-RESULTADO                PIC X(40).
015500*
015600 01  WS-RELATORIO.
015700     03  WS-LST-CAB-1.
015800         05  FILLER   PIC X(01) VALUE SPACES.
015900         05  FILLER   PIC X(130) VALUE ALL "=".
016000*
016100     03  WS-LST-CAB-2.
016200         05  FILLER   PIC X(01) VALUE SPACES.
016300         05  FILLER   PIC X(45) VALUE
016400             "CHP0230 - MANUTENCAO DO CADASTRO DE CHILLERS".
016500         05  FILLER   PIC X(86) VALUE SPACES.
016600*
016700     03  WS-LST-LINHA.
016800         05  FILLER   PIC X(01) VALUE SPACES.
016900         05  FILLER   PIC X(130) VALUE ALL "-".
017000*
017100     03  WS-LST-TRANSACAO.
017200         05  FILLER   PIC X(01) VALUE SPACES.
017300         05  WS-LT-TIPO                   PIC X(17).
017400         05  FILLER   PIC X(01) VALUE SPACES.
017500         05  WS-LT-CHAVE                  PIC X(45).
017600         05  FILLER   PIC X(01) VALUE SPACES.
017700         05  WS-LT-RESULTADO              PIC X(40).
017800         05  FILLER   PIC X(27) VALUE SPACES.
017900*-----------------------------------------------------------------
018000* REDEFINES 3 - IMAGEM-CARACTER DA LINHA DE TRANSACAO, USADA
018100* SOMENTE PARA LIMPA-LA ANTES DE MONTAR A PROXIMA (VER P300).
018200*-----------------------------------------------------------------
018300     03  WS-LST-TRANSACAO-IMAGEM REDEFINES WS-LST-TRANSACAO
018400                                       PIC X(132).
018500*
018600     03  WS-LST-TOTAIS-TITULO.
018700         05  FILLER   PIC X(01) VALUE SPACES.
018800         05  FILLER   PIC X(14) VALUE "TOTAIS GERAIS:".
018900         05  FILLER   PIC X(117) VALUE SPACES.
019000*
019100     03  WS-LST-TOTAIS-1.
019200         05  FILLER   PIC X(03) VALUE SPACES.
019300         05  FILLER   PIC X(26) VALUE
019400                       "TRANSACTIONS PROCESSED...: ".
019500         05  WS-LT1-QTD-TRANS             PIC ZZ,ZZ9.
019600         05  FILLER   PIC X(97) VALUE SPACES.
019700*
019800     03  WS-LST-TOTAIS-2.
019900         05  FILLER   PIC X(03) VALUE SPACES.
020000         05  FILLER   PIC X(26) VALUE
020100                       "RECORDS UPDATED (RENAME)..: ".
020200         05  WS-LT2-QTD-ATUALIZ           PIC ZZ,ZZ9.
020300         05  FILLER   PIC X(96) VALUE SPACES.
020400*
020500     03  WS-LST-TOTAIS-3.
020600         05  FILLER   PIC X(03) VALUE SPACES.
020700         05  FILLER   PIC X(26) VALUE
020800                       "RECORDS DELETED...........: ".
020900         05  WS-LT3-QTD-EXCLUIDOS         PIC ZZ,ZZ9.
021000         05  FILLER   PIC X(96) VALUE SPACES.
021100*
021200 LINKAGE SECTION.
021300*-----------------------------------------------------------------
021400 PROCEDURE DIVISION.
021500*-----------------------------------------------------------------
021600 MAIN-CHP0230.
021700
021800     PERFORM P100-INICIALIZA   THRU P100-FIM.
021900
022000     PERFORM P300-PROCESSA-TRANSACAO THRU P300-FIM
022100             UNTIL FLAG-EOF-TRANSACOES.
022200
022300     PERFORM P900-FIM.
022400*
022500 P100-INICIALIZA.
022600*
022700     MOVE SPACES               TO WS-FIM-TRANSACOES.
022800     MOVE ZERO                 TO WS-CONTADORES.
022900
023000     OPEN I-O CHILLER-MASTER.
023100     IF NOT WS-FS-CHM-OK
023200         DISPLAY "CHP0230 - ERRO NA ABERTURA DO CHMASTER. FS: "
023300                 WS-FS-CHMASTER
023400         PERFORM P900-FIM
023500     END-IF.
023600
023700     OPEN INPUT MAINT-REQUEST.
023800     IF NOT WS-FS-MNT-OK
023900         DISPLAY "CHP0230 - ERRO NA ABERTURA DO CHMNTREQ. FS: "
024000                 WS-FS-MNTREQ
024100         PERFORM P900-FIM
024200     END-IF.
024300
024400     OPEN OUTPUT MAINT-LOG.
024500
024600     WRITE FD-REG-LOG FROM WS-LST-CAB-1.
024700     WRITE FD-REG-LOG FROM WS-LST-CAB-2.
024800     WRITE FD-REG-LOG FROM WS-LST-CAB-1.
024900
025000     PERFORM P200-LE-TRANSACAO THRU P200-FIM.
025100*
025200 P100-FIM.
025300*
025400 P200-LE-TRANSACAO.
025500*
025600     READ MAINT-REQUEST INTO WS-REG-TRANSACAO
025700         AT END
025800             SET FLAG-EOF-TRANSACOES TO TRUE
025900     END-READ.
026000*
026100 P200-FIM.
026200*
026300 P300-PROCESSA-TRANSACAO.
026400*
026500     ADD 1                      TO WS-QTD-TRANSACOES.
026600     MOVE SPACES                TO WS-MENSAGEM-RESULTADO.
026700     MOVE SPACES                TO WS-LST-TRANSACAO-IMAGEM.
026800
026900     EVALUATE TRUE
027000         WHEN TRANS-E-EXCLUSAO-POR-ID
027100             PERFORM P410-EXCLUI-POR-ID THRU P410-FIM
027200         WHEN TRANS-E-RENOMEIA-PASTA
027300             PERFORM P420-RENOMEIA-PASTA THRU P420-FIM
027400         WHEN TRANS-E-EXCLUSAO-DE-PASTA
027500             PERFORM P430-EXCLUI-PASTA THRU P430-FIM
027600         WHEN OTHER
027700             MOVE "UNKNOWN"     TO WS-LT-TIPO
027800             MOVE WS-TRANS-TEXTO-ALT (1:45) TO WS-LT-CHAVE
027900             MOVE "INVALID TRANSACTION TYPE" TO
028000                                 WS-MENSAGEM-RESULTADO
028100     END-EVALUATE.
028200
028300     PERFORM P500-GRAVA-LOG THRU P500-FIM.
028400
028500     PERFORM P200-LE-TRANSACAO THRU P200-FIM.
028600*
028700 P300-FIM.
028800*-----------------------------------------------------------------
028900* EXCLUSAO LOGICA POR CODIGO, COM CONFERENCIA OPCIONAL DE PASTA
029000* (REQ. 4512 - SE A TRANSACAO TRAZ PREFIXO/FOLDER-NAME, O CHILLER
029100* TEM QUE PERTENCER A ESSA PASTA, SENAO E ERRO).
029200*-----------------------------------------------------------------
029300 P410-EXCLUI-POR-ID.
029400*
029500     MOVE WS-TRANS-ID-S9        TO CHILLER-ID.
029600
029700     MOVE "DELETE BY ID"        TO WS-LT-TIPO.
029800     MOVE WS-TRANS-CHILLER-ID   TO WS-LT-CHAVE.
029900
030000     READ CHILLER-MASTER
030100         INVALID KEY
030200             MOVE "CHILLER ID NOT FOUND" TO
030300                                 WS-MENSAGEM-RESULTADO
030400         NOT INVALID KEY
030500             PERFORM P411-CONFIRMA-EXCLUSAO THRU P411-FIM
030600     END-READ.
030700*
030800 P410-FIM.
030900*
031000 P411-CONFIRMA-EXCLUSAO.
031100*
031200     IF (WS-TRANS-MODEL-PREFIX NOT = SPACES OR
031300         WS-TRANS-FOLDER-NAME NOT = SPACES)
031400        AND (MODEL-PREFIX NOT = WS-TRANS-MODEL-PREFIX OR
031500             FOLDER-NAME NOT = WS-TRANS-FOLDER-NAME)
031600         MOVE "DOES NOT BELONG TO THIS FOLDER" TO
031700                                 WS-MENSAGEM-RESULTADO
031800     ELSE
031900         SET CHILLER-EXCLUIDO   TO TRUE
032000         REWRITE REG-CHILLER
032100         IF WS-FS-CHM-OK
032200             ADD 1              TO WS-QTD-EXCLUIDOS
032300             MOVE "DELETED OK"  TO WS-MENSAGEM-RESULTADO
032400         ELSE
032500             MOVE "ERROR REWRITING RECORD" TO
032600                                 WS-MENSAGEM-RESULTADO
032700         END-IF
032800     END-IF.
032900*
033000 P411-FIM.
033100*-----------------------------------------------------------------
033200* RENOMEIA A PASTA DE TODOS OS CHILLERS DO GRUPO (VARREDURA
033300* SEQUENCIAL COMPLETA, REINICIADA POR START A PARTIR DO MENOR
033400* CODIGO POSSIVEL - CHAVE SINALIZADA S9(7)).
033500*-----------------------------------------------------------------
033600 P420-RENOMEIA-PASTA.
033700*
033800     MOVE "RENAME FOLDER"       TO WS-LT-TIPO.
033900     STRING WS-TRANS-MODEL-PREFIX DELIMITED BY SPACE
034000            " / " DELIMITED BY SIZE
034100            WS-TRANS-FOLDER-NAME DELIMITED BY SIZE
034200            INTO WS-LT-CHAVE.
034300
034400     MOVE ZERO                  TO WS-QTD-ATUALIZADOS-TRANS.
034500     MOVE -9999999              TO CHILLER-ID.
034600     START CHILLER-MASTER KEY IS NOT LESS THAN CHILLER-ID
034700         INVALID KEY
034800             CONTINUE
034900     END-START.
035000
035100     MOVE SPACES                TO WS-FIM-VARREDURA.
035200     PERFORM P421-TESTA-E-RENOMEIA THRU P421-FIM
035300             UNTIL FLAG-FIM-DA-VARREDURA.
035400
035500     IF WS-QTD-ATUALIZADOS-TRANS > 0
035600         MOVE WS-QTD-ATUALIZADOS-TRANS TO WS-LT2-QTD-ATUALIZ
035700         STRING "UPDATED "      DELIMITED BY SIZE
035800                WS-LT2-QTD-ATUALIZ DELIMITED BY SIZE
035900                " RECORD(S)"    DELIMITED BY SIZE
036000                INTO WS-MENSAGEM-RESULTADO
036100     ELSE
036200         MOVE "NO MATCHING RECORDS" TO WS-MENSAGEM-RESULTADO
036300     END-IF.
036400*
036500 P420-FIM.
036600*
036700 P421-TESTA-E-RENOMEIA.
036800*
036900     READ CHILLER-MASTER NEXT RECORD
037000         AT END
037100             SET FLAG-FIM-DA-VARREDURA TO TRUE
037200         NOT AT END
037300             IF CHILLER-ATIVO
037400                AND MODEL-PREFIX = WS-TRANS-MODEL-PREFIX
037500                AND FOLDER-NAME = WS-TRANS-FOLDER-NAME
037600                 MOVE WS-TRANS-NOVA-PASTA TO FOLDER-NAME
037700                 REWRITE REG-CHILLER
037800                 IF WS-FS-CHM-OK
037900                     ADD 1      TO WS-QTD-ATUALIZADOS-TRANS
038000                     ADD 1      TO WS-QTD-ATUALIZADOS
038100                 END-IF
038200             END-IF
038300     END-READ.
038400*
038500 P421-FIM.
038600*-----------------------------------------------------------------
038700* EXCLUSAO LOGICA DE TODOS OS CHILLERS DO GRUPO (MESMA VARREDURA
038800* SEQUENCIAL DO P420, SO QUE MARCANDO DELETE-FLAG).
038900*-----------------------------------------------------------------
039000 P430-EXCLUI-PASTA.
039100*
039200     MOVE "DELETE FOLDER"       TO WS-LT-TIPO.
039300     STRING WS-TRANS-MODEL-PREFIX DELIMITED BY SPACE
039400            " / " DELIMITED BY SIZE
039500            WS-TRANS-FOLDER-NAME DELIMITED BY SIZE
039600            INTO WS-LT-CHAVE.
039700
039800     MOVE ZERO                  TO WS-QTD-EXCLUIDOS-TRANS.
039900     MOVE -9999999              TO CHILLER-ID.
040000     START CHILLER-MASTER KEY IS NOT LESS THAN CHILLER-ID
040100         INVALID KEY
040200             CONTINUE
040300     END-START.
040400
040500     MOVE SPACES                TO WS-FIM-VARREDURA.
040600     PERFORM P431-TESTA-E-EXCLUI THRU P431-FIM
040700             UNTIL FLAG-FIM-DA-VARREDURA.
040800
040900     IF WS-QTD-EXCLUIDOS-TRANS > 0
041000         MOVE WS-QTD-EXCLUIDOS-TRANS TO WS-LT3-QTD-EXCLUIDOS
041100         STRING "DELETED "      DELIMITED BY SIZE
041200                WS-LT3-QTD-EXCLUIDOS DELIMITED BY SIZE
041300                " RECORD(S)"    DELIMITED BY SIZE
041400                INTO WS-MENSAGEM-RESULTADO
041500     ELSE
041600         MOVE "NO MATCHING RECORDS" TO WS-MENSAGEM-RESULTADO
041700     END-IF.
041800*
041900 P430-FIM.
042000*
042100 P431-TESTA-E-EXCLUI.
042200*
042300     READ CHILLER-MASTER NEXT RECORD
042400         AT END
042500             SET FLAG-FIM-DA-VARREDURA TO TRUE
042600         NOT AT END
042700             IF CHILLER-ATIVO
042800                AND MODEL-PREFIX = WS-TRANS-MODEL-PREFIX
042900                AND FOLDER-NAME = WS-TRANS-FOLDER-NAME
043000                 SET CHILLER-EXCLUIDO TO TRUE
043100                 REWRITE REG-CHILLER
043200                 IF WS-FS-CHM-OK
043300                     ADD 1      TO WS-QTD-EXCLUIDOS-TRANS
043400                     ADD 1      TO WS-QTD-EXCLUIDOS
043500                 END-IF
043600             END-IF
043700     END-READ.
043800*
043900 P431-FIM.
044000*
044100 P500-GRAVA-LOG.
044200*
044300     MOVE WS-MENSAGEM-RESULTADO TO WS-LT-RESULTADO.
044400     WRITE FD-REG-LOG FROM WS-LST-TRANSACAO.
044500*
044600 P500-FIM.
044700*
044800 P900-FIM.
044900*
045000     WRITE FD-REG-LOG FROM WS-LST-LINHA.
045100     WRITE FD-REG-LOG FROM WS-LST-TOTAIS-TITULO.
045200
045300     MOVE WS-QTD-TRANSACOES     TO WS-LT1-QTD-TRANS.
045400     WRITE FD-REG-LOG FROM WS-LST-TOTAIS-1.
045500
045600     MOVE WS-QTD-ATUALIZADOS    TO WS-LT2-QTD-ATUALIZ.
045700     WRITE FD-REG-LOG FROM WS-LST-TOTAIS-2.
045800
045900     MOVE WS-QTD-EXCLUIDOS      TO WS-LT3-QTD-EXCLUIDOS.
046000     WRITE FD-REG-LOG FROM WS-LST-TOTAIS-3.
046100
046200     CLOSE   CHILLER-MASTER
046300             MAINT-REQUEST
046400             MAINT-LOG.
046500     GOBACK.
046600*
046700 END PROGRAM CHP0230.
