000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    CHP0904.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TERMOAR ENGENHARIA LTDA.
000800 DATE-WRITTEN.  15/09/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.
001100*-----------------------------------------------------------------
001200* ROTINA DE APOIO (SEM FILE SECTION) CHAMADA POR CHP0300, COM DUAS
001300* FUNCOES:
001400*   FUNCAO 1 - QUEBRA O TEXTO COMPOSTO DE PERDA DE PRESSAO
001500*              (PRESSURE-DROP), FORMATO "<PSI>/<FTWG>", EM DOIS
001600*              VALORES NUMERICOS.
001700*   FUNCAO 2 - CONVERTE EFICIENCIA INFORMADA EM EER PARA KW/TON,
001800*              PELA FORMULA KW/TON = 3.51685 / EER.
001900*-----------------------------------------------------------------
002000* ALTERACOES:
002100*    15/09/1988 - A.RAFFUL  - VERSAO INICIAL, SO A QUEBRA DE
002200*                             PRESSAO (FUNCAO 1), CHAMADA POR
002300*                             SCMP0300.
002400*    04/04/1989 - A.RAFFUL  - INCLUIDA A FUNCAO 2, CONVERSAO DE
002500*                             EER PARA KW/TON, PEDIDA PELO PESSOAL
002600*                             DE VENDAS PARA COMPARAR CATALOGOS
002700*                             AMERICANOS.
002800*    11/07/1990 - M.SOUZA   - VALIDACAO PREVIA DE CARACTERES NA
002900*                             FUNCAO 1, MESMO PADRAO DA CHP0903.
003000*    11/03/1999 - A.RAFFUL  - Y2K: REVISAO GERAL DO PROGRAMA, SEM
003100*                             CAMPO DE DATA NESTA ROTINA - NADA A
003200*                             ALTERAR.
003300*    30/08/2001 - M.SOUZA   - RENOMEADA DE SCMP0902 PARA CHP0904
003400*                             NA MIGRACAO DO CADASTRO DE PRECO DE
003500*                             PRODUTO PARA O CADASTRO DE CHILLER
003600*                             (PROJETO CHILLER PICKER, REQ. 4471).
003700*    15/05/2004 - J.LOPES   - EER COM 2 CASAS DECIMAIS NA ENTRADA,
003800*                             CONFORME CATALOGO DO FABRICANTE
003900*                             (REQ. 4512).
004000*-----------------------------------------------------------------
004100 DATA DIVISION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE SECTION.
004400*-----------------------------------------------------------------
004500 01  WS-PRESSAO-AREA.
004600     05  WS-TEXTO-PRESSAO             PIC X(20).
004700*-----------------------------------------------------------------
004800* REDEFINES 1 - VISAO CARACTER-A-CARACTER DO TEXTO DE PRESSAO,
004900* USADA NA VALIDACAO PRELIMINAR DE "LIXO" (P200).
005000*-----------------------------------------------------------------
005100 01  WS-PRESSAO-CARACTERES REDEFINES WS-PRESSAO-AREA.
005200     05  WS-PRESSAO-CARACTER OCCURS 20 TIMES
005300                                     PIC X(01).
005400*
005500 01  WS-PARTES-PRESSAO-AREA.
005600     05  WS-TOK-PSI                   PIC X(10).
005700     05  WS-TOK-FTWG                  PIC X(10).
005800*-----------------------------------------------------------------
005900* REDEFINES 2 - VISAO EM TABELA DAS DUAS PARTES DA PRESSAO, PARA
006000* CONTAGEM E TESTE GENERICO EM P200/P300.
006100*-----------------------------------------------------------------
006200 01  WS-PARTES-PRESSAO-TABELA REDEFINES WS-PARTES-PRESSAO-AREA.
006300     05  WS-PARTE-PRESSAO-TAB OCCURS 2 TIMES
006400                                     PIC X(10).
006500*
006600 01  WS-CONVERSAO-AREA.
006700     05  WS-CONV-TEXTO-ENTRADA        PIC X(10).
006800     05  WS-CONV-PARTE-INT            PIC X(06).
006900     05  WS-CONV-PARTE-DEC            PIC X(04).
007000     05  WS-CONV-PARTE-DEC-1          PIC 9(01).
007100     05  WS-CONV-VALOR-SAIDA          PIC S9(3)V9.
007200     05  WS-CONV-VALIDO               PIC X(01).
007300         88  FLAG-CONV-VALIDO             VALUE "S".
007400         88  FLAG-CONV-INVALIDO           VALUE "N".
007500*-----------------------------------------------------------------
007600* REDEFINES 3 - VISAO EDITADA DO TEXTO NUMERICO SENDO CONVERTIDO,
007700* MANTIDA PARA APOIO DE MANUTENCAO (CONSULTA RAPIDA DA PARTE
007800* INTEIRA SEM PRECISAR SEPARAR DE NOVO EM DEPURACAO).
007900*-----------------------------------------------------------------
008000 01  WS-CONVERSAO-EDITADA REDEFINES WS-CONVERSAO-AREA.
008100     05  FILLER                       PIC X(10).
008200     05  WS-EDIT-PARTE-INT            PIC X(06).
008300     05  FILLER                       PIC X(04).
008400*
008500 01  WS-CONSTANTES.
008600     05  WS-CONSTANTE-EER              PIC 9(01)V9(5)
008700                                        VALUE 3.51685.
008800*
008900 01  WS-CONTADORES.
009000     05  WS-QTD-PARTES                 PIC 9(02) COMP.
009100     05  WS-IDX                        PIC 9(02) COMP.
009200*
009300 01  WS-VALIDACAO-CARACTERES            PIC X(01).
009400     88  FLAG-CARACTERES-OK                 VALUE "S".
009500     88  FLAG-CARACTERES-INVALIDO           VALUE "N".
009600*-----------------------------------------------------------------
009700 LINKAGE SECTION.
009800*-----------------------------------------------------------------
009900 01  LKS-PARAMETRO.
010000     05  LKS-FUNCAO                    PIC 9(01).
010100     05  LKS-TEXTO-PRESSAO             PIC X(20).
010200     05  LKS-PRESSAO-PSI               PIC S9(3)V9.
010300     05  LKS-PRESSAO-FTWG              PIC S9(3)V9.
010400     05  LKS-EER                       PIC S9(3)V99.
010500     05  LKS-EFICIENCIA-KW-TON         PIC S9(2)V999.
010600     05  LKS-RETORNO                   PIC 9(01).
010700*-----------------------------------------------------------------
010800* LKS-FUNCAO  = 1 - QUEBRAR LKS-TEXTO-PRESSAO EM PSI/FTWG
010900*             = 2 - CONVERTER LKS-EER EM LKS-EFICIENCIA-KW-TON
011000* LKS-RETORNO = 0 - OPERACAO REALIZADA COM SUCESSO
011100*             = 1 - TEXTO INVALIDO (FUNCAO 1) OU EER ZERO/NEGATIVO
011200*                   (FUNCAO 2); CAMPOS DE SAIDA RETORNAM ZERADOS
011300*-----------------------------------------------------------------
011400*-----------------------------------------------------------------
011500 PROCEDURE DIVISION USING LKS-PARAMETRO.
011600*-----------------------------------------------------------------
011700 MAIN-CHP0904.
011800
011900     MOVE 1                           TO LKS-RETORNO.
012000
012100     EVALUATE LKS-FUNCAO
012200         WHEN 1
012300             MOVE ZERO                TO LKS-PRESSAO-PSI
012400                                          LKS-PRESSAO-FTWG
012500             PERFORM P200-PARSE-PRESSAO THRU P200-FIM
012600         WHEN 2
012700             MOVE ZERO                TO LKS-EFICIENCIA-KW-TON
012800             PERFORM P600-CONVERTE-EER THRU P600-FIM
012900         WHEN OTHER
013000             CONTINUE
013100     END-EVALUATE.
013200
013300     GOBACK.
013400*
013500 P200-PARSE-PRESSAO.
013600*
013700     MOVE SPACES                      TO WS-PRESSAO-AREA.
013800     MOVE LKS-TEXTO-PRESSAO           TO WS-TEXTO-PRESSAO.
013900
014000     PERFORM P210-VALIDA-CARACTERES THRU P210-FIM.
014100
014200     IF FLAG-CARACTERES-OK
014300         MOVE SPACES                  TO WS-PARTES-PRESSAO-AREA
014400         MOVE ZERO                    TO WS-QTD-PARTES
014500
014600         UNSTRING WS-TEXTO-PRESSAO DELIMITED BY "/"
014700             INTO WS-PARTE-PRESSAO-TAB (1)
014800                  WS-PARTE-PRESSAO-TAB (2)
014900             TALLYING IN WS-QTD-PARTES
015000         END-UNSTRING
015100
015200         IF WS-QTD-PARTES = 2
015300             MOVE WS-TOK-PSI           TO WS-CONV-TEXTO-ENTRADA
015400             PERFORM P700-CONVERTE-TEXTO THRU P700-FIM
015500             IF FLAG-CONV-VALIDO
015600                 MOVE WS-CONV-VALOR-SAIDA TO LKS-PRESSAO-PSI
015700                 MOVE WS-TOK-FTWG      TO WS-CONV-TEXTO-ENTRADA
015800                 PERFORM P700-CONVERTE-TEXTO THRU P700-FIM
015900                 IF FLAG-CONV-VALIDO
016000                     MOVE WS-CONV-VALOR-SAIDA TO
016100                                             LKS-PRESSAO-FTWG
016200                     MOVE ZERO                TO LKS-RETORNO
016300                 ELSE
016400                     MOVE ZERO                TO LKS-PRESSAO-PSI
016500                 END-IF
016600             END-IF
016700         END-IF
016800     END-IF.
016900*
017000 P200-FIM.
017100*
017200 P210-VALIDA-CARACTERES.
017300*
017400     SET FLAG-CARACTERES-OK           TO TRUE.
017500
017600     PERFORM P220-TESTA-CARACTER THRU P220-FIM
017700             VARYING WS-IDX FROM 1 BY 1
017800             UNTIL WS-IDX > 20.
017900*
018000 P210-FIM.
018100*
018200 P220-TESTA-CARACTER.
018300*
018400     EVALUATE TRUE
018500         WHEN WS-PRESSAO-CARACTER (WS-IDX) IS NUMERIC
018600         WHEN WS-PRESSAO-CARACTER (WS-IDX) = SPACE
018700         WHEN WS-PRESSAO-CARACTER (WS-IDX) = "."
018800         WHEN WS-PRESSAO-CARACTER (WS-IDX) = "/"
018900             CONTINUE
019000         WHEN OTHER
019100             SET FLAG-CARACTERES-INVALIDO TO TRUE
019200     END-EVALUATE.
019300*
019400 P220-FIM.
019500*
019600 P600-CONVERTE-EER.
019700*
019800     IF LKS-EER > ZERO
019900         COMPUTE LKS-EFICIENCIA-KW-TON ROUNDED =
020000                 WS-CONSTANTE-EER / LKS-EER
020100         MOVE ZERO                    TO LKS-RETORNO
020200     END-IF.
020300*
020400 P600-FIM.
020500*
020600 P700-CONVERTE-TEXTO.
020700*
020800     SET FLAG-CONV-INVALIDO           TO TRUE.
020900     MOVE ZERO                        TO WS-CONV-VALOR-SAIDA.
021000     MOVE SPACES                       TO WS-CONV-PARTE-INT
021100                                           WS-CONV-PARTE-DEC.
021200
021300     UNSTRING WS-CONV-TEXTO-ENTRADA DELIMITED BY "."
021400         INTO WS-CONV-PARTE-INT WS-CONV-PARTE-DEC
021500     END-UNSTRING.
021600
021700     IF WS-CONV-PARTE-INT IS NUMERIC AND
021800        WS-CONV-PARTE-INT NOT = SPACES
021900         IF WS-CONV-PARTE-DEC = SPACES
022000             COMPUTE WS-CONV-VALOR-SAIDA ROUNDED =
022100                     WS-CONV-PARTE-INT
022200             SET FLAG-CONV-VALIDO     TO TRUE
022300         ELSE
022400             IF WS-CONV-PARTE-DEC (1:1) IS NUMERIC
022500                 MOVE WS-CONV-PARTE-DEC (1:1) TO
022600                                         WS-CONV-PARTE-DEC-1
022700                 COMPUTE WS-CONV-VALOR-SAIDA ROUNDED =
022800                         WS-CONV-PARTE-INT +
022900                         (WS-CONV-PARTE-DEC-1 / 10)
023000                 SET FLAG-CONV-VALIDO TO TRUE
023100             END-IF
023200         END-IF
023300     END-IF.
023400*
023500 P700-FIM.
023600*
023700 END PROGRAM CHP0904.
