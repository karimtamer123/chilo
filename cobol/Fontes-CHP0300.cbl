000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    CHP0300.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TERMOAR ENGENHARIA LTDA.
000800 DATE-WRITTEN.  19/08/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.
001100*-----------------------------------------------------------------
001200* CARGA DO CADASTRO DE CHILLERS (CHMASTER) A PARTIR DO ARQUIVO DE
001300* ESPECIFICACOES RECEBIDO DO FABRICANTE/REPRESENTANTE (CHIMPRAW).
001400* O ARQUIVO TRAZ UMA LINHA DE PARAMETROS DE LOTE (AMBIENTE, AGUA
001500* DE ENTRADA E SAIDA), UMA LINHA DE CABECALHO COM OS NOMES DAS
001600* COLUNAS (NAO NECESSARIAMENTE NA ORDEM PADRAO) E UMA LINHA POR
001700* MODELO DE CHILLER. O PROGRAMA NORMALIZA O CABECALHO, CONVERTE
001800* OS CAMPOS NUMERICOS, QUEBRA OS CAMPOS COMPOSTOS DE GABARITO E
001900* DE PERDA DE PRESSAO (CHP0903/CHP0904), DERIVA FABRICANTE,
002000* PREFIXO DE MODELO E PASTA DE AGRUPAMENTO, VALIDA O REGISTRO E
002100* GRAVA NO CHMASTER, REGISTRANDO REJEICOES NO CHIMPLOG.
002200*-----------------------------------------------------------------
002300* ALTERACOES:
002400*    19/08/1988 - A.RAFFUL  - VERSAO INICIAL DA CARGA (AINDA SOB
002500*                             O NOME SCMP0300, CADASTRO DE PRECO
002600*                             DE PRODUTO).
002700*    19/01/1989 - A.RAFFUL  - CHAMADA A SCMP0901 INCLUIDA PARA
002800*                             QUEBRAR O CAMPO DE GABARITO.
002900*    04/04/1989 - A.RAFFUL  - CHAMADA A SCMP0902 INCLUIDA PARA
003000*                             QUEBRAR PERDA DE PRESSAO E CONVERTER
003100*                             EER QUANDO O FABRICANTE INFORMA
003200*                             EFICIENCIA NESSE PADRAO.
003300*    09/06/1990 - M.SOUZA   - DERIVACAO DE FABRICANTE E PREFIXO DE
003400*                             MODELO INCLUIDA NA CARGA.
003500*    14/01/1993 - A.RAFFUL  - INCLUSAO DE REFRIGERANTE E NOTES NO
003600*                             MAPEAMENTO DE CABECALHO.
003700*    27/09/1996 - J.LOPES   - DERIVACAO DE PASTA (FOLDER-NAME) E
003800*                             GRAVACAO DO PREFIXO PARA A LISTAGEM
003900*                             DE ORGANIZACAO (CHP0220).
004000*    11/03/1999 - A.RAFFUL  - Y2K: SEM CAMPO DE DATA NO REGISTRO
004100*                             DO CHILLER - NADA A ALTERAR AQUI.
004200*    30/08/2001 - M.SOUZA   - RENOMEADO DE SCMP0300 (CADASTRO DE
004300*                             PRECO DE PRODUTO) PARA CHP0300, NO
004400*                             PROJETO CHILLER PICKER (REQ. 4471).
004500*                             CHILLER-MASTER PASSA A SER INDEXADO
004600*                             POR CHILLER-ID, COM DELETE LOGICO NO
004700*                             LUGAR DE REGRAVACAO FISICA.
004800*    15/05/2004 - J.LOPES   - VALIDACAO DE REGISTRO REVISTA: SO
004900*                             REJEITA QUANDO FALTA O MODELO OU
005000*                             FALTAM OS DOIS CAMPOS NUMERICOS
005100*                             OBRIGATORIOS AO MESMO TEMPO; CASO
005200*                             CONTRARIO GRAVA AVISO (REQ 4512).
005300*    02/09/2006 - M.SOUZA   - O RODAPE (P900-FIM) SO MOSTRAVA
005400*                             LINHAS LIDAS, GRAVADOS E ERROS, SEM
005500*                             O TOTAL ATUALIZADO DO CHMASTER.
005600*                             P160-APURA-PROX-ID JA VARRIA O
005700*                             ARQUIVO TODO PARA ACHAR O MAIOR
005800*                             CHILLER-ID; APROVEITADA A MESMA
005900*                             VARREDURA PARA CONTAR OS REGISTROS
006000*                             JA EXISTENTES (WS-QTD-MASTER-ANTES)
006100*                             E SOMAR COM OS GRAVADOS NO LOTE
006200*                             (REQ. 4536).
006300*-----------------------------------------------------------------
006400 ENVIRONMENT DIVISION.
006500*-----------------------------------------------------------------
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS CLASSE-SINAL IS "+" "-"
007000     UPSI-0.
007100*-----------------------------------------------------------------
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*
007500     SELECT IMPORT-INPUT ASSIGN TO "CHIMPRAW"
007600          ORGANIZATION   IS LINE SEQUENTIAL
007700          ACCESS         IS SEQUENTIAL
007800          FILE STATUS    IS WS-FS-IMPRAW.
007900*
008000     SELECT CHILLER-MASTER ASSIGN TO "CHMASTER"
008100          ORGANIZATION   IS INDEXED
008200          ACCESS         IS DYNAMIC
008300          RECORD KEY     IS CHILLER-ID
008400          FILE STATUS    IS WS-FS-CHMASTER.
008500*
008600     SELECT IMPORT-ERROR-LOG ASSIGN TO "CHIMPLOG"
008700          ORGANIZATION   IS LINE SEQUENTIAL
008800          ACCESS         IS SEQUENTIAL
008900          FILE STATUS    IS WS-FS-CHIMPLOG.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD IMPORT-INPUT.
009500 01  FD-REG-IMPORT                        PIC X(200).
009600*
009700 FD CHILLER-MASTER.
009800     COPY CHILLER.
009900*
010000 FD IMPORT-ERROR-LOG.
010100 01  FD-REG-ERRO                          PIC X(80).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 77  WS-FS-IMPRAW                         PIC X(02).
010600     88  WS-FS-IMPRAW-OK                      VALUE "00".
010700*
010800 77  WS-FS-CHMASTER                       PIC X(02).
010900     88  WS-FS-CHM-OK                         VALUE "00".
011000     88  WS-FS-CHM-NAO-EXISTE                 VALUE "35".
011100*
011200 77  WS-FS-CHIMPLOG                       PIC X(02).
011300     88  WS-FS-CHIMPLOG-OK                    VALUE "00".
011400*
011500 01  WS-FIM-IMPRAW                        PIC X(01).
011600     88  FLAG-EOF-IMPRAW                      VALUE "S".
011700*
011800 01  WS-FIM-MASTER                        PIC X(01).
011900     88  FLAG-EOF-MASTER                      VALUE "S".
012000*
012100 01  WS-CONTADORES.
012200     05  WS-LINHAS-LIDAS                  PIC 9(05) COMP.
012300     05  WS-REGISTROS-GRAVADOS            PIC 9(05) COMP.
012400     05  WS-REGISTROS-ERRO                PIC 9(05) COMP.
012500     05  WS-PROX-CHILLER-ID               PIC S9(7) COMP.
012600     05  WS-MAIOR-CHILLER-ID              PIC S9(7) COMP.
012700     05  WS-QTD-MASTER-ANTES              PIC 9(07) COMP.
012800     05  WS-QTD-MASTER-TOTAL              PIC 9(07) COMP.
012900     05  WS-IDX-COL                       PIC 9(02) COMP.
013000     05  WS-IDX-VAR                       PIC 9(02) COMP.
013100     05  WS-IDX-CAR                       PIC 9(02) COMP.
013200     05  WS-QTD-COL-CAB                   PIC 9(02) COMP.
013300     05  WS-QTD-COL-DADO                  PIC 9(02) COMP.
013400     05  WS-POS-PARENTESE                 PIC 9(02) COMP.
013500*
013600 01  WS-CONDICOES-LOTE.
013700     05  WS-LOTE-AMBIENT-F                PIC S9(3).
013800     05  WS-LOTE-EWT-C                    PIC S9(3)V9.
013900     05  WS-LOTE-LWT-C                     PIC S9(3)V9.
014000     05  WS-LOTE-FOLDER-NAME              PIC X(30).
014100*
014200 01  WS-LINHA-PARAMETRO.
014300     05  WS-PARM-TEXTO-AMBIENT            PIC X(06).
014400     05  WS-PARM-TEXTO-EWT                PIC X(06).
014500     05  WS-PARM-TEXTO-LWT                PIC X(06).
014600*-----------------------------------------------------------------
014700* REDEFINES 1 - CABECALHO BRUTO, SEPARADO POR VIRGULA, VISAO EM
014800* TABELA (ATE 14 COLUNAS - QUANTIDADE DE CAMPOS CONHECIDOS).
014900*-----------------------------------------------------------------
015000 01  WS-LINHA-CABECALHO.
015100     05  WS-CAB-TEXTO OCCURS 14 TIMES      PIC X(20).
015200*
015300 01  WS-LINHA-DADO.
015400     05  WS-DADO-TEXTO OCCURS 14 TIMES     PIC X(20).
015500*
015600 01  WS-COL-MAP.
015700     05  WS-COL-CODIGO OCCURS 14 TIMES     PIC 9(02) COMP.
015800*-----------------------------------------------------------------
015900* REDEFINES 2 - TABELA DE VARIACOES DE CABECALHO (NOME DA COLUNA
016000* NO ARQUIVO DO FABRICANTE -> CODIGO DO CAMPO CANONICO). CARGA
016100* POR VALUE, DEPOIS ENXERGADA COMO TABELA PARA A BUSCA EM P405.
016200*-----------------------------------------------------------------
016300 01  WS-TAB-VARIACAO-VALORES.
016400     05  FILLER                  PIC X(22) VALUE
016500         "MODEL               01".
016600     05  FILLER                  PIC X(22) VALUE
016700         "TONS                02".
016800     05  FILLER                  PIC X(22) VALUE
016900         "EFFICIENCY          03".
017000     05  FILLER                  PIC X(22) VALUE
017100         "ENERGY EFFICIENCY   03".
017200     05  FILLER                  PIC X(22) VALUE
017300         "IPLV                04".
017400     05  FILLER                  PIC X(22) VALUE
017500         "USGPM               05".
017600     05  FILLER                  PIC X(22) VALUE
017700         "WATERFLOW           05".
017800     05  FILLER                  PIC X(22) VALUE
017900         "U. KW               06".
018000     05  FILLER                  PIC X(22) VALUE
018100         "C. KW               07".
018200     05  FILLER                  PIC X(22) VALUE
018300         "F. KW               08".
018400     05  FILLER                  PIC X(22) VALUE
018500         "PSI/FT.W.G          09".
018600     05  FILLER                  PIC X(22) VALUE
018700         "MCA                 10".
018800     05  FILLER                  PIC X(22) VALUE
018900         "DIMENSIONS          11".
019000     05  FILLER                  PIC X(22) VALUE
019100         "MANUFACTURER        12".
019200     05  FILLER                  PIC X(22) VALUE
019300         "REFRIGERANT         13".
019400     05  FILLER                  PIC X(22) VALUE
019500         "NOTES               14".
019600 01  WS-TAB-VARIACAO REDEFINES WS-TAB-VARIACAO-VALORES.
019700     05  WS-TAB-VARIACAO-ENTRY OCCURS 16 TIMES.
019800         10  TV-TEXTO                     PIC X(20).
019900         10  TV-CODIGO                    PIC 9(02).
020000*
020100 01  WS-CABECALHO-NORM                    PIC X(20).
020200*-----------------------------------------------------------------
020300* REDEFINES 3 - VISAO CARACTER-A-CARACTER DO CABECALHO NORMALI-
020400* ZADO, USADA SO PARA RETIRAR TEXTO ENTRE PARENTESES (P405).
020500*-----------------------------------------------------------------
020600 01  WS-CABECALHO-NORM-CARACTERES REDEFINES WS-CABECALHO-NORM.
020700     05  WS-CAB-CARACTER OCCURS 20 TIMES   PIC X(01).
020800*
020900 01  WS-CAMPOS-DADO.
021000     05  WS-DADO-MODEL                    PIC X(20).
021100     05  WS-DADO-TONS                     PIC X(20).
021200     05  WS-DADO-EFICIENCIA               PIC X(20).
021300     05  WS-DADO-IPLV                     PIC X(20).
021400     05  WS-DADO-USGPM                    PIC X(20).
021500     05  WS-DADO-UNIT-KW                  PIC X(20).
021600     05  WS-DADO-COMPRESSOR-KW            PIC X(20).
021700     05  WS-DADO-FAN-KW                   PIC X(20).
021800     05  WS-DADO-PRESSAO                  PIC X(20).
021900     05  WS-DADO-MCA                      PIC X(20).
022000     05  WS-DADO-DIMENSOES                PIC X(40).
022100     05  WS-DADO-MANUFACTURER             PIC X(20).
022200     05  WS-DADO-REFRIGERANT              PIC X(10).
022300     05  WS-DADO-NOTES                    PIC X(40).
022400*
022500 01  WS-FLAGS-PRESENCA.
022600     05  WS-PRES-TONS                     PIC X(01).
022700     05  WS-PRES-EFICIENCIA               PIC X(01).
022800         88  FLAG-TONS-PRESENTE               VALUE "S".
022900         88  FLAG-EFICIENCIA-PRESENTE         VALUE "S".
023000*
023100 01  WS-COERCAO-AREA.
023200     05  WS-COERCAO-TEXTO-ENTRADA         PIC X(20).
023300     05  WS-COERCAO-PARTE-INT             PIC X(14).
023400     05  WS-COERCAO-PARTE-DEC             PIC X(06).
023500     05  WS-COERCAO-PARTE-DEC-3           PIC X(03).
023600     05  WS-COERCAO-DEC-NUMERICA          PIC 9(03).
023700     05  WS-COERCAO-VALOR-SAIDA           PIC S9(7)V9(3).
023800     05  WS-COERCAO-PRESENTE              PIC X(01).
023900         88  FLAG-COERCAO-PRESENTE            VALUE "S".
024000         88  FLAG-COERCAO-AUSENTE             VALUE "N".
024100*
024200 01  WS-AREA-CHP0903.
024300     05  WS-0903-TEXTO-DIMENSOES          PIC X(40).
024400     05  WS-0903-COMPRIMENTO-POL          PIC S9(4)V9.
024500     05  WS-0903-LARGURA-POL              PIC S9(4)V9.
024600     05  WS-0903-ALTURA-POL               PIC S9(4)V9.
024700     05  WS-0903-RETORNO                  PIC 9(01).
024800*
024900 01  WS-AREA-CHP0904.
025000     05  WS-0904-FUNCAO                    PIC 9(01).
025100     05  WS-0904-TEXTO-PRESSAO             PIC X(20).
025200     05  WS-0904-PRESSAO-PSI               PIC S9(3)V9.
025300     05  WS-0904-PRESSAO-FTWG              PIC S9(3)V9.
025400     05  WS-0904-EER                       PIC S9(3)V99.
025500     05  WS-0904-EFICIENCIA-KW-TON         PIC S9(2)V999.
025600     05  WS-0904-RETORNO                   PIC 9(01).
025700*
025800 01  WS-MODELO-UPPER                      PIC X(20).
025900 01  WS-PRIMEIRO-TOKEN                     PIC X(20).
026000 01  WS-PREFIXO-ACHADO                     PIC X(01).
026100     88  FLAG-PREFIXO-ACHADO                   VALUE "S".
026200     88  FLAG-PREFIXO-NAO-ACHADO               VALUE "N".
026300*
026400 01  WS-VALIDA-REGISTRO                   PIC X(01).
026500     88  FLAG-REGISTRO-OK                      VALUE "S".
026600     88  FLAG-REGISTRO-COM-ERRO                VALUE "N".
026700 01  WS-MODEL-AUSENTE                      PIC X(01).
026800     88  FLAG-MODEL-AUSENTE                    VALUE "S".
026900 01  WS-TONS-AUSENTE                       PIC X(01).
027000     88  FLAG-TONS-AUSENTE                     VALUE "S".
027100 01  WS-EFICIENCIA-AUSENTE                 PIC X(01).
027200     88  FLAG-EFICIENCIA-AUSENTE               VALUE "S".
027300*
027400 01  WS-LISTA-ERRO-REPORT                 PIC X(60).
027500*
027600 01  WS-LINHA-ERRO.
027700     05  FILLER                  PIC X(04) VALUE "ROW ".
027800     05  WS-ERRO-NUM-LINHA       PIC ZZZZ9.
027900     05  FILLER                  PIC X(02) VALUE ": ".
028000     05  WS-ERRO-MENSAGEM        PIC X(60) VALUE SPACES.
028100*
028200 LINKAGE SECTION.
028300*-----------------------------------------------------------------
028400 PROCEDURE DIVISION.
028500*-----------------------------------------------------------------
028600 MAIN-CHP0300.
028700
028800     PERFORM P100-INICIALIZA   THRU P100-FIM.
028900
029000     PERFORM P300-PROCESSA-IMPORTACAO THRU P300-FIM
029100             UNTIL FLAG-EOF-IMPRAW.
029200
029300     PERFORM P900-FIM.
029400*
029500 P100-INICIALIZA.
029600*
029700     MOVE ZERO               TO WS-LINHAS-LIDAS
029800                                 WS-REGISTROS-GRAVADOS
029900                                 WS-REGISTROS-ERRO
030000                                 WS-QTD-MASTER-ANTES.
030100     MOVE SPACES              TO WS-FIM-IMPRAW
030200                                 WS-FIM-MASTER.
030300
030400     PERFORM P110-ABRE-ARQUIVOS    THRU P110-FIM.
030500
030600     PERFORM P120-LE-PARAMETROS-LOTE THRU P120-FIM.
030700
030800     PERFORM P130-LE-CABECALHO     THRU P130-FIM.
030900
031000     PERFORM P140-MAPEIA-CABECALHO THRU P140-FIM.
031100
031200     PERFORM P150-DERIVA-PASTA-LOTE THRU P150-FIM.
031300
031400     PERFORM P160-APURA-PROX-ID    THRU P160-FIM.
031500*
031600 P100-FIM.
031700*
031800 P110-ABRE-ARQUIVOS.
031900*
032000     OPEN INPUT  IMPORT-INPUT.
032100     IF NOT WS-FS-IMPRAW-OK
032200         DISPLAY "CHP0300 - ERRO NA ABERTURA DO CHIMPRAW. FS: "
032300                 WS-FS-IMPRAW
032400         PERFORM P900-FIM
032500     END-IF.
032600
032700     OPEN I-O CHILLER-MASTER.
032800     IF WS-FS-CHM-NAO-EXISTE
032900         OPEN OUTPUT CHILLER-MASTER
033000         CLOSE       CHILLER-MASTER
033100         OPEN I-O    CHILLER-MASTER
033200     END-IF.
033300     IF NOT WS-FS-CHM-OK
033400         DISPLAY "CHP0300 - ERRO NA ABERTURA DO CHMASTER. FS: "
033500                 WS-FS-CHMASTER
033600         PERFORM P900-FIM
033700     END-IF.
033800
033900     OPEN OUTPUT IMPORT-ERROR-LOG.
034000     IF NOT WS-FS-CHIMPLOG-OK
034100         DISPLAY "CHP0300 - ERRO NA ABERTURA DO CHIMPLOG. FS: "
034200                 WS-FS-CHIMPLOG
034300         PERFORM P900-FIM
034400     END-IF.
034500*
034600 P110-FIM.
034700*
034800 P120-LE-PARAMETROS-LOTE.
034900*
035000*    *=========<< PRIMEIRA LINHA DO ARQUIVO = PARAMETROS >>=====*
035100*    * FORMATO: AMBIENT,EWT,LWT  (TEXTO NUMERICO, EX: 105,54.0,
035200*    * 44.0) - CONDICOES DE OPERACAO DO LOTE SENDO IMPORTADO.
035300*    *===========================================================*
035400     READ IMPORT-INPUT INTO FD-REG-IMPORT
035500         AT END
035600             SET FLAG-EOF-IMPRAW TO TRUE
035700     END-READ.
035800
035900     IF NOT FLAG-EOF-IMPRAW
036000         UNSTRING FD-REG-IMPORT DELIMITED BY ","
036100             INTO WS-PARM-TEXTO-AMBIENT
036200                  WS-PARM-TEXTO-EWT
036300                  WS-PARM-TEXTO-LWT
036400         END-UNSTRING
036500
036600         MOVE WS-PARM-TEXTO-AMBIENT TO WS-COERCAO-TEXTO-ENTRADA
036700         PERFORM P410-COERCAO-NUMERICA THRU P410-FIM
036800         MOVE WS-COERCAO-VALOR-SAIDA TO WS-LOTE-AMBIENT-F
036900
037000         MOVE WS-PARM-TEXTO-EWT     TO WS-COERCAO-TEXTO-ENTRADA
037100         PERFORM P410-COERCAO-NUMERICA THRU P410-FIM
037200         MOVE WS-COERCAO-VALOR-SAIDA TO WS-LOTE-EWT-C
037300
037400         MOVE WS-PARM-TEXTO-LWT     TO WS-COERCAO-TEXTO-ENTRADA
037500         PERFORM P410-COERCAO-NUMERICA THRU P410-FIM
037600         MOVE WS-COERCAO-VALOR-SAIDA TO WS-LOTE-LWT-C
037700     END-IF.
037800*
037900 P120-FIM.
038000*
038100 P130-LE-CABECALHO.
038200*
038300     MOVE SPACES              TO WS-LINHA-CABECALHO.
038400     MOVE ZERO                TO WS-QTD-COL-CAB.
038500
038600     IF NOT FLAG-EOF-IMPRAW
038700         READ IMPORT-INPUT INTO FD-REG-IMPORT
038800             AT END
038900                 SET FLAG-EOF-IMPRAW TO TRUE
039000         END-READ
039100     END-IF.
039200
039300     IF NOT FLAG-EOF-IMPRAW
039400         UNSTRING FD-REG-IMPORT DELIMITED BY ","
039500             INTO WS-CAB-TEXTO (01) WS-CAB-TEXTO (02)
039600                  WS-CAB-TEXTO (03) WS-CAB-TEXTO (04)
039700                  WS-CAB-TEXTO (05) WS-CAB-TEXTO (06)
039800                  WS-CAB-TEXTO (07) WS-CAB-TEXTO (08)
039900                  WS-CAB-TEXTO (09) WS-CAB-TEXTO (10)
040000                  WS-CAB-TEXTO (11) WS-CAB-TEXTO (12)
040100                  WS-CAB-TEXTO (13) WS-CAB-TEXTO (14)
040200             TALLYING IN WS-QTD-COL-CAB
040300         END-UNSTRING
040400     END-IF.
040500*
040600 P130-FIM.
040700*
040800 P140-MAPEIA-CABECALHO.
040900*
041000     MOVE ZERO                TO WS-COL-MAP.
041100
041200     PERFORM P405-NORMALIZA-CABECALHO THRU P405-FIM
041300             VARYING WS-IDX-COL FROM 1 BY 1
041400             UNTIL WS-IDX-COL > WS-QTD-COL-CAB.
041500*
041600 P140-FIM.
041700*
041800 P405-NORMALIZA-CABECALHO.
041900*
042000*    *====<< LOWERCASE/TRIM -> COMPARADO EM MAIUSCULO PORQUE A
042100*    * TABELA DE VARIACOES ESTA TODA EM MAIUSCULO         >>====*
042200     MOVE WS-CAB-TEXTO (WS-IDX-COL) TO WS-CABECALHO-NORM.
042300     INSPECT WS-CABECALHO-NORM
042400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
042500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042600
042700*    *====<< LOCALIZA O 1O "(" PARA BRANCAR DALI AO FIM      >>==*
042800     MOVE ZERO                TO WS-POS-PARENTESE.
042900     PERFORM P406-LOCALIZA-PARENTESE THRU P406-FIM
043000             VARYING WS-IDX-CAR FROM 1 BY 1
043100             UNTIL WS-IDX-CAR > 20 OR WS-POS-PARENTESE > ZERO.
043200
043300     IF WS-POS-PARENTESE > ZERO
043400         MOVE SPACES TO WS-CABECALHO-NORM (WS-POS-PARENTESE:)
043500     END-IF.
043600
043700     SET FLAG-PREFIXO-NAO-ACHADO TO TRUE.
043800     PERFORM P407-CASA-VARIACAO THRU P407-FIM
043900             VARYING WS-IDX-VAR FROM 1 BY 1
044000             UNTIL WS-IDX-VAR > 16 OR FLAG-PREFIXO-ACHADO.
044100*    *====<< CABECALHO NAO RECONHECIDO: FICA COM CODIGO ZERO E A
044200*    * COLUNA E IGNORADA NA CARGA DOS DADOS (P440)          >>===*
044300*
044400 P405-FIM.
044500*
044600 P406-LOCALIZA-PARENTESE.
044700*
044800     IF WS-CAB-CARACTER (WS-IDX-CAR) = "("
044900         MOVE WS-IDX-CAR       TO WS-POS-PARENTESE
045000     END-IF.
045100*
045200 P406-FIM.
045300*
045400 P407-CASA-VARIACAO.
045500*
045600     IF WS-CABECALHO-NORM = TV-TEXTO (WS-IDX-VAR)
045700         MOVE TV-CODIGO (WS-IDX-VAR)
045800                             TO WS-COL-CODIGO (WS-IDX-COL)
045900         SET FLAG-PREFIXO-ACHADO TO TRUE
046000     END-IF.
046100*
046200 P407-FIM.
046300*
046400 P150-DERIVA-PASTA-LOTE.
046500*
046600     EVALUATE TRUE
046700         WHEN WS-LOTE-AMBIENT-F NOT = ZERO AND
046800              WS-LOTE-EWT-C     NOT = ZERO AND
046900              WS-LOTE-LWT-C     NOT = ZERO
047000             STRING WS-LOTE-AMBIENT-F    "F "
047100                    WS-LOTE-EWT-C        "C/"
047200                    WS-LOTE-LWT-C        "C"
047300                             INTO WS-LOTE-FOLDER-NAME
047400         WHEN WS-LOTE-AMBIENT-F NOT = ZERO
047500             STRING WS-LOTE-AMBIENT-F    "F"
047600                             INTO WS-LOTE-FOLDER-NAME
047700         WHEN OTHER
047800             MOVE "Unknown"              TO WS-LOTE-FOLDER-NAME
047900     END-EVALUATE.
048000*
048100 P150-FIM.
048200*
048300 P160-APURA-PROX-ID.
048400*
048500*    TAMBEM CONTA, NA MESMA VARREDURA, OS REGISTROS JA EXISTENTES
048600*    NO CHMASTER (WS-QTD-MASTER-ANTES), PARA O RODAPE DE P900-FIM
048700*    PODER SOMAR O LOTE IMPORTADO E MOSTRAR O TOTAL ATUALIZADO DA
048800*    BASE (REQ. 4536).
048900     MOVE ZERO                TO WS-MAIOR-CHILLER-ID.
049000     MOVE ZERO                TO WS-QTD-MASTER-ANTES.
049100     MOVE SPACES               TO WS-FIM-MASTER.
049200     MOVE LOW-VALUES           TO CHILLER-ID.
049300
049400     START CHILLER-MASTER KEY IS NOT LESS THAN CHILLER-ID
049500         INVALID KEY
049600             SET FLAG-EOF-MASTER TO TRUE
049700     END-START.
049800
049900     PERFORM P161-LE-E-COMPARA THRU P161-FIM
050000         UNTIL FLAG-EOF-MASTER.
050100
050200     COMPUTE WS-PROX-CHILLER-ID = WS-MAIOR-CHILLER-ID + 1.
050300*
050400 P160-FIM.
050500     EXIT.
050600*
050700 P161-LE-E-COMPARA.
050800*
050900     READ CHILLER-MASTER NEXT RECORD
051000         AT END
051100             SET FLAG-EOF-MASTER TO TRUE
051200         NOT AT END
051300             ADD 1               TO WS-QTD-MASTER-ANTES
051400             IF CHILLER-ID > WS-MAIOR-CHILLER-ID
051500                 MOVE CHILLER-ID TO WS-MAIOR-CHILLER-ID
051600             END-IF
051700     END-READ.
051800*
051900 P161-FIM.
052000*
052100 P300-PROCESSA-IMPORTACAO.
052200*
052300     READ IMPORT-INPUT INTO FD-REG-IMPORT
052400         AT END
052500             SET FLAG-EOF-IMPRAW TO TRUE
052600         NOT AT END
052700             ADD 1                   TO WS-LINHAS-LIDAS
052800             SET FLAG-REGISTRO-OK    TO TRUE
052900             MOVE SPACES             TO WS-MODEL-AUSENTE
053000                                         WS-TONS-AUSENTE
053100                                         WS-EFICIENCIA-AUSENTE
053200
053300             PERFORM P400-CARREGA-COLUNAS    THRU P400-FIM
053400             PERFORM P420-PARSE-DIMENSOES    THRU P420-FIM
053500             PERFORM P430-PARSE-PRESSAO      THRU P430-FIM
053600             PERFORM P440-ATRIBUI-CONDICOES  THRU P440-FIM
053700             PERFORM P450-DERIVA-FABRICANTE  THRU P450-FIM
053800             PERFORM P460-DERIVA-PREFIXO-MODELO THRU P460-FIM
053900             PERFORM P470-DERIVA-PASTA       THRU P470-FIM
054000             PERFORM P480-VALIDA-REGISTRO    THRU P480-FIM
054100
054200             IF FLAG-REGISTRO-OK
054300                 PERFORM P490-GRAVA-CHILLER  THRU P490-FIM
054400             ELSE
054500                 ADD 1               TO WS-REGISTROS-ERRO
054600             END-IF
054700     END-READ.
054800*
054900 P300-FIM.
055000*
055100 P400-CARREGA-COLUNAS.
055200*
055300     MOVE SPACES               TO WS-LINHA-DADO
055400                                   WS-CAMPOS-DADO.
055500     MOVE ZERO                 TO WS-QTD-COL-DADO.
055600
055700     UNSTRING FD-REG-IMPORT DELIMITED BY ","
055800         INTO WS-DADO-TEXTO (01) WS-DADO-TEXTO (02)
055900              WS-DADO-TEXTO (03) WS-DADO-TEXTO (04)
056000              WS-DADO-TEXTO (05) WS-DADO-TEXTO (06)
056100              WS-DADO-TEXTO (07) WS-DADO-TEXTO (08)
056200              WS-DADO-TEXTO (09) WS-DADO-TEXTO (10)
056300              WS-DADO-TEXTO (11) WS-DADO-TEXTO (12)
056400              WS-DADO-TEXTO (13) WS-DADO-TEXTO (14)
056500         TALLYING IN WS-QTD-COL-DADO
056600     END-UNSTRING.
056700
056800     PERFORM P401-DISTRIBUI-COLUNA THRU P401-FIM
056900             VARYING WS-IDX-COL FROM 1 BY 1
057000             UNTIL WS-IDX-COL > WS-QTD-COL-DADO.
057100*
057200 P400-FIM.
057300*
057400 P401-DISTRIBUI-COLUNA.
057500*
057600     EVALUATE WS-COL-CODIGO (WS-IDX-COL)
057700         WHEN 01
057800             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-MODEL
057900         WHEN 02
058000             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-TONS
058100         WHEN 03
058200             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
058300                                         WS-DADO-EFICIENCIA
058400         WHEN 04
058500             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-IPLV
058600         WHEN 05
058700             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-USGPM
058800         WHEN 06
058900             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
059000                                         WS-DADO-UNIT-KW
059100         WHEN 07
059200             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
059300                                      WS-DADO-COMPRESSOR-KW
059400         WHEN 08
059500             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-FAN-KW
059600         WHEN 09
059700             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
059800                                         WS-DADO-PRESSAO
059900         WHEN 10
060000             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-MCA
060100         WHEN 11
060200             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
060300                                         WS-DADO-DIMENSOES
060400         WHEN 12
060500             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
060600                                       WS-DADO-MANUFACTURER
060700         WHEN 13
060800             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO
060900                                        WS-DADO-REFRIGERANT
061000         WHEN 14
061100             MOVE WS-DADO-TEXTO (WS-IDX-COL) TO WS-DADO-NOTES
061200         WHEN OTHER
061300             CONTINUE
061400     END-EVALUATE.
061500*
061600 P401-FIM.
061700*
061800 P410-COERCAO-NUMERICA.
061900*
062000*    *====<< BRANCO, "N/A" OU NAO-NUMERICO = AUSENTE >>==========*
062100     MOVE ZERO                 TO WS-COERCAO-VALOR-SAIDA.
062200     SET FLAG-COERCAO-AUSENTE  TO TRUE.
062300
062400     IF WS-COERCAO-TEXTO-ENTRADA NOT = SPACES AND
062500        WS-COERCAO-TEXTO-ENTRADA NOT = "N/A"   AND
062600        WS-COERCAO-TEXTO-ENTRADA NOT = "n/a"
062700
062800         MOVE SPACES          TO WS-COERCAO-PARTE-INT
062900                                  WS-COERCAO-PARTE-DEC
063000
063100         UNSTRING WS-COERCAO-TEXTO-ENTRADA DELIMITED BY "."
063200             INTO WS-COERCAO-PARTE-INT WS-COERCAO-PARTE-DEC
063300         END-UNSTRING
063400
063500         IF WS-COERCAO-PARTE-INT IS NUMERIC AND
063600            WS-COERCAO-PARTE-INT NOT = SPACES
063700             IF WS-COERCAO-PARTE-DEC = SPACES
063800                 COMPUTE WS-COERCAO-VALOR-SAIDA =
063900                         WS-COERCAO-PARTE-INT
064000                 SET FLAG-COERCAO-PRESENTE TO TRUE
064100             ELSE
064200                 MOVE WS-COERCAO-PARTE-DEC (1:3) TO
064300                                         WS-COERCAO-PARTE-DEC-3
064400                 IF WS-COERCAO-PARTE-DEC-3 IS NUMERIC
064500                     MOVE WS-COERCAO-PARTE-DEC-3 TO
064600                                         WS-COERCAO-DEC-NUMERICA
064700                     COMPUTE WS-COERCAO-VALOR-SAIDA =
064800                             WS-COERCAO-PARTE-INT +
064900                             (WS-COERCAO-DEC-NUMERICA / 1000)
065000                     SET FLAG-COERCAO-PRESENTE TO TRUE
065100                 END-IF
065200             END-IF
065300         END-IF
065400     END-IF.
065500*
065600 P410-FIM.
065700*
065800 P420-PARSE-DIMENSOES.
065900*
066000     MOVE WS-DADO-DIMENSOES    TO WS-0903-TEXTO-DIMENSOES.
066100     CALL "CHP0903" USING WS-AREA-CHP0903.
066200*
066300 P420-FIM.
066400*
066500 P430-PARSE-PRESSAO.
066600*
066700     MOVE 1                    TO WS-0904-FUNCAO.
066800     MOVE WS-DADO-PRESSAO      TO WS-0904-TEXTO-PRESSAO.
066900     CALL "CHP0904" USING WS-AREA-CHP0904.
067000
067100*    *====<< EFICIENCIA INFORMADA COMO EER (VALOR > 3) EM VEZ DE
067200*    * KW/TON - CONVERTE ANTES DA COERCAO NUMERICA NORMAL  >>====*
067300     MOVE WS-DADO-EFICIENCIA   TO WS-COERCAO-TEXTO-ENTRADA.
067400     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
067500
067600     IF FLAG-COERCAO-PRESENTE AND WS-COERCAO-VALOR-SAIDA > 3
067700         MOVE 2                TO WS-0904-FUNCAO
067800         MOVE WS-COERCAO-VALOR-SAIDA TO WS-0904-EER
067900         CALL "CHP0904" USING WS-AREA-CHP0904
068000     END-IF.
068100*
068200 P430-FIM.
068300*
068400 P440-ATRIBUI-CONDICOES.
068500*
068600     MOVE WS-LOTE-AMBIENT-F    TO AMBIENT-F.
068700     MOVE WS-LOTE-EWT-C        TO EWT-C.
068800     MOVE WS-LOTE-LWT-C        TO LWT-C.
068900*
069000 P440-FIM.
069100*
069200 P450-DERIVA-FABRICANTE.
069300*
069400     MOVE WS-DADO-MANUFACTURER TO MANUFACTURER.
069500
069600     IF MANUFACTURER = SPACES
069700         MOVE WS-DADO-MODEL    TO WS-MODELO-UPPER
069800         INSPECT WS-MODELO-UPPER
069900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
070000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
070100
070200*        *====<< ORDEM DO PRIMEIRO CASAMENTO PRESERVADA DE
070300*        * PROPOSITO: UM MODELO "MCH..." CASA COM "MC" ANTES DE
070400*        * CHEGAR AO TESTE "MCH" - COMPORTAMENTO CONHECIDO E
070500*        * MANTIDO (REQ. 4512).                             >>===*
070600         EVALUATE TRUE
070700             WHEN WS-MODELO-UPPER (1:4) = "ACHX"
070800                 MOVE "Dunham Bush"    TO MANUFACTURER
070900             WHEN WS-MODELO-UPPER (1:3) = "AVX"
071000                 MOVE "Dunham Bush"    TO MANUFACTURER
071100             WHEN WS-MODELO-UPPER (1:2) = "CH"
071200                 MOVE "Carrier"        TO MANUFACTURER
071300             WHEN WS-MODELO-UPPER (1:3) = "TRA"
071400                 MOVE "Trane"          TO MANUFACTURER
071500             WHEN WS-MODELO-UPPER (1:2) = "RT"
071600                 MOVE "Trane"          TO MANUFACTURER
071700             WHEN WS-MODELO-UPPER (1:4) = "YORK"
071800                 MOVE "York"           TO MANUFACTURER
071900             WHEN WS-MODELO-UPPER (1:2) = "YV"
072000                 MOVE "York"           TO MANUFACTURER
072100             WHEN WS-MODELO-UPPER (1:2) = "MC"
072200                 MOVE "McQuay"         TO MANUFACTURER
072300             WHEN WS-MODELO-UPPER (1:3) = "MCH"
072400                 MOVE "McQuay"         TO MANUFACTURER
072500             WHEN OTHER
072600                 CONTINUE
072700         END-EVALUATE
072800     END-IF.
072900*
073000 P450-FIM.
073100*
073200 P460-DERIVA-PREFIXO-MODELO.
073300*
073400     MOVE SPACES               TO MODEL-PREFIX
073500                                   WS-PRIMEIRO-TOKEN.
073600
073700     IF WS-DADO-MODEL NOT = SPACES
073800         UNSTRING WS-DADO-MODEL DELIMITED BY SPACE
073900             INTO WS-PRIMEIRO-TOKEN
074000         END-UNSTRING
074100
074200         SET FLAG-PREFIXO-NAO-ACHADO TO TRUE
074300         PERFORM P461-TESTA-TOKEN THRU P461-FIM
074400                 VARYING WS-IDX-CAR FROM 1 BY 1
074500                 UNTIL WS-IDX-CAR > 20.
074600
074700         IF FLAG-PREFIXO-ACHADO
074800             MOVE WS-PRIMEIRO-TOKEN TO MODEL-PREFIX
074900         ELSE
075000*            *====<< SEM LETRA/HIFEN NO PRIMEIRO TOKEN: TENTA A
075100*            * CORRIDA INICIAL DE LETRAS/HIFEN DO MODELO >>=====*
075200             MOVE SPACES        TO MODEL-PREFIX
075300             PERFORM P462-COPIA-CORRIDA THRU P462-FIM
075400                     VARYING WS-IDX-CAR FROM 1 BY 1
075500                     UNTIL WS-IDX-CAR > 20.
075600
075700             IF MODEL-PREFIX = SPACES
075800                 MOVE WS-PRIMEIRO-TOKEN TO MODEL-PREFIX
075900             END-IF
076000         END-IF
076100     END-IF.
076200*
076300 P460-FIM.
076400*
076500 P461-TESTA-TOKEN.
076600*
076700     IF (WS-PRIMEIRO-TOKEN (WS-IDX-CAR:1) ALPHABETIC) OR
076800        (WS-PRIMEIRO-TOKEN (WS-IDX-CAR:1) = "-")
076900         SET FLAG-PREFIXO-ACHADO TO TRUE
077000     END-IF.
077100*
077200 P461-FIM.
077300*
077400 P462-COPIA-CORRIDA.
077500*
077600     IF (WS-DADO-MODEL (WS-IDX-CAR:1) ALPHABETIC) OR
077700        (WS-DADO-MODEL (WS-IDX-CAR:1) = "-")
077800         MOVE WS-DADO-MODEL (WS-IDX-CAR:1) TO
077900                                   MODEL-PREFIX (WS-IDX-CAR:1)
078000     ELSE
078100         MOVE 21     TO WS-IDX-CAR
078200     END-IF.
078300*
078400 P462-FIM.
078500*
078600 P470-DERIVA-PASTA.
078700*
078800     MOVE WS-LOTE-FOLDER-NAME  TO FOLDER-NAME.
078900*
079000 P470-FIM.
079100*
079200 P480-VALIDA-REGISTRO.
079300*
079400     MOVE SPACES               TO WS-LISTA-ERRO-REPORT.
079500     SET FLAG-REGISTRO-OK      TO TRUE.
079600
079700     IF WS-DADO-MODEL = SPACES
079800         SET FLAG-MODEL-AUSENTE TO TRUE
079900         MOVE "MODEL is required." TO WS-LISTA-ERRO-REPORT
080000         PERFORM P485-GRAVA-LOG THRU P485-FIM
080100     ELSE
080200         MOVE WS-DADO-MODEL    TO MODEL
080300     END-IF.
080400
080500     MOVE WS-DADO-TONS         TO WS-COERCAO-TEXTO-ENTRADA.
080600     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
080700     IF FLAG-COERCAO-PRESENTE
080800         MOVE WS-COERCAO-VALOR-SAIDA TO CAPACITY-TONS
080900     ELSE
081000         SET FLAG-TONS-AUSENTE TO TRUE
081100         MOVE "CAPACITY-TONS is required."
081200                               TO WS-LISTA-ERRO-REPORT
081300         PERFORM P485-GRAVA-LOG THRU P485-FIM
081400     END-IF.
081500
081600     MOVE WS-DADO-EFICIENCIA   TO WS-COERCAO-TEXTO-ENTRADA.
081700     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
081800     IF FLAG-COERCAO-PRESENTE
081900         IF WS-COERCAO-VALOR-SAIDA > 3
082000             MOVE WS-0904-EFICIENCIA-KW-TON TO EFF-KW-PER-TON
082100         ELSE
082200             MOVE WS-COERCAO-VALOR-SAIDA TO EFF-KW-PER-TON
082300         END-IF
082400     ELSE
082500         SET FLAG-EFICIENCIA-AUSENTE TO TRUE
082600         MOVE "EFF-KW-PER-TON is required."
082700                               TO WS-LISTA-ERRO-REPORT
082800         PERFORM P485-GRAVA-LOG THRU P485-FIM
082900     END-IF.
083000
083100     MOVE WS-DADO-IPLV         TO WS-COERCAO-TEXTO-ENTRADA.
083200     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
083300     MOVE WS-COERCAO-VALOR-SAIDA TO IPLV-KW-PER-TON.
083400
083500     MOVE WS-DADO-USGPM        TO WS-COERCAO-TEXTO-ENTRADA.
083600     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
083700     MOVE WS-COERCAO-VALOR-SAIDA TO WATERFLOW-USGPM.
083800
083900     MOVE WS-DADO-UNIT-KW      TO WS-COERCAO-TEXTO-ENTRADA.
084000     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
084100     MOVE WS-COERCAO-VALOR-SAIDA TO UNIT-KW.
084200
084300     MOVE WS-DADO-COMPRESSOR-KW TO WS-COERCAO-TEXTO-ENTRADA.
084400     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
084500     MOVE WS-COERCAO-VALOR-SAIDA TO COMPRESSOR-KW.
084600
084700     MOVE WS-DADO-FAN-KW       TO WS-COERCAO-TEXTO-ENTRADA.
084800     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
084900     MOVE WS-COERCAO-VALOR-SAIDA TO FAN-KW.
085000
085100     MOVE WS-DADO-MCA          TO WS-COERCAO-TEXTO-ENTRADA.
085200     PERFORM P410-COERCAO-NUMERICA THRU P410-FIM.
085300     MOVE WS-COERCAO-VALOR-SAIDA TO MCA-AMPS.
085400
085500     MOVE WS-0903-COMPRIMENTO-POL TO LENGTH-IN.
085600     MOVE WS-0903-LARGURA-POL     TO WIDTH-IN.
085700     MOVE WS-0903-ALTURA-POL      TO HEIGHT-IN.
085800
085900     MOVE WS-0904-PRESSAO-PSI     TO PRESS-DROP-PSI.
086000     MOVE WS-0904-PRESSAO-FTWG    TO PRESS-DROP-FTWG.
086100
086200     MOVE WS-DADO-REFRIGERANT     TO REFRIGERANT.
086300     MOVE WS-DADO-NOTES (1:40)    TO NOTES.
086400
086500     SET CHILLER-ATIVO            TO TRUE.
086600
086700*    *====<< SO REJEITA QUANDO FALTA O MODELO OU FALTAM OS DOIS
086800*    * CAMPOS NUMERICOS OBRIGATORIOS AO MESMO TEMPO (REQ. 4512) >*
086900     IF FLAG-MODEL-AUSENTE OR
087000        (FLAG-TONS-AUSENTE AND FLAG-EFICIENCIA-AUSENTE)
087100         SET FLAG-REGISTRO-COM-ERRO TO TRUE
087200     END-IF.
087300*
087400 P480-FIM.
087500*
087600 P485-GRAVA-LOG.
087700*
087800     MOVE WS-LINHAS-LIDAS      TO WS-ERRO-NUM-LINHA.
087900     MOVE WS-LISTA-ERRO-REPORT TO WS-ERRO-MENSAGEM.
088000     WRITE FD-REG-ERRO         FROM WS-LINHA-ERRO.
088100*
088200 P485-FIM.
088300*
088400 P490-GRAVA-CHILLER.
088500*
088600     MOVE WS-PROX-CHILLER-ID   TO CHILLER-ID.
088700     ADD 1                     TO WS-PROX-CHILLER-ID.
088800
088900     WRITE CHILLER-MASTER.
089000
089100     IF WS-FS-CHM-OK
089200         ADD 1                 TO WS-REGISTROS-GRAVADOS
089300     ELSE
089400         DISPLAY "CHP0300 - ERRO NA GRAVACAO DO CHMASTER. FS: "
089500                 WS-FS-CHMASTER
089600         ADD 1                 TO WS-REGISTROS-ERRO
089700     END-IF.
089800*
089900 P490-FIM.
090000*
090100 P900-FIM.
090200*
090300     COMPUTE WS-QTD-MASTER-TOTAL =
090400             WS-QTD-MASTER-ANTES + WS-REGISTROS-GRAVADOS.
090500
090600     DISPLAY "CHP0300 - LINHAS LIDAS......: " WS-LINHAS-LIDAS.
090700     DISPLAY "CHP0300 - REGISTROS GRAVADOS.: "
090800             WS-REGISTROS-GRAVADOS.
090900     DISPLAY "CHP0300 - REGISTROS COM ERRO.: " WS-REGISTROS-ERRO.
091000     DISPLAY "CHP0300 - TOTAL ATUAL NO CHMASTER....: "
091100             WS-QTD-MASTER-TOTAL.
091200     IF UPSI-0 ON
091300         DISPLAY "CHP0300 - PROXIMO CHILLER-ID A EMITIR: "
091400                 WS-PROX-CHILLER-ID
091500     END-IF.
091600
091700     CLOSE   IMPORT-INPUT
091800             CHILLER-MASTER
091900             IMPORT-ERROR-LOG.
092000     GOBACK.
092100*
092200 END PROGRAM CHP0300.
