000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    CHP0903.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TERMOAR ENGENHARIA LTDA.
000800 DATE-WRITTEN.  02/09/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.
001100*-----------------------------------------------------------------
001200* ROTINA DE APOIO (SEM FILE SECTION) CHAMADA POR CHP0300 PARA
001300* QUEBRAR O TEXTO COMPOSTO DE GABARITO (DIMENSIONS) DO ARQUIVO DE
001400* CARGA EM COMPRIMENTO / LARGURA / ALTURA, EM POLEGADAS.
001500* FORMATO ESPERADO: <NUM> L <NUM> W <NUM> H (IN), COM ESPACAMENTO
001600* VARIAVEL E O SUFIXO "(IN)" OPCIONAL.
001700*-----------------------------------------------------------------
001800* ALTERACOES:
001900*    02/09/1988 - A.RAFFUL  - VERSAO INICIAL, CHAMADA POR SCMP0300
002000*                             (AINDA SOB O NOME DA CARGA ANTIGA).
002100*    19/01/1989 - A.RAFFUL  - PASSA A ACEITAR PARTE DECIMAL DE
002200*                             MAIS DE UM DIGITO, USANDO SO O
002300*                             PRIMEIRO (GABARITO GUARDA DECIMO).
002400*    11/07/1990 - M.SOUZA   - VALIDACAO PREVIA DE CARACTERES, PARA
002500*                             NAO ACEITAR TEXTO COM LIXO NO MEIO.
002600*    23/02/1993 - A.RAFFUL  - INSPECT CONVERTING PARA TRATAR "L",
002700*                             "W", "H" MINUSCULOS DO ARQUIVO.
002800*    11/03/1999 - A.RAFFUL  - Y2K: REVISAO GERAL DO PROGRAMA, SEM
002900*                             CAMPO DE DATA NESTA ROTINA - NADA A
003000*                             ALTERAR.
003100*    30/08/2001 - M.SOUZA   - RENOMEADA DE SCMP0901 PARA CHP0903
003200*                             NA MIGRACAO DO CADASTRO DE PRECO DE
003300*                             PRODUTO PARA O CADASTRO DE CHILLER
003400*                             (PROJETO CHILLER PICKER, REQ. 4471).
003500*    15/05/2004 - J.LOPES   - AJUSTE NO TAMANHO DO TOKEN PARA
003600*                             ACOMODAR GABARITOS COM 4 DIGITOS
003700*                             INTEIROS (REQ. 4512).
003800*-----------------------------------------------------------------
003900 DATA DIVISION.
004000*-----------------------------------------------------------------
004100 WORKING-STORAGE SECTION.
004200*-----------------------------------------------------------------
004300 01  WS-DIMENSOES-AREA.
004400     05  WS-DIMENSOES-TEXTO          PIC X(40).
004500*-----------------------------------------------------------------
004600* REDEFINES 1 - VISAO CARACTER-A-CARACTER, USADA NA VALIDACAO
004700* PRELIMINAR DE "LIXO" NO TEXTO (P200).
004800*-----------------------------------------------------------------
004900 01  WS-DIMENSOES-CARACTERES REDEFINES WS-DIMENSOES-AREA.
005000     05  WS-DIM-CARACTER OCCURS 40 TIMES
005100                                     PIC X(01).
005200*
005300 01  WS-TOKENS-AREA.
005400     05  WS-TOK-1                    PIC X(15).
005500     05  WS-TOK-2                    PIC X(15).
005600     05  WS-TOK-3                    PIC X(15).
005700     05  WS-TOK-4                    PIC X(15).
005800     05  WS-TOK-5                    PIC X(15).
005900     05  WS-TOK-6                    PIC X(15).
006000     05  WS-TOK-7                    PIC X(15).
006100     05  WS-TOK-8                    PIC X(15).
006200*-----------------------------------------------------------------
006300* REDEFINES 2 - VISAO EM TABELA DOS TOKENS, PARA VARRER OS 8
006400* PEDACOS DO TEXTO SEM TER DE NOMEAR UM A UM (P200 - VALIDACAO).
006500*-----------------------------------------------------------------
006600 01  WS-TOKENS-TABELA REDEFINES WS-TOKENS-AREA.
006700     05  WS-TOK-TAB OCCURS 8 TIMES   PIC X(15).
006800*
006900 01  WS-CONVERSAO-AREA.
007000     05  WS-CONV-TEXTO-ENTRADA       PIC X(15).
007100     05  WS-CONV-PARTE-INT           PIC X(10).
007200     05  WS-CONV-PARTE-DEC           PIC X(05).
007300     05  WS-CONV-PARTE-DEC-1         PIC 9(01).
007400     05  WS-CONV-VALOR-SAIDA         PIC S9(4)V9.
007500     05  WS-CONV-VALIDO              PIC X(01).
007600         88  FLAG-CONV-VALIDO            VALUE "S".
007700         88  FLAG-CONV-INVALIDO          VALUE "N".
007800*-----------------------------------------------------------------
007900* REDEFINES 3 - VISAO EDITADA DO TEXTO NUMERICO SENDO CONVERTIDO,
008000* USADA SO PARA INSPECAO RAPIDA DO PONTEIRO DECIMAL EM DEPURACAO
008100* (NAO USADA NO FLUXO NORMAL - MANTIDA PARA APOIO DE MANUTENCAO).
008200*-----------------------------------------------------------------
008300 01  WS-CONVERSAO-EDITADA REDEFINES WS-CONVERSAO-AREA.
008400     05  FILLER                      PIC X(15).
008500     05  WS-EDIT-INT-FTWG            PIC X(10).
008600     05  FILLER                      PIC X(06).
008700*
008800 01  WS-VALORES-TEMP.
008900     05  WS-COMPRIMENTO-TEMP         PIC S9(4)V9.
009000     05  WS-LARGURA-TEMP             PIC S9(4)V9.
009100*
009200 01  WS-CONTADORES.
009300     05  WS-QTD-TOKENS                PIC 9(02) COMP.
009400     05  WS-IDX                       PIC 9(02) COMP.
009500*
009600 01  WS-VALIDACAO-CARACTERES          PIC X(01).
009700     88  FLAG-CARACTERES-OK               VALUE "S".
009800     88  FLAG-CARACTERES-INVALIDO         VALUE "N".
009900*-----------------------------------------------------------------
010000 LINKAGE SECTION.
010100*-----------------------------------------------------------------
010200 01  LKS-PARAMETRO.
010300     05  LKS-TEXTO-DIMENSOES         PIC X(40).
010400     05  LKS-COMPRIMENTO-POL         PIC S9(4)V9.
010500     05  LKS-LARGURA-POL             PIC S9(4)V9.
010600     05  LKS-ALTURA-POL              PIC S9(4)V9.
010700     05  LKS-RETORNO                 PIC 9(01).
010800*-----------------------------------------------------------------
010900* LKS-TEXTO-DIMENSOES = TEXTO BRUTO DO GABARITO, EX:
011000*                       "130.5 L 75.0 W 80.0 H (IN)"
011100* LKS-RETORNO = 0 - COMPRIMENTO/LARGURA/ALTURA RECONHECIDOS
011200* LKS-RETORNO = 1 - PADRAO NAO ENCONTRADO OU PARTE NAO NUMERICA,
011300*                   OS TRES CAMPOS RETORNAM ZERADOS
011400*-----------------------------------------------------------------
011500*-----------------------------------------------------------------
011600 PROCEDURE DIVISION USING LKS-PARAMETRO.
011700*-----------------------------------------------------------------
011800 MAIN-CHP0903.
011900
012000     MOVE ZERO                       TO LKS-COMPRIMENTO-POL
012100                                         LKS-LARGURA-POL
012200                                         LKS-ALTURA-POL.
012300     MOVE 1                          TO LKS-RETORNO.
012400     MOVE SPACES                     TO WS-DIMENSOES-AREA.
012500     MOVE LKS-TEXTO-DIMENSOES        TO WS-DIMENSOES-TEXTO.
012600     INSPECT WS-DIMENSOES-TEXTO CONVERTING "lwh" TO "LWH".
012700
012800     PERFORM P200-VALIDA-CARACTERES THRU P200-FIM.
012900
013000     IF FLAG-CARACTERES-OK
013100         PERFORM P300-SEPARA-TOKENS THRU P300-FIM
013200         IF WS-QTD-TOKENS NOT LESS THAN 6
013300             PERFORM P400-VERIFICA-PADRAO THRU P400-FIM
013400         END-IF
013500     END-IF.
013600
013700     GOBACK.
013800*
013900 P200-VALIDA-CARACTERES.
014000*
014100     SET FLAG-CARACTERES-OK          TO TRUE.
014200
014300     PERFORM P210-TESTA-CARACTER THRU P210-FIM
014400             VARYING WS-IDX FROM 1 BY 1
014500             UNTIL WS-IDX > 40.
014600*
014700 P200-FIM.
014800*
014900 P210-TESTA-CARACTER.
015000*
015100     EVALUATE TRUE
015200         WHEN WS-DIM-CARACTER (WS-IDX) IS NUMERIC
015300         WHEN WS-DIM-CARACTER (WS-IDX) = SPACE
015400         WHEN WS-DIM-CARACTER (WS-IDX) = "."
015500         WHEN WS-DIM-CARACTER (WS-IDX) = "L"
015600         WHEN WS-DIM-CARACTER (WS-IDX) = "W"
015700         WHEN WS-DIM-CARACTER (WS-IDX) = "H"
015800         WHEN WS-DIM-CARACTER (WS-IDX) = "("
015900         WHEN WS-DIM-CARACTER (WS-IDX) = ")"
016000         WHEN WS-DIM-CARACTER (WS-IDX) = "I"
016100         WHEN WS-DIM-CARACTER (WS-IDX) = "N"
016200             CONTINUE
016300         WHEN OTHER
016400             SET FLAG-CARACTERES-INVALIDO TO TRUE
016500     END-EVALUATE.
016600*
016700 P210-FIM.
016800*
016900 P300-SEPARA-TOKENS.
017000*
017100     MOVE SPACES                     TO WS-TOKENS-AREA.
017200     MOVE ZERO                       TO WS-QTD-TOKENS.
017300
017400     UNSTRING WS-DIMENSOES-TEXTO DELIMITED BY ALL SPACES
017500         INTO WS-TOK-TAB (1) WS-TOK-TAB (2) WS-TOK-TAB (3)
017600              WS-TOK-TAB (4) WS-TOK-TAB (5) WS-TOK-TAB (6)
017700              WS-TOK-TAB (7) WS-TOK-TAB (8)
017800         TALLYING IN WS-QTD-TOKENS
017900     END-UNSTRING.
018000*
018100 P300-FIM.
018200*
018300 P400-VERIFICA-PADRAO.
018400*
018500     IF WS-TOK-2 = "L" AND WS-TOK-4 = "W" AND WS-TOK-6 = "H"
018600         MOVE WS-TOK-1                TO WS-CONV-TEXTO-ENTRADA
018700         PERFORM P700-CONVERTE-TEXTO THRU P700-FIM
018800         IF FLAG-CONV-VALIDO
018900             MOVE WS-CONV-VALOR-SAIDA TO WS-COMPRIMENTO-TEMP
019000             MOVE WS-TOK-3             TO WS-CONV-TEXTO-ENTRADA
019100             PERFORM P700-CONVERTE-TEXTO THRU P700-FIM
019200             IF FLAG-CONV-VALIDO
019300                 MOVE WS-CONV-VALOR-SAIDA TO WS-LARGURA-TEMP
019400                 MOVE WS-TOK-5         TO WS-CONV-TEXTO-ENTRADA
019500                 PERFORM P700-CONVERTE-TEXTO THRU P700-FIM
019600                 IF FLAG-CONV-VALIDO
019700                     MOVE WS-COMPRIMENTO-TEMP TO
019800                                             LKS-COMPRIMENTO-POL
019900                     MOVE WS-LARGURA-TEMP     TO
020000                                             LKS-LARGURA-POL
020100                     MOVE WS-CONV-VALOR-SAIDA TO
020200                                             LKS-ALTURA-POL
020300                     MOVE ZERO                TO LKS-RETORNO
020400                 END-IF
020500             END-IF
020600         END-IF
020700     END-IF.
020800*
020900 P400-FIM.
021000*
021100 P700-CONVERTE-TEXTO.
021200*
021300     SET FLAG-CONV-INVALIDO          TO TRUE.
021400     MOVE ZERO                       TO WS-CONV-VALOR-SAIDA.
021500     MOVE SPACES                     TO WS-CONV-PARTE-INT
021600                                         WS-CONV-PARTE-DEC.
021700
021800     UNSTRING WS-CONV-TEXTO-ENTRADA DELIMITED BY "."
021900         INTO WS-CONV-PARTE-INT WS-CONV-PARTE-DEC
022000     END-UNSTRING.
022100
022200     IF WS-CONV-PARTE-INT IS NUMERIC AND
022300        WS-CONV-PARTE-INT NOT = SPACES
022400         IF WS-CONV-PARTE-DEC = SPACES
022500             COMPUTE WS-CONV-VALOR-SAIDA ROUNDED =
022600                     WS-CONV-PARTE-INT
022700             SET FLAG-CONV-VALIDO    TO TRUE
022800         ELSE
022900             IF WS-CONV-PARTE-DEC (1:1) IS NUMERIC
023000                 MOVE WS-CONV-PARTE-DEC (1:1) TO
023100                                         WS-CONV-PARTE-DEC-1
023200                 COMPUTE WS-CONV-VALOR-SAIDA ROUNDED =
023300                         WS-CONV-PARTE-INT +
023400                         (WS-CONV-PARTE-DEC-1 / 10)
023500                 SET FLAG-CONV-VALIDO TO TRUE
023600             END-IF
023700         END-IF
023800     END-IF.
023900*
024000 P700-FIM.
024100*
024200 END PROGRAM CHP0903.
