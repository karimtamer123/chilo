000100******************************************************************
000200*-----------------------------------------------------------------
000300 IDENTIFICATION DIVISION.
000400*-----------------------------------------------------------------
000500 PROGRAM-ID.    CHP0220.
000600 AUTHOR.        ANDRE RAFFUL.
000700 INSTALLATION.  TERMOAR ENGENHARIA LTDA.
000800 DATE-WRITTEN.  22/10/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL - USO INTERNO.
001100*-----------------------------------------------------------------
001200* ESTATISTICAS E ORGANIZACAO DO CADASTRO DE CHILLERS (CHMASTER).
001300* CARREGA UMA VEZ O CADASTRO EM MEMORIA, ACUMULANDO TOTAIS (REGIS-
001400* TROS ATIVOS, FABRICANTES DISTINTOS, AMBIENTES DISTINTAS E A
001500* QUANTIDADE POR AMBIENTE), ORDENA A TABELA POR PREFIXO DE MODELO
001600* E PASTA E EMITE, POR QUEBRA DE CONTROLE, O FABRICANTE, A QUAN-
001700* TIDADE E OS 5 PRIMEIROS MODELOS DISTINTOS DE CADA GRUPO (PREFIXO
001800* DE MODELO, PASTA). REGISTROS SEM PREFIXO OU SEM PASTA NAO ENTRAM
001900* NO AGRUPAMENTO, MAS CONTAM NOS TOTAIS GERAIS.
002000*-----------------------------------------------------------------
002100* ALTERACOES:
002200*    22/10/1988 - A.RAFFUL  - VERSAO INICIAL (SCMP0220, LISTAGEM
002300*                             DE PRODUTOS POR TIPO).
002400*    30/07/1991 - M.SOUZA   - INCLUIDOS OS TOTAIS DE FABRICANTES E
002500*                             DE AMBIENTES DISTINTAS, COM TABELA
002600*                             PROPRIA ORDENADA POR SORT.
002700*    11/03/1999 - A.RAFFUL  - Y2K: SEM CAMPO DE DATA NESTE
002800*                             RELATORIO - NADA A ALTERAR.
002900*    30/08/2001 - M.SOUZA   - RENOMEADO DE SCMP0220 PARA CHP0220,
003000*                             NO PROJETO CHILLER PICKER (REQ.
003100*                             4471); TROCADA A LISTAGEM DE PRODUTO
003200*                             POR TIPO PELO AGRUPAMENTO DE CHILLER
003300*                             POR PREFIXO DE MODELO E PASTA.
003400*    15/05/2004 - J.LOPES   - INCLUIDA A CONTAGEM DE PREFIXOS E DE
003500*                             GRUPOS DISTINTOS NO RODAPE (REQ.
003600*                             4512).
003700*    22/09/2006 - M.SOUZA   - P230-ACUMULA-AMBIENTE CONTAVA A
003800*                             AMBIENTE ZERO (NAO INFORMADA NO
003900*                             LOTE) COMO SE FOSSE UMA AMBIENTE
004000*                             DISTINTA DE VERDADE, INFLANDO O
004100*                             TOTAL E GERANDO LINHA "- 0F: N"
004200*                             NO RODAPE. INCLUIDO O MESMO TESTE
004300*                             JA USADO EM P220-ACUMULA-FABRI-
004400*                             CANTE (IF ... NOT = VAZIO), AGORA
004500*                             IF AMBIENT-F NOT = ZERO (REQ. 4531).
004600*-----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800*-----------------------------------------------------------------
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASSE-SINAL IS "+" "-"
005300     UPSI-0.
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*
005800     SELECT CHILLER-MASTER ASSIGN TO "CHMASTER"
005900          ORGANIZATION   IS INDEXED
006000          ACCESS         IS SEQUENTIAL
006100          RECORD KEY     IS CHILLER-ID
006200          FILE STATUS    IS WS-FS-CHMASTER.
006300*
006400     SELECT STATS-REPORT ASSIGN TO "CHSTATRP"
006500          ORGANIZATION   IS LINE SEQUENTIAL
006600          ACCESS         IS SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD CHILLER-MASTER.
007200     COPY CHILLER.
007300*
007400 FD STATS-REPORT.
007500 01  FD-REG-RELATORIO                     PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 77  WS-FS-CHMASTER                       PIC X(02).
008000     88  WS-FS-CHM-OK                         VALUE "00".
008100*
008200 01  WS-FIM-CHMASTER                      PIC X(01).
008300     88  FLAG-EOF-CHMASTER                    VALUE "S".
008400*
008500 01  WS-CONTADORES.
008600     05  WS-QTD-LIDOS                     PIC 9(05) COMP.
008700     05  WS-QTD-ATIVOS                     PIC 9(05) COMP.
008800     05  WS-QTD-TABELA                     PIC 9(04) COMP.
008900     05  WS-QTD-FABRICANTES                PIC 9(03) COMP.
009000     05  WS-QTD-AMBIENTES                  PIC 9(03) COMP.
009100     05  WS-QTD-PREFIXOS-DISTINTOS         PIC 9(03) COMP.
009200     05  WS-QTD-GRUPOS-DISTINTOS           PIC 9(03) COMP.
009300     05  WS-IDX                            PIC 9(04) COMP.
009400     05  WS-IDX-FAB                        PIC 9(03) COMP.
009500     05  WS-IDX-AMB                         PIC 9(03) COMP.
009600     05  WS-IDX-MODELO                     PIC 9(02) COMP.
009700*-----------------------------------------------------------------
009800* TABELA DO CADASTRO, CARREGADA UMA VEZ E DEPOIS ORDENADA POR
009900* SORT TAB-CHILLER ON ASCENDING KEY, NO MOLDE DA TABELA DE
010000* PRODUTOS DO SCMP0220 ORIGINAL (SORT TAB-PRODUTOS ON ASCENDING
010100* KEY TAB-COD-TIPO).
010200*-----------------------------------------------------------------
010300 01  WS-TAB-CHILLER.
010400     05  TC-ENTRY OCCURS 2000 TIMES.
010500         10  TC-MODEL-PREFIX       PIC X(10).
010600         10  TC-FOLDER-NAME         PIC X(30).
010700         10  TC-MANUFACTURER        PIC X(20).
010800         10  TC-MODEL               PIC X(20).
010900         10  TC-AMBIENT-F           PIC S9(3).
011000         10  FILLER                 PIC X(17).
011100*
011200 01  WS-TAB-MODELOS-GRUPO.
011300     05  TMG-ENTRY OCCURS 5 TIMES     PIC X(20).
011400*-----------------------------------------------------------------
011500* REDEFINES 1 - IMAGEM-CARACTER DA LISTA DE MODELOS DO GRUPO
011600* CORRENTE, USADA SOMENTE PARA LIMPEZA EM BLOCO (VER P310).
011700*-----------------------------------------------------------------
011800 01  WS-TAB-MODELOS-IMAGEM REDEFINES WS-TAB-MODELOS-GRUPO
011900                                       PIC X(100).
012000*
012100 01  WS-FLAG-MODELO-NOVO                  PIC X(01).
012200     88  FLAG-MODELO-E-NOVO                   VALUE "S".
012300*
012400 01  WS-FLAG-MODELOS-TRUNCADOS              PIC X(01).
012500     88  FLAG-MODELOS-FORAM-TRUNCADOS           VALUE "S".
012600*
012700 01  WS-QTD-MODELOS-GRUPO                  PIC 9(02) COMP.
012800 01  WS-QTD-MODELOS-TOTAL-GRUPO            PIC 9(03) COMP.
012900*-----------------------------------------------------------------
013000* TABELA DE FABRICANTES DISTINTOS (BRANCO NAO CONTA, CONFORME
013100* REGRA DE ESTATISTICA).
013200*-----------------------------------------------------------------
013300 01  WS-TAB-FABRICANTES.
013400     05  TF-ENTRY OCCURS 50 TIMES     PIC X(20).
013500*-----------------------------------------------------------------
013600* REDEFINES 2 - IMAGEM-CARACTER DA TABELA DE FABRICANTES, USADA
013700* SOMENTE PARA LIMPEZA EM BLOCO NA INICIALIZACAO (P100).
013800*-----------------------------------------------------------------
013900 01  WS-TAB-FABRICANTES-IMAGEM REDEFINES WS-TAB-FABRICANTES
014000                                       PIC X(1000).
014100*
014200 01  WS-FLAG-FABRICANTE-NOVO                PIC X(01).
014300     88  FLAG-FABRICANTE-E-NOVO                 VALUE "S".
014400*-----------------------------------------------------------------
014500* TABELA DE AMBIENTES DISTINTAS, ORDENADA POR SORT IGUAL A TABELA
014600* PRINCIPAL (VER P255).
014700*-----------------------------------------------------------------
014800 01  WS-TAB-AMBIENTE.
014900     05  TA-ENTRY OCCURS 100 TIMES.
015000         10  TA-VALOR               PIC S9(3).
015100         10  TA-QTD                 PIC 9(05) COMP.
015200*
015300 01  WS-FLAG-AMBIENTE-NOVO                  PIC X(01).
015400     88  FLAG-AMBIENTE-E-NOVA                   VALUE "S".
015500*-----------------------------------------------------------------
015600* REDEFINES 3 - CAMPOS DE CONTROLE DE QUEBRA (PREFIXO/PASTA
015700* ANTERIORES), VISTOS JUNTOS PARA COMPARACAO RAPIDA.
015800*-----------------------------------------------------------------
015900 01  WS-CONTROLA-QUEBRA.
016000     05  WS-QUEBRA-PREFIXO-ANTERIOR    PIC X(10).
016100     05  WS-QUEBRA-PASTA-ANTERIOR      PIC X(30).
016200*
016300 01  WS-CONTROLA-QUEBRA-INICIAL REDEFINES WS-CONTROLA-QUEBRA.
016400     05  FILLER                        PIC X(40).
016500*
016600 01  WS-PRIMEIRO-GRUPO                     PIC X(01).
016700     88  FLAG-PRIMEIRO-GRUPO                   VALUE "S".
016800*
016900 01  WS-RELATORIO.
017000     03  WS-LST-CAB-1.
017100         05  FILLER   PIC X(01) VALUE SPACES.
017200         05  FILLER   PIC X(130) VALUE ALL "=".
017300*
017400     03  WS-LST-CAB-2.
017500         05  FILLER   PIC X(01) VALUE SPACES.
017600         05  FILLER   PIC X(38) VALUE
017700                    "CHP0220 - ESTATISTICAS DO CADASTRO DE".
017800         05  FILLER   PIC X(10) VALUE " CHILLERS".
017900         05  FILLER   PIC X(81) VALUE SPACES.
018000*
018100     03  WS-LST-LINHA.
018200         05  FILLER   PIC X(01) VALUE SPACES.
018300         05  FILLER   PIC X(130) VALUE ALL "-".
018400*
018500     03  WS-LST-TOTAIS-TITULO.
018600         05  FILLER   PIC X(01) VALUE SPACES.
018700         05  FILLER   PIC X(14) VALUE "TOTAIS GERAIS:".
018800         05  FILLER   PIC X(117) VALUE SPACES.
018900*
019000     03  WS-LST-TOTAIS-1.
019100         05  FILLER   PIC X(03) VALUE SPACES.
019200         05  FILLER   PIC X(26) VALUE
019300                       "ACTIVE CHILLER RECORDS...: ".
019400         05  WS-LT1-QTD-ATIVOS           PIC ZZ,ZZ9.
019500         05  FILLER   PIC X(97) VALUE SPACES.
019600*
019700     03  WS-LST-TOTAIS-2.
019800         05  FILLER   PIC X(03) VALUE SPACES.
019900         05  FILLER   PIC X(26) VALUE
020000                       "DISTINCT MANUFACTURERS...: ".
020100         05  WS-LT2-QTD-FABRICANTES      PIC ZZ9.
020200         05  FILLER   PIC X(100) VALUE SPACES.
020300*
020400     03  WS-LST-TOTAIS-3.
020500         05  FILLER   PIC X(03) VALUE SPACES.
020600         05  FILLER   PIC X(26) VALUE
020700                       "DISTINCT AMBIENT VALUES..: ".
020800         05  WS-LT3-QTD-AMBIENTES        PIC ZZ9.
020900         05  FILLER   PIC X(100) VALUE SPACES.
021000*
021100     03  WS-LST-TOTAIS-4.
021200         05  FILLER   PIC X(03) VALUE SPACES.
021300         05  FILLER   PIC X(26) VALUE
021400                       "DISTINCT MODEL PREFIXES..: ".
021500         05  WS-LT4-QTD-PREFIXOS         PIC ZZ9.
021600         05  FILLER   PIC X(100) VALUE SPACES.
021700*
021800     03  WS-LST-TOTAIS-5.
021900         05  FILLER   PIC X(03) VALUE SPACES.
022000         05  FILLER   PIC X(26) VALUE
022100                       "DISTINCT FOLDER GROUPS...: ".
022200         05  WS-LT5-QTD-GRUPOS           PIC ZZ9.
022300         05  FILLER   PIC X(100) VALUE SPACES.
022400*
022500     03  WS-LST-AMBIENTE-TITULO.
022600         05  FILLER   PIC X(01) VALUE SPACES.
022700         05  FILLER   PIC X(20) VALUE
022800                       "AVAILABLE AMBIENTS:".
022900         05  FILLER   PIC X(111) VALUE SPACES.
023000*
023100     03  WS-LST-AMBIENTE-LINHA.
023200         05  FILLER   PIC X(03) VALUE SPACES.
023300         05  FILLER   PIC X(02) VALUE "- ".
023400         05  WS-LAL-AMBIENTE             PIC ZZ9.
023500         05  FILLER   PIC X(03) VALUE "F: ".
023600         05  WS-LAL-QTD                  PIC ZZ,ZZ9.
023700         05  FILLER   PIC X(10) VALUE " chillers".
023800         05  FILLER   PIC X(101) VALUE SPACES.
023900*
024000     03  WS-LST-ORGANIZACAO-TITULO.
024100         05  FILLER   PIC X(01) VALUE SPACES.
024200         05  FILLER   PIC X(32) VALUE
024300                    "CADASTRO ORGANIZADO POR PREFIXO ".
024400         05  FILLER   PIC X(15) VALUE "E PASTA:".
024500         05  FILLER   PIC X(82) VALUE SPACES.
024600*
024700     03  WS-LST-GRUPO-TITULO.
024800         05  FILLER   PIC X(03) VALUE SPACES.
024900         05  FILLER   PIC X(09) VALUE "PREFIX: ".
025000         05  WS-LGT-PREFIXO              PIC X(10).
025100         05  FILLER   PIC X(03) VALUE SPACES.
025200         05  FILLER   PIC X(09) VALUE "FOLDER: ".
025300         05  WS-LGT-PASTA                PIC X(30).
025400         05  FILLER   PIC X(75) VALUE SPACES.
025500*
025600     03  WS-LST-GRUPO-DETALHE.
025700         05  FILLER   PIC X(05) VALUE SPACES.
025800         05  FILLER   PIC X(14) VALUE "MANUFACTURER: ".
025900         05  WS-LGD-FABRICANTE           PIC X(20).
026000         05  FILLER   PIC X(04) VALUE SPACES.
026100         05  FILLER   PIC X(07) VALUE "COUNT: ".
026200         05  WS-LGD-QTD                  PIC ZZ9.
026300         05  FILLER   PIC X(80) VALUE SPACES.
026400*
026500     03  WS-LST-GRUPO-MODELOS.
026600         05  FILLER   PIC X(05) VALUE SPACES.
026700         05  FILLER   PIC X(08) VALUE "MODELS: ".
026800         05  WS-LGM-MODELO-1             PIC X(20).
026900         05  FILLER   PIC X(01) VALUE SPACES.
027000         05  WS-LGM-MODELO-2             PIC X(20).
027100         05  FILLER   PIC X(01) VALUE SPACES.
027200         05  WS-LGM-MODELO-3             PIC X(20).
027300         05  FILLER   PIC X(01) VALUE SPACES.
027400         05  WS-LGM-MODELO-4             PIC X(20).
027500         05  FILLER   PIC X(01) VALUE SPACES.
027600         05  WS-LGM-MODELO-5             PIC X(20).
027700         05  FILLER   PIC X(01) VALUE SPACES.
027800         05  WS-LGM-MAIS                 PIC X(03).
027900         05  FILLER   PIC X(10) VALUE SPACES.
028000*
028100 LINKAGE SECTION.
028200*-----------------------------------------------------------------
028300 PROCEDURE DIVISION.
028400*-----------------------------------------------------------------
028500 MAIN-CHP0220.
028600
028700     PERFORM P100-INICIALIZA   THRU P100-FIM.
028800
028900     PERFORM P200-CARREGA-TABELA THRU P200-FIM
029000             UNTIL FLAG-EOF-CHMASTER.
029100
029200     PERFORM P250-ORDENA-TABELA THRU P250-FIM.
029300     PERFORM P255-ORDENA-AMBIENTES THRU P255-FIM.
029400
029500     PERFORM P300-AGRUPA-E-LISTA THRU P300-FIM.
029600
029700     PERFORM P600-IMPRIME-AMBIENTES THRU P600-FIM.
029800
029900     PERFORM P900-FIM.
030000*
030100 P100-INICIALIZA.
030200*
030300     MOVE SPACES               TO WS-FIM-CHMASTER.
030400     MOVE ZERO                 TO WS-CONTADORES
030500                                   WS-TAB-AMBIENTE.
030600     MOVE SPACES                TO WS-TAB-FABRICANTES-IMAGEM.
030700     SET FLAG-PRIMEIRO-GRUPO    TO TRUE.
030800
030900     OPEN INPUT CHILLER-MASTER.
031000     IF NOT WS-FS-CHM-OK
031100         DISPLAY "CHP0220 - ERRO NA ABERTURA DO CHMASTER. FS: "
031200                 WS-FS-CHMASTER
031300         PERFORM P900-FIM
031400     END-IF.
031500
031600     OPEN OUTPUT STATS-REPORT.
031700
031800     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.
031900     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-2.
032000     WRITE FD-REG-RELATORIO    FROM WS-LST-CAB-1.
032100*
032200 P100-FIM.
032300*
032400 P200-CARREGA-TABELA.
032500*
032600     READ CHILLER-MASTER NEXT RECORD
032700         AT END
032800             SET FLAG-EOF-CHMASTER TO TRUE
032900         NOT AT END
033000             ADD 1              TO WS-QTD-LIDOS
033100             IF CHILLER-ATIVO
033200                 PERFORM P210-ACUMULA-TOTAIS THRU P210-FIM
033300             END-IF
033400     END-READ.
033500*
033600 P200-FIM.
033700*
033800 P210-ACUMULA-TOTAIS.
033900*
034000     ADD 1                     TO WS-QTD-ATIVOS.
034100
034200     PERFORM P220-ACUMULA-FABRICANTE THRU P220-FIM.
034300     PERFORM P230-ACUMULA-AMBIENTE   THRU P230-FIM.
034400
034500     IF MODEL-PREFIX NOT = SPACES AND FOLDER-NAME NOT = SPACES
034600        AND WS-QTD-TABELA < 2000
034700         ADD 1                  TO WS-QTD-TABELA
034800         MOVE MODEL-PREFIX      TO
034900                         TC-MODEL-PREFIX (WS-QTD-TABELA)
035000         MOVE FOLDER-NAME       TO
035100                         TC-FOLDER-NAME (WS-QTD-TABELA)
035200         MOVE MANUFACTURER      TO
035300                         TC-MANUFACTURER (WS-QTD-TABELA)
035400         MOVE MODEL             TO TC-MODEL (WS-QTD-TABELA)
035500         MOVE AMBIENT-F         TO
035600                         TC-AMBIENT-F (WS-QTD-TABELA)
035700     END-IF.
035800*
035900 P210-FIM.
036000*
036100 P220-ACUMULA-FABRICANTE.
036200*
036300     IF MANUFACTURER NOT = SPACES
036400         SET FLAG-FABRICANTE-E-NOVO TO TRUE
036500         PERFORM P221-TESTA-FABRICANTE THRU P221-FIM
036600                 VARYING WS-IDX-FAB FROM 1 BY 1
036700                 UNTIL WS-IDX-FAB > WS-QTD-FABRICANTES
036800                    OR NOT FLAG-FABRICANTE-E-NOVO
036900
037000         IF FLAG-FABRICANTE-E-NOVO AND
037100            WS-QTD-FABRICANTES < 50
037200             ADD 1              TO WS-QTD-FABRICANTES
037300             MOVE MANUFACTURER  TO
037400                         TF-ENTRY (WS-QTD-FABRICANTES)
037500         END-IF
037600     END-IF.
037700*
037800 P220-FIM.
037900*
038000 P221-TESTA-FABRICANTE.
038100*
038200     IF TF-ENTRY (WS-IDX-FAB) = MANUFACTURER
038300         SET WS-FLAG-FABRICANTE-NOVO TO "N"
038400     END-IF.
038500*
038600 P221-FIM.
038700*
038800 P230-ACUMULA-AMBIENTE.
038900*
039000     IF AMBIENT-F NOT = ZERO
039100         SET FLAG-AMBIENTE-E-NOVA  TO TRUE
039200         PERFORM P231-TESTA-AMBIENTE THRU P231-FIM
039300                 VARYING WS-IDX-AMB FROM 1 BY 1
039400                 UNTIL WS-IDX-AMB > WS-QTD-AMBIENTES
039500                    OR NOT FLAG-AMBIENTE-E-NOVA
039600
039700         IF FLAG-AMBIENTE-E-NOVA AND WS-QTD-AMBIENTES < 100
039800             ADD 1              TO WS-QTD-AMBIENTES
039900             MOVE AMBIENT-F     TO
040000                         TA-VALOR (WS-QTD-AMBIENTES)
040100             MOVE 1             TO
040200                         TA-QTD (WS-QTD-AMBIENTES)
040300         END-IF
040400     END-IF.
040500*
040600 P230-FIM.
040700*
040800 P231-TESTA-AMBIENTE.
040900*
041000     IF TA-VALOR (WS-IDX-AMB) = AMBIENT-F
041100         SET WS-FLAG-AMBIENTE-NOVO TO "N"
041200         ADD 1                  TO TA-QTD (WS-IDX-AMB)
041300     END-IF.
041400*
041500 P231-FIM.
041600*
041700 P250-ORDENA-TABELA.
041800*
041900     SORT TC-ENTRY
042000         ON ASCENDING KEY TC-MODEL-PREFIX
042100         ON ASCENDING KEY TC-FOLDER-NAME.
042200*
042300 P250-FIM.
042400*
042500 P255-ORDENA-AMBIENTES.
042600*
042700     IF WS-QTD-AMBIENTES > 0
042800         SORT TA-ENTRY ON ASCENDING KEY TA-VALOR
042900     END-IF.
043000*
043100 P255-FIM.
043200*-----------------------------------------------------------------
043300* QUEBRA DE CONTROLE POR (PREFIXO, PASTA), NO MOLDE DO COMPARA-
043400* COM-O-ANTERIOR DO SCMP0410 (WS-CONTROLA-QUEBRA), SO QUE SOBRE A
043500* TABELA JA ORDENADA EM MEMORIA EM VEZ DE UM ARQUIVO VINDO DE
043600* SORT COM OUTPUT PROCEDURE.
043700*-----------------------------------------------------------------
043800 P300-AGRUPA-E-LISTA.
043900*
044000     MOVE SPACES                TO WS-CONTROLA-QUEBRA.
044100     MOVE ZERO                  TO WS-QTD-PREFIXOS-DISTINTOS
044200                                    WS-QTD-GRUPOS-DISTINTOS.
044300     SET FLAG-PRIMEIRO-GRUPO    TO TRUE.
044400
044500     WRITE FD-REG-RELATORIO FROM WS-LST-ORGANIZACAO-TITULO.
044600
044700     PERFORM P310-PROCESSA-ENTRADA THRU P310-FIM
044800             VARYING WS-IDX FROM 1 BY 1
044900             UNTIL WS-IDX > WS-QTD-TABELA.
045000
045100     IF NOT FLAG-PRIMEIRO-GRUPO
045200         PERFORM P340-IMPRIME-GRUPO THRU P340-FIM
045300     END-IF.
045400
045500     WRITE FD-REG-RELATORIO FROM WS-LST-LINHA.
045600*
045700 P300-FIM.
045800*
045900 P310-PROCESSA-ENTRADA.
046000*
046100     IF TC-MODEL-PREFIX (WS-IDX) NOT = WS-QUEBRA-PREFIXO-ANTERIOR
046200        OR TC-FOLDER-NAME (WS-IDX) NOT = WS-QUEBRA-PASTA-ANTERIOR
046300
046400         IF NOT FLAG-PRIMEIRO-GRUPO
046500             PERFORM P340-IMPRIME-GRUPO THRU P340-FIM
046600         END-IF
046700
046800         IF TC-MODEL-PREFIX (WS-IDX) NOT =
046900            WS-QUEBRA-PREFIXO-ANTERIOR
047000             ADD 1          TO WS-QTD-PREFIXOS-DISTINTOS
047100         END-IF
047200         ADD 1              TO WS-QTD-GRUPOS-DISTINTOS
047300
047400         MOVE TC-MODEL-PREFIX (WS-IDX) TO
047500                         WS-QUEBRA-PREFIXO-ANTERIOR
047600         MOVE TC-FOLDER-NAME (WS-IDX)  TO
047700                         WS-QUEBRA-PASTA-ANTERIOR
047800         MOVE TC-MANUFACTURER (WS-IDX) TO WS-LGD-FABRICANTE
047900         MOVE ZERO          TO WS-QTD-MODELOS-GRUPO
048000                                WS-QTD-MODELOS-TOTAL-GRUPO
048100         MOVE SPACES        TO WS-TAB-MODELOS-IMAGEM
048200         MOVE "N"           TO WS-FLAG-MODELOS-TRUNCADOS
048300         SET FLAG-PRIMEIRO-GRUPO TO FALSE
048400     END-IF.
048500
048600     ADD 1                  TO WS-QTD-MODELOS-TOTAL-GRUPO.
048700     PERFORM P330-ACUMULA-MODELO THRU P330-FIM.
048800*
048900 P310-FIM.
049000*
049100 P330-ACUMULA-MODELO.
049200*
049300     SET FLAG-MODELO-E-NOVO    TO TRUE.
049400     PERFORM P331-TESTA-MODELO THRU P331-FIM
049500             VARYING WS-IDX-MODELO FROM 1 BY 1
049600             UNTIL WS-IDX-MODELO > WS-QTD-MODELOS-GRUPO
049700                OR NOT FLAG-MODELO-E-NOVO.
049800
049900     IF FLAG-MODELO-E-NOVO
050000         IF WS-QTD-MODELOS-GRUPO < 5
050100             ADD 1              TO WS-QTD-MODELOS-GRUPO
050200             MOVE TC-MODEL (WS-IDX) TO
050300                             TMG-ENTRY (WS-QTD-MODELOS-GRUPO)
050400         ELSE
050500             MOVE "S"       TO WS-FLAG-MODELOS-TRUNCADOS
050600         END-IF
050700     END-IF.
050800*
050900 P330-FIM.
051000*
051100 P331-TESTA-MODELO.
051200*
051300     IF TMG-ENTRY (WS-IDX-MODELO) = TC-MODEL (WS-IDX)
051400         SET WS-FLAG-MODELO-NOVO TO "N"
051500     END-IF.
051600*
051700 P331-FIM.
051800*
051900 P340-IMPRIME-GRUPO.
052000*
052100     MOVE WS-QUEBRA-PREFIXO-ANTERIOR TO WS-LGT-PREFIXO.
052200     MOVE WS-QUEBRA-PASTA-ANTERIOR    TO WS-LGT-PASTA.
052300     WRITE FD-REG-RELATORIO FROM WS-LST-GRUPO-TITULO.
052400
052500     MOVE WS-QTD-MODELOS-TOTAL-GRUPO TO WS-LGD-QTD.
052600     WRITE FD-REG-RELATORIO FROM WS-LST-GRUPO-DETALHE.
052700
052800     MOVE SPACES     TO WS-LGM-MODELO-1 WS-LGM-MODELO-2
052900                         WS-LGM-MODELO-3 WS-LGM-MODELO-4
053000                         WS-LGM-MODELO-5 WS-LGM-MAIS.
053100
053200     IF WS-QTD-MODELOS-GRUPO > 0
053300         MOVE TMG-ENTRY (1)     TO WS-LGM-MODELO-1
053400     END-IF.
053500     IF WS-QTD-MODELOS-GRUPO > 1
053600         MOVE TMG-ENTRY (2)     TO WS-LGM-MODELO-2
053700     END-IF.
053800     IF WS-QTD-MODELOS-GRUPO > 2
053900         MOVE TMG-ENTRY (3)     TO WS-LGM-MODELO-3
054000     END-IF.
054100     IF WS-QTD-MODELOS-GRUPO > 3
054200         MOVE TMG-ENTRY (4)     TO WS-LGM-MODELO-4
054300     END-IF.
054400     IF WS-QTD-MODELOS-GRUPO > 4
054500         MOVE TMG-ENTRY (5)     TO WS-LGM-MODELO-5
054600     END-IF.
054700     IF FLAG-MODELOS-FORAM-TRUNCADOS
054800         MOVE "..."             TO WS-LGM-MAIS
054900     END-IF.
055000
055100     WRITE FD-REG-RELATORIO FROM WS-LST-GRUPO-MODELOS.
055200*
055300 P340-FIM.
055400*
055500 P600-IMPRIME-AMBIENTES.
055600*
055700     WRITE FD-REG-RELATORIO FROM WS-LST-AMBIENTE-TITULO.
055800
055900     PERFORM P610-IMPRIME-LINHA-AMBIENTE THRU P610-FIM
056000             VARYING WS-IDX-AMB FROM 1 BY 1
056100             UNTIL WS-IDX-AMB > WS-QTD-AMBIENTES.
056200
056300     WRITE FD-REG-RELATORIO FROM WS-LST-LINHA.
056400*
056500 P600-FIM.
056600*
056700 P610-IMPRIME-LINHA-AMBIENTE.
056800*
056900     MOVE TA-VALOR (WS-IDX-AMB) TO WS-LAL-AMBIENTE.
057000     MOVE TA-QTD (WS-IDX-AMB)   TO WS-LAL-QTD.
057100     WRITE FD-REG-RELATORIO FROM WS-LST-AMBIENTE-LINHA.
057200*
057300 P610-FIM.
057400*
057500 P900-FIM.
057600*
057700     WRITE FD-REG-RELATORIO FROM WS-LST-TOTAIS-TITULO.
057800
057900     MOVE WS-QTD-ATIVOS         TO WS-LT1-QTD-ATIVOS.
058000     WRITE FD-REG-RELATORIO FROM WS-LST-TOTAIS-1.
058100
058200     MOVE WS-QTD-FABRICANTES    TO WS-LT2-QTD-FABRICANTES.
058300     WRITE FD-REG-RELATORIO FROM WS-LST-TOTAIS-2.
058400
058500     MOVE WS-QTD-AMBIENTES      TO WS-LT3-QTD-AMBIENTES.
058600     WRITE FD-REG-RELATORIO FROM WS-LST-TOTAIS-3.
058700
058800     MOVE WS-QTD-PREFIXOS-DISTINTOS TO WS-LT4-QTD-PREFIXOS.
058900     WRITE FD-REG-RELATORIO FROM WS-LST-TOTAIS-4.
059000
059100     MOVE WS-QTD-GRUPOS-DISTINTOS TO WS-LT5-QTD-GRUPOS.
059200     WRITE FD-REG-RELATORIO FROM WS-LST-TOTAIS-5.
059300
059400     CLOSE   CHILLER-MASTER
059500             STATS-REPORT.
059600     GOBACK.
059700*
059800 END PROGRAM CHP0220.
